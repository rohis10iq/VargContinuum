000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =TALLIB
000400?SEARCH  =IRRLIB
000500
000600* Anwendungsmodule
000700?SEARCH  =SSFIRR0
000800?SEARCH  =SSFSCH0
000900
001000?NOLMAP, SYMBOLS, INSPECT
001100?SAVE ALL
001200?SAVEABEND
001300?LINES 66
001400?CHECK 3
001500
001600 IDENTIFICATION DIVISION.
001700
001800 PROGRAM-ID.    IRRDRV0O.
001900 AUTHOR.        R D WEBER.
002000 INSTALLATION.  GRUENWALD FARMS - RECHENZENTRUM.
002100 DATE-WRITTEN.  1989-04-11.
002200 DATE-COMPILED.
002300 SECURITY.      NUR INTERNER GEBRAUCH - BETRIEBSDATEN BEWAESSERUNG.
002400
002500*****************************************************************
002600* Letzte Aenderung :: 2009-03-17
002700* Letzte Version   :: A.07.01
002800* Kurzbeschreibung :: Hauptlauf Bewaesserungssteuerung - liest
002900*                     Kommandodatei und Sensordatei, ruft SSFIRR0M
003000*                     und SSFSCH0M, schreibt Ventilkommandos, Er-
003100*                     gebnisse, Zeitplan-Endbestand und Berichte.
003200* Auftrag          :: IRR-0010
003300*                     12345678901234567
003400* Aenderungen (Version und Datum in Variable K-MODUL-VERS aendern)
003500*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
003600*----------------------------------------------------------------*
003700* Vers.  | Datum      | von | Kommentar                          *
003800*--------|------------|-----|------------------------------------*
003900* A.00.00| 1989-04-11 | rdw | Neuerstellung - Kommandolauf START/ *
004000*        |            |     | STOP/STATUS fuer 5 Bewaesserungs-  *
004100*        |            |     | zonen, Ventilkommandos, Ergebnisse.*
004200* A.01.00| 1993-07-12 | tjh | SCHED/UPDSCHED-Zweig und Zeitplan-  *
004300*        |            |     | Endbestand ergaenzt.               *
004400* A.02.00| 1996-09-23 | tjh | Ereignisjournal-Vorlauf (EVENTS-IN) *
004500*        |            |     | und -Nachlauf (EVENTS-OUT).        *
004600* A.03.00| 1997-05-14 | klm | RS-MESSAGE / LK-MESSAGE erweitert,  *
004700*        |            |     | Fehlerzaehler je Fehlercode.       *
004800* A.04.00| 1998-11-30 | klm | Jahr-2000 Pruefung aller Datums-    *
004900*        |            |     | felder - keine Aenderung noetig,   *
005000*        |            |     | Zeitstempel bereits 14-stellig.    *
005100* A.05.00| 2004-02-11 | dwr | Ereignistabelle auf 5000 erhoeht,   *
005200*        |            |     | Verlaufsbericht (History) ergaenzt.*
005300* A.06.00| 2007-08-30 | dwr | Laufsteuertotale (Run control) auf  *
005400*        |            |     | eigenes Berichtsblatt ausgelagert. *
005500* A.07.00| 2009-03-16 | smw | Statusbericht IRR-0231: Zeile je    *
005600*        |            |     | STATUS-Kommando statt Sammeldruck   *
005700*        |            |     | am Laufende.  Verlaufsbericht auf   *
005800*        |            |     | 20 Zeilen/Seite mit Kopfwiederhol-  *
005900*        |            |     | ung umgestellt und um Zonenfilter   *
006000*        |            |     | (StartUpText) erweitert.  Laufsteu- *
006100*        |            |     | ertotale um verbrauchte Minuten je  *
006200*        |            |     | Zone und gesamt ergaenzt.           *
006300* A.07.01| 2009-03-17 | smw | D021-CHECK-ZONE uebernahm bislang    *
006400*        |            |     | jeden soil_moisture-Satz ungeprueft -*
006500*        |            |     | bei nicht streng aufsteigend sortier-*
006600*        |            |     | ter SENSOR-READINGS blieb der zuletzt*
006700*        |            |     | im File angetroffene statt der zeit- *
006800*        |            |     | lich juengste Wert stehen.  Vergleich*
006900*        |            |     | jetzt gegen WM-MOISTURE-TIMESTAMP     *
007000*        |            |     | (IRRZONEC A.03.00).                  *
007100*----------------------------------------------------------------*
007200*
007300* Programmbeschreibung
007400* --------------------
007500* Liest die Sensordatei (letzter Feuchtewert je Zone) und die
007600* Kommandodatei (START/STOP/STOPALL/STATUS/SCHED/UPDSCHED) in
007700* Eingangsreihenfolge und fuehrt sie einzeln der Reihe nach den
007800* Fachmodulen SSFIRR0M (Zonensteuerung) bzw. SSFSCH0M (Zeitplan-
007900* pflege) zu.  Je Kommando wird ein Ergebnissatz und ggf. ein
008000* Ventilkommando geschrieben.  Am Laufende: Ereignisjournal- und
008100* Zeitplan-Endbestand, Verlaufsbericht der letzten Ereignisse und
008200* die Laufsteuertotale.
008300*
008400******************************************************************
008500
008600 ENVIRONMENT DIVISION.
008700 CONFIGURATION SECTION.
008800 SPECIAL-NAMES.
008900     SWITCH-15 IS ANZEIGE-VERSION
009000         ON STATUS IS SHOW-VERSION
009100     CLASS ALPHNUM IS "0123456789"
009200                      "abcdefghijklmnopqrstuvwxyz"
009300                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
009400                      " .,;-_!$%&/=*+"
009500     C01 IS TOP-OF-FORM.
009600
009700 INPUT-OUTPUT SECTION.
009800 FILE-CONTROL.
009900     SELECT SENSOR-READINGS ASSIGN TO SENSRD
010000         ORGANIZATION IS LINE SEQUENTIAL
010100         FILE STATUS IS FS-SENSOR-READINGS.
010200     SELECT COMMANDS         ASSIGN TO COMMDS
010300         ORGANIZATION IS LINE SEQUENTIAL
010400         FILE STATUS IS FS-COMMANDS.
010500     SELECT EVENTS-IN         ASSIGN TO EVNTIN
010600         ORGANIZATION IS LINE SEQUENTIAL
010700         FILE STATUS IS FS-EVENTS-IN.
010800     SELECT EVENTS-OUT        ASSIGN TO EVNTOT
010900         ORGANIZATION IS LINE SEQUENTIAL
011000         FILE STATUS IS FS-EVENTS-OUT.
011100     SELECT SCHEDULES-OUT      ASSIGN TO SCHDOT
011200         ORGANIZATION IS LINE SEQUENTIAL
011300         FILE STATUS IS FS-SCHEDULES-OUT.
011400     SELECT VALVE-CMDS         ASSIGN TO VALVCM
011500         ORGANIZATION IS LINE SEQUENTIAL
011600         FILE STATUS IS FS-VALVE-CMDS.
011700     SELECT RESULTS            ASSIGN TO RESULT
011800         ORGANIZATION IS LINE SEQUENTIAL
011900         FILE STATUS IS FS-RESULTS.
012000     SELECT PRT-FILE           ASSIGN TO REPORT
012100         FILE STATUS IS FS-PRT-FILE.
012200
012300 DATA DIVISION.
012400 FILE SECTION.
012500*--------------------------------------------------------------------*
012600* Sensordatei - letzter Messwert je Sensor, siehe IRRSNRC.
012700*--------------------------------------------------------------------*
012800 FD  SENSOR-READINGS
012900     LABEL RECORD IS STANDARD.
013000     COPY    IRRSNRC OF "=IRRLIB".
013100
013200*--------------------------------------------------------------------*
013300* Kommandodatei - START/STOP/STOPALL/STATUS/SCHED/UPDSCHED.
013400*--------------------------------------------------------------------*
013500 FD  COMMANDS
013600     LABEL RECORD IS STANDARD.
013700     COPY    IRRCMDC OF "=IRRLIB".
013800
013900*--------------------------------------------------------------------*
014000* Ereignisjournal - Vorlaufbestand (kann fehlen - erster Lauf).
014100*--------------------------------------------------------------------*
014200 FD  EVENTS-IN
014300     LABEL RECORD IS STANDARD.
014400     COPY    IRREVTC OF "=IRRLIB" REPLACING EV-EVENT-RECORD
014500                                          BY EI-EVENT-RECORD.
014600
014700*--------------------------------------------------------------------*
014800* Ereignisjournal - Endbestand, in EV-ID Reihenfolge.
014900*--------------------------------------------------------------------*
015000 FD  EVENTS-OUT
015100     LABEL RECORD IS STANDARD.
015200     COPY    IRREVTC OF "=IRRLIB" REPLACING EV-EVENT-RECORD
015300                                          BY EO-EVENT-RECORD.
015400
015500*--------------------------------------------------------------------*
015600* Zeitplan-Endbestand.
015700*--------------------------------------------------------------------*
015800 FD  SCHEDULES-OUT
015900     LABEL RECORD IS STANDARD.
016000     COPY    IRRSCHC OF "=IRRLIB".
016100
016200*--------------------------------------------------------------------*
016300* Ventilkommandos an die Feldsteuerung.
016400*--------------------------------------------------------------------*
016500 FD  VALVE-CMDS
016600     LABEL RECORD IS STANDARD.
016700     COPY    IRRVLVC OF "=IRRLIB".
016800
016900*--------------------------------------------------------------------*
017000* Ergebnissatz je verarbeitetem Kommando.
017100*--------------------------------------------------------------------*
017200 FD  RESULTS
017300     LABEL RECORD IS STANDARD.
017400     COPY    IRRRESC OF "=IRRLIB".
017500
017600*--------------------------------------------------------------------*
017700* Statusbericht / Verlaufsbericht / Laufsteuertotale.
017800*--------------------------------------------------------------------*
017900 FD  PRT-FILE
018000     LABEL RECORD IS OMITTED.
018100 01  PRT-LINE                    PIC X(132).
018200
018300 WORKING-STORAGE SECTION.
018400*--------------------------------------------------------------------*
018500* Uebernommene Stamm- und Arbeitstabellen des Bewaesserungssystems.
018600*--------------------------------------------------------------------*
018700     COPY    IRRZONEC OF "=IRRLIB".
018800     COPY    IRREVWC  OF "=IRRLIB".
018900     COPY    IRRSCWC  OF "=IRRLIB".
019000     COPY    IRRLNKC  OF "=IRRLIB".
019100
019200*--------------------------------------------------------------------*
019300* Comp-Felder: Praefix Cn mit n = Anzahl Digits
019400*--------------------------------------------------------------------*
019500 01          COMP-FELDER.
019600     05      C4-COMMANDS-READ    PIC S9(04) COMP VALUE ZERO.
019700     05      C4-CMD-ACCEPTED     PIC S9(04) COMP VALUE ZERO.
019800     05      C4-CMD-REJECTED     PIC S9(04) COMP VALUE ZERO.
019900     05      C4-ERR-DURATION     PIC S9(04) COMP VALUE ZERO.
020000     05      C4-ERR-USER         PIC S9(04) COMP VALUE ZERO.
020100     05      C4-ERR-ZONE         PIC S9(04) COMP VALUE ZERO.
020200     05      C4-ERR-ACTIVE       PIC S9(04) COMP VALUE ZERO.
020300     05      C4-ERR-DAILY        PIC S9(04) COMP VALUE ZERO.
020400     05      C4-ERR-MOISTURE     PIC S9(04) COMP VALUE ZERO.
020500     05      C4-ERR-NOTACTIVE    PIC S9(04) COMP VALUE ZERO.
020600     05      C4-ERR-SCHEDNF      PIC S9(04) COMP VALUE ZERO.
020700     05      C4-EVENTS-CREATED   PIC S9(04) COMP VALUE ZERO.
020800     05      C4-ZONES-ACTIVE-END PIC S9(04) COMP VALUE ZERO.
020900     05      C4-STOPALL-COUNT    PIC S9(04) COMP VALUE ZERO.
021000     05      C4-WK-ZONE          PIC S9(04) COMP VALUE ZERO.
021100     05      C4-PAGE-NO          PIC S9(04) COMP VALUE ZERO.
021200     05      C4-LINE-NO          PIC S9(04) COMP VALUE ZERO.
021300     05      C4-HIST-PAGE-SIZE   PIC S9(04) COMP VALUE 20.
021400     05      C4-HIST-LINE-CNT    PIC S9(04) COMP VALUE ZERO.
021500     05      C4-HIST-PRINTED     PIC S9(04) COMP VALUE ZERO.
021600     05      C4-HIST-ZONE-FILTER PIC S9(04) COMP VALUE ZERO.
021700
021800     05      C4-ZONE-MIN-TABLE.
021900      10      C4-ZONE-MINUTES    PIC S9(04) COMP OCCURS 5 TIMES.
022000     05      C4-TOTAL-MINUTES    PIC S9(04) COMP VALUE ZERO.
022100
022200     05      C4-JDN-A            PIC S9(04) COMP VALUE ZERO.
022300     05      C4-JDN-M            PIC S9(04) COMP VALUE ZERO.
022400     05      C4-ELAPSED-MINUTES  PIC S9(04) COMP VALUE ZERO.
022500
022600     05      C9-JDN-Y            PIC S9(09) COMP VALUE ZERO.
022700     05      C9-JDN-P1           PIC S9(09) COMP VALUE ZERO.
022800     05      C9-JDN-P2           PIC S9(09) COMP VALUE ZERO.
022900     05      C9-JDN-P3           PIC S9(09) COMP VALUE ZERO.
023000     05      C9-JDN-P4           PIC S9(09) COMP VALUE ZERO.
023100     05      C9-JDN-P5           PIC S9(09) COMP VALUE ZERO.
023200     05      C9-JDN-1            PIC S9(09) COMP VALUE ZERO.
023300
023400     05      C18-SECONDS-1       PIC S9(18) COMP VALUE ZERO.
023500     05      C18-SECONDS-2       PIC S9(18) COMP VALUE ZERO.
023600     05      C18-ELAPSED-SECS    PIC S9(18) COMP VALUE ZERO.
023700     05      FILLER              PIC X(04) VALUE SPACES.
023800
023900*--------------------------------------------------------------------*
024000* Display-Felder: Praefix D
024100*--------------------------------------------------------------------*
024200 01          DISPLAY-FELDER.
024300     05      D-NUM2              PIC  9(02).
024400     05      D-NUM4              PIC -9(04).
024500     05      FILLER              PIC X(04) VALUE SPACES.
024600
024700*--------------------------------------------------------------------*
024800* Felder mit konstantem Inhalt: Praefix K
024900*--------------------------------------------------------------------*
025000 01          KONSTANTE-FELDER.
025100     05      K-MODUL             PIC X(08)  VALUE "IRRDRV0O".
025200     05      K-MODUL-VERS        PIC X(30)  VALUE
025300                 "A.07.01  2009-03-17".
025400     05      FILLER              PIC X(04) VALUE SPACES.
025500
025600*--------------------------------------------------------------------*
025700* Parameter fuer Untermodulaufrufe / COBOL-Utilities: Praefix P bzw.
025800* STUP- fuer GET-/PUTSTARTUPTEXT (Verlaufsbericht-Zonenfilter, siehe
025900* C015-GET-PARM und SPEC "History report ... optionally filtered to
026000* one zone").
026100*--------------------------------------------------------------------*
026200 01          PARAMETER-FELDER.
026300     05      STUP-RESULT         PIC S9(04) COMP VALUE ZERO.
026400     05      STUP-PORTION        PIC  X(30) VALUE "STRING".
026500     05      STUP-TEXT           PIC X(128).
026600     05      FILLER              PIC X(04) VALUE SPACES.
026700
026800*--------------------------------------------------------------------*
026900* Conditional-Felder
027000*--------------------------------------------------------------------*
027100 01          SCHALTER.
027200     05      FS-SENSOR-READINGS  PIC X(02).
027300          88 FS-SENSOR-READINGS-OK          VALUE "00".
027400          88 FS-SENSOR-READINGS-NOK         VALUE "01" THRU "99".
027500     05      FS-COMMANDS         PIC X(02).
027600          88 FS-COMMANDS-OK                 VALUE "00".
027700          88 FS-COMMANDS-NOK                VALUE "01" THRU "99".
027800     05      FS-EVENTS-IN        PIC X(02).
027900          88 FS-EVENTS-IN-OK                VALUE "00".
028000          88 FS-EVENTS-IN-NOK               VALUE "01" THRU "99".
028100     05      FS-EVENTS-OUT       PIC X(02).
028200          88 FS-EVENTS-OUT-OK               VALUE "00".
028300          88 FS-EVENTS-OUT-NOK              VALUE "01" THRU "99".
028400     05      FS-SCHEDULES-OUT    PIC X(02).
028500          88 FS-SCHEDULES-OUT-OK            VALUE "00".
028600          88 FS-SCHEDULES-OUT-NOK           VALUE "01" THRU "99".
028700     05      FS-VALVE-CMDS       PIC X(02).
028800          88 FS-VALVE-CMDS-OK                VALUE "00".
028900          88 FS-VALVE-CMDS-NOK               VALUE "01" THRU "99".
029000     05      FS-RESULTS          PIC X(02).
029100          88 FS-RESULTS-OK                   VALUE "00".
029200          88 FS-RESULTS-NOK                  VALUE "01" THRU "99".
029300     05      FS-PRT-FILE         PIC X(02).
029400          88 FS-PRT-FILE-OK                  VALUE "00".
029500          88 FS-PRT-FILE-NOK                 VALUE "01" THRU "99".
029600
029700     05      SENSOR-STATUS       PIC 9  VALUE ZERO.
029800          88 SENSOR-EOF                      VALUE 1.
029900     05      COMMANDS-STATUS     PIC 9  VALUE ZERO.
030000          88 COMMANDS-EOF                    VALUE 1.
030100     05      EVENTS-IN-STATUS    PIC 9  VALUE ZERO.
030200          88 EVENTS-IN-EOF                   VALUE 1.
030300     05      EVENTS-IN-OPEN-SW   PIC 9  VALUE ZERO.
030400          88 EVENTS-IN-OPENED                VALUE 1.
030500
030600     05      PRG-STATUS          PIC 9  VALUE ZERO.
030700          88 PRG-OK                          VALUE ZERO.
030800          88 PRG-ABBRUCH                     VALUE 2.
030900     05      FILLER              PIC X(04) VALUE SPACES.
031000
031100*--------------------------------------------------------------------*
031200* Zeitstempel-Aufspaltung fuer die Minutenberechnung (kein FUNCTION-
031300* Aufruf auf diesem System zulaessig - siehe C900-DIFF-MINUTEN).
031400*--------------------------------------------------------------------*
031500 01          WK-TS-1                PIC 9(14) VALUE ZERO.
031600 01          WK-TS-1-TEILE REDEFINES WK-TS-1.
031700     05      WK-TS-1-JJJJ           PIC 9(04).
031800     05      WK-TS-1-MM             PIC 9(02).
031900     05      WK-TS-1-TT             PIC 9(02).
032000     05      WK-TS-1-HH             PIC 9(02).
032100     05      WK-TS-1-MI             PIC 9(02).
032200     05      WK-TS-1-SS             PIC 9(02).
032300 01          WK-TS-2                PIC 9(14) VALUE ZERO.
032400 01          WK-TS-2-TEILE REDEFINES WK-TS-2.
032500     05      WK-TS-2-JJJJ           PIC 9(04).
032600     05      WK-TS-2-MM             PIC 9(02).
032700     05      WK-TS-2-TT             PIC 9(02).
032800     05      WK-TS-2-HH             PIC 9(02).
032900     05      WK-TS-2-MI             PIC 9(02).
033000     05      WK-TS-2-SS             PIC 9(02).
033100 01          WK-RUN-DATE            PIC 9(08) VALUE ZERO.
033200 01          WK-EVENT-SWAP-AREA     PIC X(93) VALUE SPACES.
033300
033400*--------------------------------------------------------------------*
033500* Berichtszeilen - je Zeilenbild eine REDEFINES auf WK-REPORT-LINE.
033600*--------------------------------------------------------------------*
033700 01          WK-REPORT-LINE.
033800     05      FILLER              PIC X(132) VALUE SPACES.
033900
034000 01          WK-STATUS-LINE REDEFINES WK-REPORT-LINE.
034100     05      WST-LABEL           PIC X(10).
034200     05      FILLER              PIC X(02).
034300     05      WST-ZONE-ID         PIC Z9.
034400     05      FILLER              PIC X(02).
034500     05      WST-ZONE-NAME       PIC X(20).
034600     05      FILLER              PIC X(02).
034700     05      WST-ZONE-TYPE       PIC X(10).
034800     05      FILLER              PIC X(02).
034900     05      WST-ACTIVE          PIC X(03).
035000     05      FILLER              PIC X(02).
035100     05      WST-ELAPSED         PIC ZZZZ9.
035200     05      FILLER              PIC X(02).
035300     05      WST-REMAINING       PIC ZZZZ9.
035400     05      FILLER              PIC X(02).
035500     05      WST-MOISTURE        PIC ZZ9.9.
035600     05      FILLER              PIC X(02).
035700     05      WST-MOIST-KNOWN     PIC X(03).
035800     05      FILLER              PIC X(02).
035900     05      WST-TODAY-MIN       PIC ZZZZ9.
036000     05      FILLER              PIC X(46).
036100
036200 01          WK-HIST-HDR-LINE REDEFINES WK-REPORT-LINE.
036300     05      WHH-TITLE           PIC X(40)
036400                 VALUE "IRRIGATION EVENT HISTORY REPORT".
036500     05      FILLER              PIC X(10).
036600     05      WHH-PAGE-LIT        PIC X(05) VALUE "PAGE ".
036700     05      WHH-PAGE-NO         PIC ZZZ9.
036800     05      FILLER              PIC X(73).
036900
037000 01          WK-HIST-COL-LINE REDEFINES WK-REPORT-LINE.
037100     05      WHC-C1              PIC X(08) VALUE "EVENT-ID".
037200     05      FILLER              PIC X(02).
037300     05      WHC-C2              PIC X(04) VALUE "ZONE".
037400     05      FILLER              PIC X(02).
037500     05      WHC-C3              PIC X(20) VALUE "ZONE-NAME".
037600     05      FILLER              PIC X(02).
037700     05      WHC-C4              PIC X(14) VALUE "START".
037800     05      FILLER              PIC X(02).
037900     05      WHC-C5              PIC X(14) VALUE "END".
038000     05      FILLER              PIC X(02).
038100     05      WHC-C6              PIC X(08) VALUE "PLAN-MIN".
038200     05      FILLER              PIC X(02).
038300     05      WHC-C7              PIC X(07) VALUE "ACT-MIN".
038400     05      FILLER              PIC X(02).
038500     05      WHC-C8              PIC X(10) VALUE "TRIGGER".
038600     05      FILLER              PIC X(02).
038700     05      WHC-C9              PIC X(10) VALUE "STATUS".
038800     05      FILLER              PIC X(02).
038900     05      WHC-C10             PIC X(19) VALUE "USER".
039000
039100 01          WK-HIST-DTL-LINE REDEFINES WK-REPORT-LINE.
039200     05      WHD-EVID            PIC 9(06).
039300     05      FILLER              PIC X(02).
039400     05      WHD-ZONE            PIC 9(02).
039500     05      FILLER              PIC X(02).
039600     05      WHD-ZONE-NAME       PIC X(20).
039700     05      FILLER              PIC X(02).
039800     05      WHD-START           PIC 9(14).
039900     05      FILLER              PIC X(02).
040000     05      WHD-END             PIC X(14).
040100     05      FILLER              PIC X(02).
040200     05      WHD-PLAN-MIN        PIC ZZ9.
040300     05      FILLER              PIC X(02).
040400     05      WHD-ACT-MIN         PIC X(03).
040500     05      FILLER              PIC X(02).
040600     05      WHD-TRIGGER         PIC X(10).
040700     05      FILLER              PIC X(02).
040800     05      WHD-STATUS          PIC X(10).
040900     05      FILLER              PIC X(02).
041000     05      WHD-USER            PIC X(20).
041100     05      FILLER              PIC X(12).
041200
041300 01          WK-HIST-TRL-LINE REDEFINES WK-REPORT-LINE.
041400     05      WHT-LIT             PIC X(30)
041500                 VALUE "EVENTS PRINTED THIS REPORT: ".
041600     05      WHT-COUNT           PIC ZZZZ9.
041700     05      FILLER              PIC X(97).
041800
041900 01          WK-TOTALS-LINE REDEFINES WK-REPORT-LINE.
042000     05      WTO-LABEL           PIC X(40).
042100     05      FILLER              PIC X(05).
042200     05      WTO-VALUE           PIC ZZZZZ9.
042300     05      FILLER              PIC X(81).
042400
042500*--------------------------------------------------------------------*
042600* Zwischenfeld fuer die numerische Umwandlung von ACT-MIN.
042700*--------------------------------------------------------------------*
042800 01          WK-ACT-MIN-ED        PIC ZZ9.
042900
043000 PROCEDURE DIVISION.
043100
043200******************************************************************
043300* Steuerung
043400******************************************************************
043500 A100-STEUERUNG SECTION.
043600 A100-00.
043700
043800**  ---> Vorlauf: Dateien oeffnen, Zonen-/Feuchtetabelle, Vorlauf-
043900**  --->          bestand des Ereignisjournals einlesen.
044000     PERFORM B000-VORLAUF THRU B000-99.
044100
044200     IF  PRG-OK
044300         PERFORM B100-VERARBEITUNG THRU B100-99
044400     END-IF.
044500
044600**  ---> Nachlauf: Endbestaende, Berichte, Dateien schliessen.
044700     PERFORM B090-ENDE THRU B090-99.
044800
044900     STOP RUN.
045000 A100-99.
045100     EXIT.
045200
045300******************************************************************
045400* Vorlauf
045500******************************************************************
045600 B000-VORLAUF SECTION.
045700 B000-00.
045800     PERFORM C000-INIT     THRU C000-99.
045900     PERFORM C010-OPEN     THRU C010-99.
046000
046100     IF  PRG-OK
046200         PERFORM B020-LOAD-MOISTURE THRU B020-99
046300         PERFORM B030-LOAD-EVENTS   THRU B030-99
046400         PERFORM C015-GET-PARM     THRU C015-99
046500         PERFORM E010-STATUS-HDR   THRU E010-99
046600     END-IF.
046700 B000-99.
046800     EXIT.
046900
047000**  ---> Laufparameter Verlaufsbericht-Zonenfilter (SPEC "History
047100**  ---> report ... optionally filtered to one zone").  Der Bediener
047200**  ---> uebergibt die gewuenschte Zone als StartUpText, z.B. "3" fuer
047300**  ---> nur Zone 3; fehlt der StartUpText oder ist er nicht 1-5,
047400**  ---> druckt der Verlaufsbericht wie bisher alle Zonen.
047500 C015-GET-PARM SECTION.
047600 C015-00.
047700     MOVE ZERO      TO C4-HIST-ZONE-FILTER.
047800     MOVE "STRING"  TO STUP-PORTION.
047900     MOVE SPACES    TO STUP-TEXT.
048000     ENTER "GETSTARTUPTEXT" USING  STUP-PORTION
048100                                   STUP-TEXT
048200                            GIVING STUP-RESULT.
048300     IF  STUP-RESULT > ZERO
048400         AND STUP-TEXT(1:1) IS NUMERIC
048500         MOVE STUP-TEXT(1:1) TO C4-HIST-ZONE-FILTER
048600     END-IF.
048700     IF  C4-HIST-ZONE-FILTER < 1  OR  C4-HIST-ZONE-FILTER > 5
048800         MOVE ZERO TO C4-HIST-ZONE-FILTER
048900     ELSE
049000         DISPLAY "IRR-0130 VERLAUFSBERICHT AUF ZONE "
049100                  C4-HIST-ZONE-FILTER " EINGESCHRAENKT"
049200     END-IF.
049300 C015-99.
049400     EXIT.
049500
049600 C000-INIT SECTION.
049700 C000-00.
049800     MOVE ZERO TO PRG-STATUS.
049900     MOVE ZERO TO SENSOR-STATUS COMMANDS-STATUS EVENTS-IN-STATUS
050000                  EVENTS-IN-OPEN-SW.
050100     MOVE ZERO TO C4-COMMANDS-READ C4-CMD-ACCEPTED C4-CMD-REJECTED
050200                  C4-ERR-DURATION C4-ERR-USER C4-ERR-ZONE
050300                  C4-ERR-ACTIVE C4-ERR-DAILY C4-ERR-MOISTURE
050400                  C4-ERR-NOTACTIVE C4-ERR-SCHEDNF C4-EVENTS-CREATED
050500                  C4-ZONES-ACTIVE-END C4-STOPALL-COUNT C4-PAGE-NO
050600                  C4-LINE-NO C4-HIST-PRINTED C4-HIST-LINE-CNT
050700                  C4-TOTAL-MINUTES WK-RUN-DATE
050800                  C4-ZONE-MINUTES(1) C4-ZONE-MINUTES(2)
050900                  C4-ZONE-MINUTES(3) C4-ZONE-MINUTES(4)
051000                  C4-ZONE-MINUTES(5).
051100     MOVE ZERO TO C4-EVENT-COUNT.
051200     MOVE ZERO TO C6-EVENT-LAST-ID.
051300     MOVE ZERO TO C4-SCHED-COUNT.
051400     MOVE ZERO TO C4-SCHED-LAST-ID.
051500 C000-99.
051600     EXIT.
051700
051800 C010-OPEN SECTION.
051900 C010-00.
052000     OPEN INPUT SENSOR-READINGS.
052100     IF  NOT FS-SENSOR-READINGS-OK
052200         DISPLAY "IRR-0110 OPEN SENSOR-READINGS RC=" FS-SENSOR-READINGS
052300         SET PRG-ABBRUCH TO TRUE
052400     END-IF.
052500
052600     IF  PRG-OK
052700         OPEN INPUT COMMANDS
052800         IF  NOT FS-COMMANDS-OK
052900             DISPLAY "IRR-0111 OPEN COMMANDS RC=" FS-COMMANDS
053000             SET PRG-ABBRUCH TO TRUE
053100         END-IF
053200     END-IF.
053300
053400**  ---> EVENTS-IN darf beim ersten Lauf fehlen - kein Abbruch.
053500     IF  PRG-OK
053600         OPEN INPUT EVENTS-IN
053700         IF  FS-EVENTS-IN-OK
053800             SET EVENTS-IN-OPENED TO TRUE
053900         ELSE
054000             DISPLAY "IRR-0112 EVENTS-IN NICHT VORHANDEN - "
054100                     "LEERER VORLAUFBESTAND"
054200         END-IF
054300     END-IF.
054400
054500     IF  PRG-OK
054600         OPEN OUTPUT EVENTS-OUT
054700         IF  NOT FS-EVENTS-OUT-OK
054800             DISPLAY "IRR-0113 OPEN EVENTS-OUT RC=" FS-EVENTS-OUT
054900             SET PRG-ABBRUCH TO TRUE
055000         END-IF
055100     END-IF.
055200
055300     IF  PRG-OK
055400         OPEN OUTPUT SCHEDULES-OUT
055500         IF  NOT FS-SCHEDULES-OUT-OK
055600             DISPLAY "IRR-0114 OPEN SCHEDULES-OUT RC=" FS-SCHEDULES-OUT
055700             SET PRG-ABBRUCH TO TRUE
055800         END-IF
055900     END-IF.
056000
056100     IF  PRG-OK
056200         OPEN OUTPUT VALVE-CMDS
056300         IF  NOT FS-VALVE-CMDS-OK
056400             DISPLAY "IRR-0115 OPEN VALVE-CMDS RC=" FS-VALVE-CMDS
056500             SET PRG-ABBRUCH TO TRUE
056600         END-IF
056700     END-IF.
056800
056900     IF  PRG-OK
057000         OPEN OUTPUT RESULTS
057100         IF  NOT FS-RESULTS-OK
057200             DISPLAY "IRR-0116 OPEN RESULTS RC=" FS-RESULTS
057300             SET PRG-ABBRUCH TO TRUE
057400         END-IF
057500     END-IF.
057600
057700     IF  PRG-OK
057800         OPEN OUTPUT PRT-FILE
057900         IF  NOT FS-PRT-FILE-OK
058000             DISPLAY "IRR-0117 OPEN PRT-FILE RC=" FS-PRT-FILE
058100             SET PRG-ABBRUCH TO TRUE
058200         END-IF
058300     END-IF.
058400 C010-99.
058500     EXIT.
058600
058700******************************************************************
058800* Feuchtewerte einlesen (letzter Wert je Zone, SPEC U1/U5)
058900******************************************************************
059000 B020-LOAD-MOISTURE SECTION.
059100 B020-00.
059200     PERFORM D010-READ-SENSOR THRU D010-99.
059300     PERFORM D020-MOISTURE-BODY THRU D020-99
059400             UNTIL SENSOR-EOF.
059500     CLOSE SENSOR-READINGS.
059600 B020-99.
059700     EXIT.
059800
059900 D010-READ-SENSOR SECTION.
060000 D010-00.
060100     READ SENSOR-READINGS
060200         AT END SET SENSOR-EOF TO TRUE
060300     END-READ.
060400 D010-99.
060500     EXIT.
060600
060700 D020-MOISTURE-BODY SECTION.
060800 D020-00.
060900     PERFORM D021-CHECK-ZONE THRU D021-99.
061000     PERFORM D010-READ-SENSOR THRU D010-99.
061100 D020-99.
061200     EXIT.
061300
061400**  ---> SR-SENSOR-ID der Form "VnSOIL..." kennzeichnet den Feuchte-
061500**  ---> fuehler der Zone n (n = 1 bis 5), siehe SPEC Sensor reading.
061600**  ---> SENSOR-READINGS enthaelt den vollstaendigen Messverlauf, nicht
061700**  ---> nur den juengsten Satz je Fuehler - deshalb hier Vergleich mit
061800**  ---> WM-MOISTURE-TIMESTAMP, damit ein aelterer, spaeter im File
061900**  ---> angetroffener Satz den bereits uebernommenen juengeren Wert
062000**  ---> nicht mehr verdraengt (IRR-0234).
062100 D021-CHECK-ZONE SECTION.
062200 D021-00.
062300     MOVE ZERO TO C4-WK-ZONE.
062400     IF  SR-SENSOR-ID(1:1) = "V"
062500         AND SR-SENSOR-ID(2:1) IS NUMERIC
062600         AND SR-MEAS-TYPE = "soil_moisture  "
062700         MOVE SR-SENSOR-ID(2:1) TO C4-WK-ZONE
062800     END-IF.
062900     IF  C4-WK-ZONE > ZERO
063000         AND C4-WK-ZONE < 6
063100         SET WM-ZONE-IX TO C4-WK-ZONE
063200         IF  SR-TIMESTAMP >= WM-MOISTURE-TIMESTAMP(WM-ZONE-IX)
063300             MOVE SR-VALUE     TO WM-MOISTURE-VALUE(WM-ZONE-IX)
063400             MOVE SR-TIMESTAMP TO WM-MOISTURE-TIMESTAMP(WM-ZONE-IX)
063500             SET WM-MOISTURE-KNOWN(WM-ZONE-IX) TO TRUE
063600         END-IF
063700     END-IF.
063800 D021-99.
063900     EXIT.
064000
064100******************************************************************
064200* Ereignisjournal-Vorlaufbestand einlesen (SPEC BATCH FLOW Schr. 1)
064300******************************************************************
064400 B030-LOAD-EVENTS SECTION.
064500 B030-00.
064600     IF  EVENTS-IN-OPENED
064700         PERFORM D030-READ-EVENT THRU D030-99
064800         PERFORM D040-EVENT-BODY THRU D040-99
064900                 UNTIL EVENTS-IN-EOF
065000         CLOSE EVENTS-IN
065100     END-IF.
065200 B030-99.
065300     EXIT.
065400
065500 D030-READ-EVENT SECTION.
065600 D030-00.
065700     READ EVENTS-IN
065800         AT END SET EVENTS-IN-EOF TO TRUE
065900     END-READ.
066000 D030-99.
066100     EXIT.
066200
066300 D040-EVENT-BODY SECTION.
066400 D040-00.
066500     PERFORM D041-STORE-EVENT THRU D041-99.
066600     PERFORM D030-READ-EVENT THRU D030-99.
066700 D040-99.
066800     EXIT.
066900
067000 D041-STORE-EVENT SECTION.
067100 D041-00.
067200     ADD 1 TO C4-EVENT-COUNT.
067300     SET EV-TABLE-IX TO C4-EVENT-COUNT.
067400     MOVE EV-ID          OF EI-EVENT-RECORD TO EVT-ID(EV-TABLE-IX).
067500     MOVE EV-ZONE-ID      OF EI-EVENT-RECORD
067600                             TO EVT-ZONE-ID(EV-TABLE-IX).
067700     MOVE EV-START-TIME   OF EI-EVENT-RECORD
067800                             TO EVT-START-TIME(EV-TABLE-IX).
067900     MOVE EV-END-TIME     OF EI-EVENT-RECORD
068000                             TO EVT-END-TIME(EV-TABLE-IX).
068100     MOVE EV-PLAN-DURATION OF EI-EVENT-RECORD
068200                             TO EVT-PLAN-DURATION(EV-TABLE-IX).
068300     MOVE EV-TRIGGER      OF EI-EVENT-RECORD
068400                             TO EVT-TRIGGER(EV-TABLE-IX).
068500     MOVE EV-USER-ID      OF EI-EVENT-RECORD
068600                             TO EVT-USER-ID(EV-TABLE-IX).
068700     MOVE EV-STATUS       OF EI-EVENT-RECORD
068800                             TO EVT-STATUS(EV-TABLE-IX).
068900     MOVE EV-CREATED-AT   OF EI-EVENT-RECORD
069000                             TO EVT-CREATED-AT(EV-TABLE-IX).
069100
069200     IF  EV-ID OF EI-EVENT-RECORD > C6-EVENT-LAST-ID
069300         MOVE EV-ID OF EI-EVENT-RECORD TO C6-EVENT-LAST-ID
069400     END-IF.
069500
069600**  ---> laufendes Ereignis aus dem Vorlauf: Zone als aktiv markieren.
069700     IF  EVT-STAT-RUNNING(EV-TABLE-IX)
069800         SET WM-ZONE-IX TO EVT-ZONE-ID(EV-TABLE-IX)
069900         SET WM-ZONE-ACTIVE(WM-ZONE-IX) TO TRUE
070000         SET WM-ACTIVE-EVENT-IX(WM-ZONE-IX) TO EV-TABLE-IX
070100     END-IF.
070200 D041-99.
070300     EXIT.
070400
070500******************************************************************
070600* Verarbeitung - ein Satz je Kommando aus COMMANDS
070700******************************************************************
070800 B100-VERARBEITUNG SECTION.
070900 B100-00.
071000     PERFORM D050-READ-COMMAND THRU D050-99.
071100     PERFORM D060-COMMAND-BODY THRU D060-99
071200             UNTIL COMMANDS-EOF.
071300     CLOSE COMMANDS.
071400 B100-99.
071500     EXIT.
071600
071700 D050-READ-COMMAND SECTION.
071800 D050-00.
071900     READ COMMANDS
072000         AT END SET COMMANDS-EOF TO TRUE
072100     END-READ.
072200 D050-99.
072300     EXIT.
072400
072500 D060-COMMAND-BODY SECTION.
072600 D060-00.
072700     PERFORM B110-DISPATCH THRU B110-99.
072800     PERFORM D050-READ-COMMAND THRU D050-99.
072900 D060-99.
073000     EXIT.
073100
073200 B110-DISPATCH SECTION.
073300 B110-00.
073400     ADD 1 TO C4-COMMANDS-READ.
073500     MOVE CM-TIMESTAMP(1:8) TO WK-RUN-DATE.
073600
073700     EVALUATE TRUE
073800         WHEN CM-ACT-START
073900             PERFORM B120-DO-START    THRU B120-99
074000         WHEN CM-ACT-STOP
074100             PERFORM B130-DO-STOP     THRU B130-99
074200         WHEN CM-ACT-STOPALL
074300             PERFORM B140-DO-STOPALL  THRU B140-99
074400         WHEN CM-ACT-STATUS
074500             PERFORM B150-DO-STATUS  THRU B150-99
074600         WHEN CM-ACT-SCHED
074700             PERFORM B160-DO-SCHED    THRU B160-99
074800         WHEN CM-ACT-UPDSCHED
074900             PERFORM B170-DO-UPDSCHED THRU B170-99
075000         WHEN OTHER
075100             DISPLAY "IRR-0120 UNBEKANNTE AKTION UEBERSPRUNGEN: "
075200                     CM-ACTION
075300     END-EVALUATE.
075400 B110-99.
075500     EXIT.
075600
075700**  ---> START: Zone einschalten, siehe SPEC U1 Rules 1-6.
075800 B120-DO-START SECTION.
075900 B120-00.
076000     MOVE SPACES TO LK-FUNCTION.
076100     SET LK-FUNC-START TO TRUE.
076200     MOVE CM-ZONE-ID   TO LK-ZONE-ID.
076300     MOVE CM-DURATION  TO LK-DURATION.
076400     MOVE CM-TRIGGER   TO LK-TRIGGER.
076500     MOVE CM-USER-ID   TO LK-USER-ID.
076600     MOVE CM-TIMESTAMP TO LK-TIMESTAMP.
076700
076800     CALL "SSFIRR0M" USING LK-LINK-REC
076900                            WZ-ZONE-TABLE
077000                            WM-ZONE-STATUS-TABLE
077100                            EV-EVENT-TABLE
077200                            C4-EVENT-MAX
077300                            C4-EVENT-COUNT
077400                            C6-EVENT-LAST-ID.
077500
077600     PERFORM B180-WRITE-RESULT THRU B180-99.
077700
077800     IF  LK-RC-SUCCESS
077900         ADD 1 TO C4-CMD-ACCEPTED
078000         ADD 1 TO C4-EVENTS-CREATED
078100         PERFORM B190-WRITE-VALVE THRU B190-99
078200     ELSE
078300         ADD 1 TO C4-CMD-REJECTED
078400         PERFORM B195-TALLY-ERROR THRU B195-99
078500     END-IF.
078600 B120-99.
078700     EXIT.
078800
078900**  ---> STOP: eine Zone abschalten, siehe SPEC U1 Stop rules.
079000 B130-DO-STOP SECTION.
079100 B130-00.
079200     MOVE SPACES TO LK-FUNCTION.
079300     SET LK-FUNC-STOP TO TRUE.
079400     MOVE CM-ZONE-ID   TO LK-ZONE-ID.
079500     MOVE CM-TIMESTAMP TO LK-TIMESTAMP.
079600
079700     CALL "SSFIRR0M" USING LK-LINK-REC
079800                            WZ-ZONE-TABLE
079900                            WM-ZONE-STATUS-TABLE
080000                            EV-EVENT-TABLE
080100                            C4-EVENT-MAX
080200                            C4-EVENT-COUNT
080300                            C6-EVENT-LAST-ID.
080400
080500     PERFORM B180-WRITE-RESULT THRU B180-99.
080600
080700     IF  LK-RC-SUCCESS
080800         ADD 1 TO C4-CMD-ACCEPTED
080900         PERFORM B190-WRITE-VALVE THRU B190-99
081000     ELSE
081100         ADD 1 TO C4-CMD-REJECTED
081200         PERFORM B195-TALLY-ERROR THRU B195-99
081300     END-IF.
081400 B130-99.
081500     EXIT.
081600
081700**  ---> STOPALL: alle aktiven Zonen abschalten.
081800 B140-DO-STOPALL SECTION.
081900 B140-00.
082000     MOVE SPACES TO LK-FUNCTION.
082100     SET LK-FUNC-STOPALL TO TRUE.
082200     MOVE ZERO         TO LK-ZONE-ID.
082300     MOVE CM-TIMESTAMP TO LK-TIMESTAMP.
082400
082500     CALL "SSFIRR0M" USING LK-LINK-REC
082600                            WZ-ZONE-TABLE
082700                            WM-ZONE-STATUS-TABLE
082800                            EV-EVENT-TABLE
082900                            C4-EVENT-MAX
083000                            C4-EVENT-COUNT
083100                            C6-EVENT-LAST-ID.
083200
083300     ADD LK-EVENT-ID TO C4-STOPALL-COUNT.
083400     PERFORM B180-WRITE-RESULT THRU B180-99.
083500     ADD 1 TO C4-CMD-ACCEPTED.
083600     PERFORM B145-STOPALL-VALVES THRU B145-99
083700         VARYING C4-WK-ZONE FROM 1 BY 1 UNTIL C4-WK-ZONE > 5.
083800 B140-99.
083900     EXIT.
084000
084100**  ---> Notabschaltung: Ventil-STOP je der 5 Zonen unbedingt, auch
084200**  ---> wenn die Zone laut Tabelle nicht aktiv war (Sicherheitsnetz).
084300 B145-STOPALL-VALVES SECTION.
084400 B145-00.
084500     MOVE C4-WK-ZONE     TO VA-ZONE-ID.
084600     MOVE "STOP "        TO VA-ACTION.
084700     MOVE ZERO           TO VA-DURATION.
084800     WRITE VA-VALVE-RECORD.
084900 B145-99.
085000     EXIT.
085100
085200**  ---> STATUS: Zustand einer Zone zurueckmelden (kein Ventilbefehl).
085300 B150-DO-STATUS SECTION.
085400 B150-00.
085500     MOVE SPACES TO LK-FUNCTION.
085600     SET LK-FUNC-STATUS TO TRUE.
085700     MOVE CM-ZONE-ID   TO LK-ZONE-ID.
085800     MOVE CM-TIMESTAMP TO LK-TIMESTAMP.
085900
086000     CALL "SSFIRR0M" USING LK-LINK-REC
086100                            WZ-ZONE-TABLE
086200                            WM-ZONE-STATUS-TABLE
086300                            EV-EVENT-TABLE
086400                            C4-EVENT-MAX
086500                            C4-EVENT-COUNT
086600                            C6-EVENT-LAST-ID.
086700
086800     PERFORM B180-WRITE-RESULT THRU B180-99.
086900
087000     IF  LK-RC-SUCCESS
087100         ADD 1 TO C4-CMD-ACCEPTED
087200         PERFORM E020-STATUS-DTL THRU E020-99
087300     ELSE
087400         ADD 1 TO C4-CMD-REJECTED
087500         PERFORM B195-TALLY-ERROR THRU B195-99
087600     END-IF.
087700 B150-99.
087800     EXIT.
087900
088000**  ---> SCHED: neuen Zeitplansatz anlegen, siehe SPEC U2.
088100 B160-DO-SCHED SECTION.
088200 B160-00.
088300     MOVE SPACES TO LK-FUNCTION.
088400     SET LK-FUNC-SCHED TO TRUE.
088500     MOVE CM-ZONE-ID    TO LK-ZONE-ID.
088600     MOVE CM-SCHED-TIME TO LK-SCHED-TIME.
088700     MOVE CM-DURATION   TO LK-DURATION.
088800     MOVE CM-REPEAT     TO LK-REPEAT.
088900     MOVE CM-USER-ID    TO LK-USER-ID.
089000     MOVE CM-ACTIVE-FLAG TO LK-ACTIVE-FLAG.
089100     MOVE CM-TIMESTAMP  TO LK-TIMESTAMP.
089200
089300     CALL "SSFSCH0M" USING LK-LINK-REC
089400                            SC-SCHEDULE-TABLE
089500                            C4-SCHED-MAX
089600                            C4-SCHED-COUNT
089700                            C4-SCHED-LAST-ID.
089800
089900     PERFORM B180-WRITE-RESULT THRU B180-99.
090000
090100     IF  LK-RC-SUCCESS
090200         ADD 1 TO C4-CMD-ACCEPTED
090300     ELSE
090400         ADD 1 TO C4-CMD-REJECTED
090500         PERFORM B195-TALLY-ERROR THRU B195-99
090600     END-IF.
090700 B160-99.
090800     EXIT.
090900
091000**  ---> UPDSCHED: bestehenden Zeitplansatz aendern/aktivieren.
091100 B170-DO-UPDSCHED SECTION.
091200 B170-00.
091300     MOVE SPACES TO LK-FUNCTION.
091400     SET LK-FUNC-UPDSCHED TO TRUE.
091500     MOVE CM-SCHED-ID    TO LK-SCHED-ID.
091600     MOVE CM-SCHED-TIME  TO LK-SCHED-TIME.
091700     MOVE CM-DURATION    TO LK-DURATION.
091800     MOVE CM-REPEAT      TO LK-REPEAT.
091900     MOVE CM-ACTIVE-FLAG TO LK-ACTIVE-FLAG.
092000     MOVE CM-TIMESTAMP   TO LK-TIMESTAMP.
092100
092200     CALL "SSFSCH0M" USING LK-LINK-REC
092300                            SC-SCHEDULE-TABLE
092400                            C4-SCHED-MAX
092500                            C4-SCHED-COUNT
092600                            C4-SCHED-LAST-ID.
092700
092800     PERFORM B180-WRITE-RESULT THRU B180-99.
092900
093000     IF  LK-RC-SUCCESS
093100         ADD 1 TO C4-CMD-ACCEPTED
093200     ELSE
093300         ADD 1 TO C4-CMD-REJECTED
093400         PERFORM B195-TALLY-ERROR THRU B195-99
093500     END-IF.
093600 B170-99.
093700     EXIT.
093800
093900**  ---> Ergebnissatz je Kommando, siehe SPEC Command result record.
094000 B180-WRITE-RESULT SECTION.
094100 B180-00.
094200     MOVE CM-ACTION      TO RS-ACTION.
094300     MOVE LK-ZONE-ID      TO RS-ZONE-ID.
094400     MOVE LK-RETURN-CODE  TO RS-SUCCESS.
094500     MOVE LK-ERROR-CODE   TO RS-ERROR-CODE.
094600     MOVE LK-EVENT-ID     TO RS-EVENT-ID.
094700     MOVE LK-MESSAGE      TO RS-MESSAGE.
094800     WRITE RS-RESULT-RECORD.
094900 B180-99.
095000     EXIT.
095100
095200**  ---> Ventilkommando an die Feldsteuerung.
095300 B190-WRITE-VALVE SECTION.
095400 B190-00.
095500     MOVE LK-ZONE-ID       TO VA-ZONE-ID.
095600     MOVE LK-VALVE-ACTION  TO VA-ACTION.
095700     MOVE LK-VALVE-DURATION TO VA-DURATION.
095800     WRITE VA-VALVE-RECORD.
095900 B190-99.
096000     EXIT.
096100
096200**  ---> Fehlerzaehler je Fehlercode fortschreiben.
096300 B195-TALLY-ERROR SECTION.
096400 B195-00.
096500     EVALUATE TRUE
096600         WHEN LK-ERR-DURATION
096700             ADD 1 TO C4-ERR-DURATION
096800         WHEN LK-ERR-USER
096900             ADD 1 TO C4-ERR-USER
097000         WHEN LK-ERR-INVALID-ZONE
097100             ADD 1 TO C4-ERR-ZONE
097200         WHEN LK-ERR-ZONE-ACTIVE
097300             ADD 1 TO C4-ERR-ACTIVE
097400         WHEN LK-ERR-DAILY-LIMIT
097500             ADD 1 TO C4-ERR-DAILY
097600         WHEN LK-ERR-MOISTURE
097700             ADD 1 TO C4-ERR-MOISTURE
097800         WHEN LK-ERR-NOT-ACTIVE
097900             ADD 1 TO C4-ERR-NOTACTIVE
098000         WHEN LK-ERR-SCHED-NOT-FOUND
098100             ADD 1 TO C4-ERR-SCHEDNF
098200         WHEN OTHER
098300             CONTINUE
098400     END-EVALUATE.
098500 B195-99.
098600     EXIT.
098700
098800******************************************************************
098900* Nachlauf - Endbestaende, Berichte, Dateien schliessen.
099000******************************************************************
099100 B090-ENDE SECTION.
099200 B090-00.
099300     IF  PRG-OK
099400         PERFORM B091-EVENTS-OUT  THRU B091-99
099500         PERFORM B092-SCHED-OUT   THRU B092-99
099600         PERFORM B094-HISTORY-RPT THRU B094-99
099700         PERFORM B099-TOTALS      THRU B099-99
099800     END-IF.
099900
100000     IF  PRG-ABBRUCH
100100         DISPLAY "   >>> ABBRUCH !!! <<< aus > " K-MODUL " <"
100200     END-IF.
100300
100400     CLOSE EVENTS-OUT SCHEDULES-OUT VALVE-CMDS RESULTS PRT-FILE.
100500 B090-99.
100600     EXIT.
100700
100800**  ---> Ereignisjournal-Endbestand, EV-ID Reihenfolge (Vorlauf war
100900**  ---> bereits sortiert, neue Ereignisse werden fortlaufend an-
101000**  ---> gehaengt - EV-ID steigt streng monoton je Zuteilung).
101100 B091-EVENTS-OUT SECTION.
101200 B091-00.
101300     PERFORM D091-WRITE-EVENT THRU D091-99
101400             VARYING EV-TABLE-IX FROM 1 BY 1
101500             UNTIL EV-TABLE-IX > C4-EVENT-COUNT.
101600 B091-99.
101700     EXIT.
101800
101900 D091-WRITE-EVENT SECTION.
102000 D091-00.
102100     MOVE EVT-ID(EV-TABLE-IX)       TO EV-ID          OF EO-EVENT-RECORD.
102200     MOVE EVT-ZONE-ID(EV-TABLE-IX)  TO EV-ZONE-ID      OF EO-EVENT-RECORD.
102300     MOVE EVT-START-TIME(EV-TABLE-IX)
102400                                    TO EV-START-TIME   OF EO-EVENT-RECORD.
102500     MOVE EVT-END-TIME(EV-TABLE-IX) TO EV-END-TIME     OF EO-EVENT-RECORD.
102600     MOVE EVT-PLAN-DURATION(EV-TABLE-IX)
102700                                    TO EV-PLAN-DURATION OF EO-EVENT-RECORD.
102800     MOVE EVT-TRIGGER(EV-TABLE-IX)  TO EV-TRIGGER      OF EO-EVENT-RECORD.
102900     MOVE EVT-USER-ID(EV-TABLE-IX)  TO EV-USER-ID      OF EO-EVENT-RECORD.
103000     MOVE EVT-STATUS(EV-TABLE-IX)   TO EV-STATUS       OF EO-EVENT-RECORD.
103100     MOVE EVT-CREATED-AT(EV-TABLE-IX)
103200                                    TO EV-CREATED-AT   OF EO-EVENT-RECORD.
103300     WRITE EO-EVENT-RECORD.
103400 D091-99.
103500     EXIT.
103600
103700**  ---> Zeitplan-Endbestand, SC-ID Reihenfolge (Anlage-Reihenfolge).
103800 B092-SCHED-OUT SECTION.
103900 B092-00.
104000     PERFORM D092-WRITE-SCHED THRU D092-99
104100             VARYING SC-TABLE-IX FROM 1 BY 1
104200             UNTIL SC-TABLE-IX > C4-SCHED-COUNT.
104300 B092-99.
104400     EXIT.
104500
104600 D092-WRITE-SCHED SECTION.
104700 D092-00.
104800     MOVE SCT-ID(SC-TABLE-IX)         TO SC-ID.
104900     MOVE SCT-ZONE-ID(SC-TABLE-IX)    TO SC-ZONE-ID.
105000     MOVE SCT-SCHED-TIME(SC-TABLE-IX) TO SC-SCHED-TIME.
105100     MOVE SCT-DURATION(SC-TABLE-IX)   TO SC-DURATION.
105200     MOVE SCT-REPEAT(SC-TABLE-IX)     TO SC-REPEAT.
105300     MOVE SCT-USER-ID(SC-TABLE-IX)    TO SC-USER-ID.
105400     MOVE SCT-ACTIVE-FLAG(SC-TABLE-IX) TO SC-ACTIVE-FLAG.
105500     MOVE SCT-CREATED-AT(SC-TABLE-IX) TO SC-CREATED-AT.
105600     MOVE SCT-UPDATED-AT(SC-TABLE-IX) TO SC-UPDATED-AT.
105700     WRITE SC-SCHEDULE-RECORD.
105800 D092-99.
105900     EXIT.
106000
106100**  ---> Kopf des Statusberichts, einmal je Lauf vor dem ersten Kom-
106200**  ---> mando gedruckt (siehe B000-VORLAUF) - danach folgt je STATUS-
106300**  ---> Kommando sofort eine Zeile aus E020-STATUS-DTL.
106400 E010-STATUS-HDR SECTION.
106500 E010-00.
106600     ADD 1 TO C4-PAGE-NO.
106700     MOVE SPACES TO WK-REPORT-LINE.
106800     MOVE "ZONE STATUS" TO WST-LABEL.
106900     WRITE PRT-LINE FROM WK-REPORT-LINE
107000         AFTER ADVANCING PAGE.
107100     MOVE ZERO TO C4-LINE-NO.
107200 E010-99.
107300     EXIT.
107400
107500**  ---> Statuszeile je STATUS-Kommando (SPEC BATCH FLOW Schritt 4:
107600**  ---> eine Zeile je STATUS-Kommando, mit dessen eigenen Werten).
107700**  ---> Alle Werte kommen unmittelbar aus LK-LINK-REC, wie sie
107800**  ---> SSFIRR0M in C400-STATUS fuer eben dieses Kommando ermittelt
107900**  ---> hat - kein erneutes Nachrechnen aus den Rohtabellen hier.
108000 E020-STATUS-DTL SECTION.
108100 E020-00.
108200     MOVE SPACES TO WK-REPORT-LINE.
108300     MOVE "ZONE" TO WST-LABEL.
108400     MOVE LK-ZONE-ID   TO WST-ZONE-ID.
108500     MOVE LK-ZONE-NAME TO WST-ZONE-NAME.
108600     MOVE LK-ZONE-TYPE TO WST-ZONE-TYPE.
108700     SET WM-ZONE-IX TO LK-ZONE-ID.
108800     IF  WM-ZONE-ACTIVE(WM-ZONE-IX)
108900         MOVE "YES" TO WST-ACTIVE
109000     ELSE
109100         MOVE "NO " TO WST-ACTIVE
109200     END-IF.
109300     MOVE LK-ELAPSED-MINUTES   TO WST-ELAPSED.
109400     MOVE LK-REMAINING-MINUTES TO WST-REMAINING.
109500     IF  LK-MOISTURE-KNOWN = "Y"
109600         MOVE "YES" TO WST-MOIST-KNOWN
109700         MOVE LK-MOISTURE-VALUE TO WST-MOISTURE
109800     ELSE
109900         MOVE "NO " TO WST-MOIST-KNOWN
110000         MOVE ZERO  TO WST-MOISTURE
110100     END-IF.
110200     MOVE LK-TODAY-MINUTES TO WST-TODAY-MIN.
110300     WRITE PRT-LINE FROM WK-REPORT-LINE
110400         AFTER ADVANCING 1 LINE.
110500     ADD 1 TO C4-LINE-NO.
110600 E020-99.
110700     EXIT.
110800
110900**  ---> Verlaufsbericht der letzten Ereignisse (SPEC U3), neueste
111000**  ---> zuerst - Blasensortierung der Ereignistabelle nach
111100**  ---> EVT-START-TIME absteigend, danach Ausdruck.
111200 B094-HISTORY-RPT SECTION.
111300 B094-00.
111400     IF  C4-EVENT-COUNT > 1
111500         PERFORM F010-SORT-OUTER THRU F010-99
111600                 VARYING EV-TABLE-IX FROM 1 BY 1
111700                 UNTIL EV-TABLE-IX > C4-EVENT-COUNT
111800     END-IF.
111900
112000     MOVE ZERO TO C4-HIST-PRINTED.
112100     MOVE ZERO TO C4-HIST-LINE-CNT.
112200     PERFORM G010-HIST-HDR THRU G010-99.
112300     PERFORM G020-HIST-BODY THRU G020-99
112400             VARYING EV-TABLE-IX FROM 1 BY 1
112500             UNTIL EV-TABLE-IX > C4-EVENT-COUNT.
112600     PERFORM G030-HIST-TRL THRU G030-99.
112700 B094-99.
112800     EXIT.
112900
113000 F010-SORT-OUTER SECTION.
113100 F010-00.
113200     PERFORM F020-SORT-INNER THRU F020-99
113300             VARYING EV-TABLE-JX FROM 1 BY 1
113400             UNTIL EV-TABLE-JX > C4-EVENT-COUNT - EV-TABLE-IX.
113500 F010-99.
113600     EXIT.
113700
113800 F020-SORT-INNER SECTION.
113900 F020-00.
114000     SET EV-TABLE-KX TO EV-TABLE-JX.
114100     SET EV-TABLE-KX UP BY 1.
114200     IF  EVT-START-TIME(EV-TABLE-JX) < EVT-START-TIME(EV-TABLE-KX)
114300         MOVE EV-TABLE-ENTRY(EV-TABLE-JX) TO WK-EVENT-SWAP-AREA
114400         MOVE EV-TABLE-ENTRY(EV-TABLE-KX) TO EV-TABLE-ENTRY(EV-TABLE-JX)
114500         MOVE WK-EVENT-SWAP-AREA          TO EV-TABLE-ENTRY(EV-TABLE-KX)
114600     END-IF.
114700 F020-99.
114800     EXIT.
114900
115000 G010-HIST-HDR SECTION.
115100 G010-00.
115200     ADD 1 TO C4-PAGE-NO.
115300     MOVE SPACES TO WK-REPORT-LINE.
115400     MOVE C4-PAGE-NO TO WHH-PAGE-NO.
115500     WRITE PRT-LINE FROM WK-HIST-HDR-LINE
115600         AFTER ADVANCING PAGE.
115700     MOVE SPACES TO WK-REPORT-LINE.
115800     WRITE PRT-LINE FROM WK-HIST-COL-LINE
115900         AFTER ADVANCING 2 LINES.
116000 G010-99.
116100     EXIT.
116200
116300 G020-HIST-BODY SECTION.
116400 G020-00.
116500     IF  C4-HIST-ZONE-FILTER > ZERO
116600         AND EVT-ZONE-ID(EV-TABLE-IX) NOT = C4-HIST-ZONE-FILTER
116700         GO TO G020-99
116800     END-IF.
116900     IF  C4-HIST-LINE-CNT >= C4-HIST-PAGE-SIZE
117000         PERFORM G010-HIST-HDR THRU G010-99
117100         MOVE ZERO TO C4-HIST-LINE-CNT
117200     END-IF.
117300     MOVE SPACES TO WK-REPORT-LINE.
117400     MOVE EVT-ID(EV-TABLE-IX)       TO WHD-EVID.
117500     MOVE EVT-ZONE-ID(EV-TABLE-IX)  TO WHD-ZONE.
117600     SET WZ-ZONE-IX TO EVT-ZONE-ID(EV-TABLE-IX).
117700     MOVE WZ-ZONE-NAME(WZ-ZONE-IX)  TO WHD-ZONE-NAME.
117800     MOVE EVT-START-TIME(EV-TABLE-IX) TO WHD-START.
117900     IF  EVT-END-TIME(EV-TABLE-IX) = ZERO
118000         MOVE SPACES TO WHD-END
118100     ELSE
118200         MOVE EVT-END-TIME(EV-TABLE-IX) TO WHD-END
118300     END-IF.
118400     MOVE EVT-PLAN-DURATION(EV-TABLE-IX) TO WHD-PLAN-MIN.
118500     IF  EVT-END-TIME(EV-TABLE-IX) = ZERO
118600         MOVE SPACES TO WHD-ACT-MIN
118700     ELSE
118800         MOVE EVT-START-TIME(EV-TABLE-IX) TO WK-TS-1
118900         MOVE EVT-END-TIME(EV-TABLE-IX)   TO WK-TS-2
119000         PERFORM C900-DIFF-MINUTEN THRU C900-99
119100         MOVE C4-ELAPSED-MINUTES TO WK-ACT-MIN-ED
119200         MOVE WK-ACT-MIN-ED TO WHD-ACT-MIN
119300     END-IF.
119400     MOVE EVT-TRIGGER(EV-TABLE-IX) TO WHD-TRIGGER.
119500     MOVE EVT-STATUS(EV-TABLE-IX)  TO WHD-STATUS.
119600     MOVE EVT-USER-ID(EV-TABLE-IX) TO WHD-USER.
119700     WRITE PRT-LINE FROM WK-HIST-DTL-LINE
119800         AFTER ADVANCING 1 LINE.
119900     ADD 1 TO C4-HIST-PRINTED.
120000     ADD 1 TO C4-HIST-LINE-CNT.
120100 G020-99.
120200     EXIT.
120300
120400 G030-HIST-TRL SECTION.
120500 G030-00.
120600     MOVE SPACES TO WK-REPORT-LINE.
120700     MOVE C4-HIST-PRINTED TO WHT-COUNT.
120800     WRITE PRT-LINE FROM WK-HIST-TRL-LINE
120900         AFTER ADVANCING 2 LINES.
121000 G030-99.
121100     EXIT.
121200
121300**  ---> Laufsteuertotale (Kommandos, Fehler, Ereignisse, Zonen).
121400 B099-TOTALS SECTION.
121500 B099-00.
121600     PERFORM H010-COUNT-ACTIVE THRU H010-99
121700             VARYING WM-ZONE-IX FROM 1 BY 1
121800             UNTIL WM-ZONE-IX > C4-ZONE-COUNT.
121900
122000     PERFORM H015-ACCUM-ZONE-MIN THRU H015-99
122100             VARYING WZ-ZONE-IX FROM 1 BY 1
122200             UNTIL WZ-ZONE-IX > C4-ZONE-COUNT.
122300
122400     ADD 1 TO C4-PAGE-NO.
122500     MOVE SPACES TO WK-REPORT-LINE.
122600     MOVE "RUN CONTROL TOTALS" TO WTO-LABEL.
122700     WRITE PRT-LINE FROM WK-REPORT-LINE
122800         AFTER ADVANCING PAGE.
122900
123000     PERFORM H020-PRINT-TOTAL THRU H020-99
123100             VARYING C4-WK-ZONE FROM 1 BY 1 UNTIL C4-WK-ZONE > 18.
123200 B099-99.
123300     EXIT.
123400
123500 H010-COUNT-ACTIVE SECTION.
123600 H010-00.
123700     IF  WM-ZONE-ACTIVE(WM-ZONE-IX)
123800         ADD 1 TO C4-ZONES-ACTIVE-END
123900     END-IF.
124000 H010-99.
124100     EXIT.
124200
124300**  ---> je Zone verbrauchte Minuten des Laufdatums aufaddieren -
124400**  ---> gleiche Rechenvorschrift wie SSFIRR0M C155-ACCUM-EVENT
124500**  ---> (eigene Kopie, siehe Hausbrauch bei C900-DIFF-MINUTEN),
124600**  ---> siehe SPEC "total irrigation minutes posted today".
124700 H015-ACCUM-ZONE-MIN SECTION.
124800 H015-00.
124900     PERFORM H016-ACCUM-EVENT THRU H016-99
125000             VARYING EV-TABLE-IX FROM 1 BY 1
125100             UNTIL EV-TABLE-IX > C4-EVENT-COUNT.
125200     ADD C4-ZONE-MINUTES(WZ-ZONE-IX) TO C4-TOTAL-MINUTES.
125300 H015-99.
125400     EXIT.
125500
125600 H016-ACCUM-EVENT SECTION.
125700 H016-00.
125800     IF  EVT-ZONE-ID(EV-TABLE-IX) NOT = WZ-ZONE-ID(WZ-ZONE-IX)
125900         GO TO H016-99
126000     END-IF.
126100     IF  EVT-START-TIME(EV-TABLE-IX)(1:8) NOT = WK-RUN-DATE
126200         GO TO H016-99
126300     END-IF.
126400     IF  EVT-STAT-COMPLETED(EV-TABLE-IX)
126500         AND EVT-END-TIME(EV-TABLE-IX) NOT = ZERO
126600         MOVE EVT-START-TIME(EV-TABLE-IX) TO WK-TS-1
126700         MOVE EVT-END-TIME(EV-TABLE-IX)   TO WK-TS-2
126800         PERFORM C900-DIFF-MINUTEN THRU C900-99
126900         ADD C4-ELAPSED-MINUTES TO C4-ZONE-MINUTES(WZ-ZONE-IX)
127000     ELSE
127100         IF  EVT-STAT-RUNNING(EV-TABLE-IX)
127200             MOVE EVT-START-TIME(EV-TABLE-IX) TO WK-TS-1
127300             MOVE CM-TIMESTAMP                TO WK-TS-2
127400             PERFORM C900-DIFF-MINUTEN THRU C900-99
127500             ADD C4-ELAPSED-MINUTES TO C4-ZONE-MINUTES(WZ-ZONE-IX)
127600         END-IF
127700     END-IF.
127800 H016-99.
127900     EXIT.
128000
128100**  ---> jede der 18 Totalzeilen einzeln beschriften und drucken -
128200**  ---> Auswahl per EVALUATE, kein SEARCH auf einer Konstanten-
128300**  ---> tabelle noetig bei so wenigen Zeilen.
128400 H020-PRINT-TOTAL SECTION.
128500 H020-00.
128600     MOVE SPACES TO WK-REPORT-LINE.
128700     EVALUATE C4-WK-ZONE
128800         WHEN 1
128900             MOVE "COMMANDS READ"          TO WTO-LABEL
129000             MOVE C4-COMMANDS-READ         TO WTO-VALUE
129100         WHEN 2
129200             MOVE "COMMANDS ACCEPTED"      TO WTO-LABEL
129300             MOVE C4-CMD-ACCEPTED          TO WTO-VALUE
129400         WHEN 3
129500             MOVE "COMMANDS REJECTED"      TO WTO-LABEL
129600             MOVE C4-CMD-REJECTED          TO WTO-VALUE
129700         WHEN 4
129800             MOVE "REJECTED - INVALID-DURATION"  TO WTO-LABEL
129900             MOVE C4-ERR-DURATION          TO WTO-VALUE
130000         WHEN 5
130100             MOVE "REJECTED - INVALID-USER"      TO WTO-LABEL
130200             MOVE C4-ERR-USER              TO WTO-VALUE
130300         WHEN 6
130400             MOVE "REJECTED - INVALID-ZONE"      TO WTO-LABEL
130500             MOVE C4-ERR-ZONE              TO WTO-VALUE
130600         WHEN 7
130700             MOVE "REJECTED - ZONE-ALREADY-ACTIVE" TO WTO-LABEL
130800             MOVE C4-ERR-ACTIVE            TO WTO-VALUE
130900         WHEN 8
131000             MOVE "REJECTED - DAILY-LIMIT-EXCEEDED" TO WTO-LABEL
131100             MOVE C4-ERR-DAILY             TO WTO-VALUE
131200         WHEN 9
131300             MOVE "REJECTED - MOISTURE-TOO-HIGH"  TO WTO-LABEL
131400             MOVE C4-ERR-MOISTURE          TO WTO-VALUE
131500         WHEN 10
131600             MOVE "REJECTED - ZONE-NOT-ACTIVE / SCHED-NOT-FOUND"
131700                                            TO WTO-LABEL
131800             COMPUTE WTO-VALUE = C4-ERR-NOTACTIVE + C4-ERR-SCHEDNF
131900         WHEN 11
132000             MOVE "EVENTS CREATED THIS RUN"       TO WTO-LABEL
132100             MOVE C4-EVENTS-CREATED        TO WTO-VALUE
132200         WHEN 12
132300             MOVE "ZONES ACTIVE AT END OF RUN"    TO WTO-LABEL
132400             MOVE C4-ZONES-ACTIVE-END      TO WTO-VALUE
132500         WHEN 13
132600             MOVE "MINUTES POSTED TODAY - ZONE 1" TO WTO-LABEL
132700             MOVE C4-ZONE-MINUTES(1)       TO WTO-VALUE
132800         WHEN 14
132900             MOVE "MINUTES POSTED TODAY - ZONE 2" TO WTO-LABEL
133000             MOVE C4-ZONE-MINUTES(2)       TO WTO-VALUE
133100         WHEN 15
133200             MOVE "MINUTES POSTED TODAY - ZONE 3" TO WTO-LABEL
133300             MOVE C4-ZONE-MINUTES(3)       TO WTO-VALUE
133400         WHEN 16
133500             MOVE "MINUTES POSTED TODAY - ZONE 4" TO WTO-LABEL
133600             MOVE C4-ZONE-MINUTES(4)       TO WTO-VALUE
133700         WHEN 17
133800             MOVE "MINUTES POSTED TODAY - ZONE 5" TO WTO-LABEL
133900             MOVE C4-ZONE-MINUTES(5)       TO WTO-VALUE
134000         WHEN 18
134100             MOVE "MINUTES POSTED TODAY - ALL ZONES" TO WTO-LABEL
134200             MOVE C4-TOTAL-MINUTES         TO WTO-VALUE
134300     END-EVALUATE.
134400     WRITE PRT-LINE FROM WK-REPORT-LINE
134500         AFTER ADVANCING 1 LINE.
134600 H020-99.
134700     EXIT.
134800
134900******************************************************************
135000* Minutendifferenz zweier 14-stelliger Zeitstempel (WK-TS-1 fru-
135100* eher, WK-TS-2 spaeter) - keine intrinsischen Funktionen auf
135200* diesem System, daher ueber Julianisches Tagesdatum von Hand.
135300* Ergebnis in C4-ELAPSED-MINUTEN, ganzzahlig abgeschnitten (nie
135400* gerundet), siehe SPEC "elapsed-minute computations".
135500******************************************************************
135600 C900-DIFF-MINUTEN SECTION.
135700 C900-00.
135800     PERFORM C910-JULIAN THRU C910-99.
135900
136000     COMPUTE C18-SECONDS-1 = C9-JDN-1 * 86400
136100                            + (WK-TS-1-HH * 3600)
136200                            + (WK-TS-1-MI * 60)
136300                            + WK-TS-1-SS.
136400
136500     MOVE WK-TS-2-JJJJ TO WK-TS-1-JJJJ.
136600     MOVE WK-TS-2-MM   TO WK-TS-1-MM.
136700     MOVE WK-TS-2-TT   TO WK-TS-1-TT.
136800     PERFORM C910-JULIAN THRU C910-99.
136900
137000     COMPUTE C18-SECONDS-2 = C9-JDN-1 * 86400
137100                            + (WK-TS-2-HH * 3600)
137200                            + (WK-TS-2-MI * 60)
137300                            + WK-TS-2-SS.
137400
137500     COMPUTE C18-ELAPSED-SECS = C18-SECONDS-2 - C18-SECONDS-1.
137600     COMPUTE C4-ELAPSED-MINUTES = C18-ELAPSED-SECS / 60.
137700     IF  C4-ELAPSED-MINUTES < ZERO
137800         MOVE ZERO TO C4-ELAPSED-MINUTES
137900     END-IF.
138000 C900-99.
138100     EXIT.
138200
138300**  ---> Julianisches Tagesdatum aus WK-TS-1-JJJJ/MM/TT, Ergebnis
138400**  ---> in C9-JDN-1.  Formel nach Fliegel/Van Flandern, in Einzel-
138500**  ---> schritten, damit jede Ganzzahldivision fuer sich abschnei-
138600**  ---> det (kein zusammengesetzter COMPUTE-Ausdruck).
138700 C910-JULIAN SECTION.
138800 C910-00.
138900     COMPUTE C4-JDN-A = (14 - WK-TS-1-MM) / 12.
139000     COMPUTE C9-JDN-Y = WK-TS-1-JJJJ + 4800 - C4-JDN-A.
139100     COMPUTE C4-JDN-M = WK-TS-1-MM + (12 * C4-JDN-A) - 3.
139200     COMPUTE C9-JDN-P1 = (153 * C4-JDN-M + 2) / 5.
139300     COMPUTE C9-JDN-P2 = 365 * C9-JDN-Y.
139400     COMPUTE C9-JDN-P3 = C9-JDN-Y / 4.
139500     COMPUTE C9-JDN-P4 = C9-JDN-Y / 100.
139600     COMPUTE C9-JDN-P5 = C9-JDN-Y / 400.
139700     COMPUTE C9-JDN-1 = WK-TS-1-TT + C9-JDN-P1 + C9-JDN-P2
139800                       + C9-JDN-P3 - C9-JDN-P4 + C9-JDN-P5 - 32045.
139900 C910-99.
140000     EXIT.
