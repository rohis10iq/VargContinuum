000100*--------------------------------------------------------------------*
000200* IRRVLVC  -  Ventilsteuersatz / VALVE ACTUATION RECORD               *
000300*--------------------------------------------------------------------*
000400* Auftrag          :: IRR-0006                                       *
000500*----------------------------------------------------------------*
000600* Vers.  | Datum      | von | Kommentar                          *
000700*--------|------------|-----|------------------------------------*
000800* A.00.00| 1989-04-18 | rdw | Neuerstellung.                     *
000900*----------------------------------------------------------------*
001000*
001100* Ausgabesatz an die Feldsteuerung (Datei VALVE-CMDS) - je Zone
001200* ein START oder STOP-Kommando, siehe SPEC Valve actuation record.
001300*
001400 01  VA-VALVE-RECORD.
001500     05  VA-ZONE-ID               PIC 9(02).
001600     05  VA-ACTION                PIC X(05).
001700         88  VA-ACT-START                  VALUE "START".
001800         88  VA-ACT-STOP                   VALUE "STOP ".
001900     05  VA-DURATION              PIC 9(03).
002000     05  FILLER                   PIC X(02) VALUE SPACES.
