000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =TALLIB
000400?SEARCH  =IRRLIB
000500
000600?NOLMAP, SYMBOLS, INSPECT
000700?SAVE ALL
000800?SAVEABEND
000900?LINES 66
001000?CHECK 3
001100
001200 IDENTIFICATION DIVISION.
001300
001400 PROGRAM-ID.    SSFIRR0M.
001500 AUTHOR.        R D WEBER.
001600 INSTALLATION.  GRUENWALD FARMS - RECHENZENTRUM.
001700 DATE-WRITTEN.  1989-04-25.
001800 DATE-COMPILED.
001900 SECURITY.      NUR INTERNER GEBRAUCH - BETRIEBSDATEN BEWAESSERUNG.
002000
002100*****************************************************************
002200* Letzte Aenderung :: 2009-03-17
002300* Letzte Version   :: A.05.00
002400* Kurzbeschreibung :: Fachmodul Zonensteuerung - START/STOP/STOPALL/
002500*                     STATUS, Sicherheitskette und Ereignisjournal.
002600* Auftrag          :: IRR-0002
002700*                     12345678901234567
002800* Aenderungen (Version und Datum in Variable K-MODUL-VERS aendern)
002900*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
003000*----------------------------------------------------------------*
003100* Vers.  | Datum      | von | Kommentar                          *
003200*--------|------------|-----|------------------------------------*
003300* A.00.00| 1989-04-25 | rdw | Neuerstellung - START/STOP, Ketten- *
003400*        |            |     | pruefung Dauer/Zone/Konflikt.      *
003500* A.01.00| 1990-06-19 | rdw | Tageslimit 120 Minuten eingebaut,   *
003600*        |            |     | Ereignisse des laufenden Tages.    *
003700* A.02.00| 1992-03-02 | rdw | Feuchtesperre (Saettigung) ergaenzt,*
003800*        |            |     | STATUS-Zweig fuer Restlaufzeit.    *
003900* A.03.00| 1996-09-23 | tjh | STOPALL-Zweig - alle aktiven Zonen  *
004000*        |            |     | ueber die Tabelle abschalten.      *
004100* A.04.00| 2004-02-11 | dwr | Anwenderpruefung (INVALID-USER) vor *
004200*        |            |     | die Zonenpruefung gezogen.         *
004300* A.05.00| 2009-03-17 | smw | WM-ZONE-STATUS-TABLE im LINKAGE um *
004400*        |            |     | WM-MOISTURE-TIMESTAMP + FILLER er- *
004500*        |            |     | gaenzt, Feld fuer Feld synchron zu *
004600*        |            |     | IRRZONEC (IRR-0234).               *
004700*----------------------------------------------------------------*
004800*
004900* Programmbeschreibung
005000* --------------------
005100* Wird von IRRDRV0O je Kommando ueber LK-LINK-REC aufgerufen.  Legt
005200* auf Basis der Zonen- und Ereignistabelle im Hauptspeicher fest, ob
005300* eine Zone eingeschaltet, abgeschaltet oder abgefragt werden darf,
005400* und schreibt den Rueckgabecode nach LK-LINK-REC zurueck.  Die
005500* eigentlichen Aus-/Eingabedateien bleiben Sache von IRRDRV0O - hier
005600* wird nur der Hauptspeicherstand veraendert und der Ventil- bzw.
005700* Ergebnissatz-Inhalt in LK-LINK-REC vorbereitet.
005800*
005900******************************************************************
006000
006100 ENVIRONMENT DIVISION.
006200 CONFIGURATION SECTION.
006300 SPECIAL-NAMES.
006400     SWITCH-15 IS ANZEIGE-VERSION
006500         ON STATUS IS SHOW-VERSION
006600     CLASS ALPHNUM IS "0123456789"
006700                      "abcdefghijklmnopqrstuvwxyz"
006800                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
006900                      " .,;-_!$%&/=*+"
007000     C01 IS TOP-OF-FORM.
007100
007200 INPUT-OUTPUT SECTION.
007300 FILE-CONTROL.
007400
007500 DATA DIVISION.
007600 FILE SECTION.
007700
007800 WORKING-STORAGE SECTION.
007900*--------------------------------------------------------------------*
008000* Comp-Felder: Praefix Cn mit n = Anzahl Digits.
008100*--------------------------------------------------------------------*
008200 01  COMP-FELDER.
008300     05  C4-WK-ZONE-SUB          PIC S9(04) COMP VALUE ZERO.
008400     05  C4-STOPPED-COUNT        PIC S9(04) COMP VALUE ZERO.
008500     05  C4-JDN-A                PIC S9(04) COMP VALUE ZERO.
008600     05  C4-JDN-M                PIC S9(04) COMP VALUE ZERO.
008700     05  C4-ELAPSED-MINUTES      PIC S9(04) COMP VALUE ZERO.
008800     05  C4-USED-MINUTES         PIC S9(04) COMP VALUE ZERO.
008900     05  C4-REMAIN-MINUTES       PIC S9(04) COMP VALUE ZERO.
009000     05  C9-JDN-Y                PIC S9(09) COMP VALUE ZERO.
009100     05  C9-JDN-P1               PIC S9(09) COMP VALUE ZERO.
009200     05  C9-JDN-P2               PIC S9(09) COMP VALUE ZERO.
009300     05  C9-JDN-P3               PIC S9(09) COMP VALUE ZERO.
009400     05  C9-JDN-P4               PIC S9(09) COMP VALUE ZERO.
009500     05  C9-JDN-P5               PIC S9(09) COMP VALUE ZERO.
009600     05  C9-JDN-1                PIC S9(09) COMP VALUE ZERO.
009700     05  C18-SECONDS-1           PIC S9(18) COMP VALUE ZERO.
009800     05  C18-SECONDS-2           PIC S9(18) COMP VALUE ZERO.
009900     05  C18-ELAPSED-SECS        PIC S9(18) COMP VALUE ZERO.
010000     05  FILLER                  PIC X(04) VALUE SPACES.
010100*--------------------------------------------------------------------*
010200* Display-Felder - editierte Ausgabe der Comp-Felder in LK-MESSAGE
010300* (STRING auf einem Comp-Feld liefert das Binaerbild statt Ziffern).
010400*--------------------------------------------------------------------*
010500 01  DISPLAY-FELDER.
010600     05  D-MIN-ED                PIC ZZ9.
010700     05  D-MIN2-ED               PIC ZZ9.
010800     05  D-MOISTURE-ED           PIC ZZ9.9.
010900     05  FILLER                  PIC X(04) VALUE SPACES.
011000*--------------------------------------------------------------------*
011100* Konstante-Felder.
011200*--------------------------------------------------------------------*
011300 01  KONSTANTE-FELDER.
011400     05  K-MODUL                 PIC X(08) VALUE "SSFIRR0M".
011500     05  K-MODUL-VERS            PIC X(08) VALUE "A.05.00 ".
011600     05  K-MAX-DAILY-MINUTES     PIC S9(04) COMP VALUE 120.
011700     05  K-MOISTURE-LIMIT        PIC S9(05)V9(01) VALUE 85.0.
011800     05  FILLER                  PIC X(04) VALUE SPACES.
011900*--------------------------------------------------------------------*
012000* Schalter.
012100*--------------------------------------------------------------------*
012200 01  SCHALTER.
012300     05  ZONE-FOUND-SW           PIC 9 VALUE ZERO.
012400         88  ZONE-FOUND                  VALUE 1.
012500     05  FILLER                  PIC X(04) VALUE SPACES.
012600*--------------------------------------------------------------------*
012700* Zwei Zeitstempel fuer die Minutendifferenz-Berechnung (eigenstaen-
012800* dige Ausfertigung wie in IRRDRV0O - keine gemeinsame Kopie, jedes
012900* Programm rechnet selbst, siehe SPEC "elapsed-minute computations").
013000*--------------------------------------------------------------------*
013100 01  WK-TS-1                     PIC 9(14) VALUE ZERO.
013200 01  WK-TS-1-TEILE REDEFINES WK-TS-1.
013300     05  WK-TS-1-JJJJ             PIC 9(04).
013400     05  WK-TS-1-MM               PIC 9(02).
013500     05  WK-TS-1-TT               PIC 9(02).
013600     05  WK-TS-1-HH               PIC 9(02).
013700     05  WK-TS-1-MI               PIC 9(02).
013800     05  WK-TS-1-SS               PIC 9(02).
013900 01  WK-TS-2                     PIC 9(14) VALUE ZERO.
014000 01  WK-TS-2-TEILE REDEFINES WK-TS-2.
014100     05  WK-TS-2-JJJJ             PIC 9(04).
014200     05  WK-TS-2-MM               PIC 9(02).
014300     05  WK-TS-2-TT               PIC 9(02).
014400     05  WK-TS-2-HH               PIC 9(02).
014500     05  WK-TS-2-MI               PIC 9(02).
014600     05  WK-TS-2-SS               PIC 9(02).
014700 01  WK-TS-1-DATETIME REDEFINES WK-TS-1.
014800     05  WK-TS-1-DATE-PART        PIC 9(08).
014900     05  WK-TS-1-TIME-PART        PIC 9(06).
015000 01  WK-RUN-DATE                 PIC 9(08) VALUE ZERO.
015100 01  WK-EVENT-DATE                PIC 9(08) VALUE ZERO.
015200
015300 LINKAGE SECTION.
015400 COPY IRRLNKC OF "=IRRLIB".
015500*--------------------------------------------------------------------*
015600* Die drei folgenden Bereiche entsprechen Feld fuer Feld IRRZONEC/
015700* IRREVWC im Treiber - hier von Hand nachgezogen, weil IRRZONEC noch
015800* zwei weitere, von diesem Modul nicht benoetigte Bereiche enthaelt
015900* (WZ-ZONE-MASTER-VALUES, C4-ZONE-COUNT), die im CALL nicht mit-
016000* gegeben werden.
016100*--------------------------------------------------------------------*
016200 01  WZ-ZONE-TABLE.
016300     05  WZ-ZONE-ENTRY               OCCURS 5 TIMES
016400                                      INDEXED BY WZ-ZONE-IX.
016500         10  WZ-ZONE-ID              PIC 9(02).
016600         10  WZ-ZONE-NAME            PIC X(20).
016700         10  WZ-ZONE-TYPE            PIC X(10).
016800         10  WZ-ZONE-DESC            PIC X(30).
016900 01  WM-ZONE-STATUS-TABLE.
017000     05  WM-ZONE-STATUS-ENTRY        OCCURS 5 TIMES
017100                                      INDEXED BY WM-ZONE-IX.
017200         10  WM-MOISTURE-FLAG        PIC X(01).
017300             88  WM-MOISTURE-KNOWN            VALUE "Y".
017400             88  WM-MOISTURE-UNKNOWN          VALUE "N".
017500         10  WM-MOISTURE-VALUE       PIC S9(05)V9(01).
017600         10  WM-MOISTURE-TIMESTAMP   PIC 9(14).
017700         10  WM-ACTIVE-FLAG          PIC X(01).
017800             88  WM-ZONE-ACTIVE               VALUE "Y".
017900             88  WM-ZONE-INACTIVE             VALUE "N".
018000         10  WM-ACTIVE-EVENT-IX      PIC S9(04) COMP.
018100         10  FILLER                  PIC X(04).
018200 01  EV-EVENT-TABLE.
018300     05  EV-TABLE-ENTRY              OCCURS 5000 TIMES
018400                                      INDEXED BY EV-TABLE-IX.
018500         10  EVT-ID                  PIC 9(06).
018600         10  EVT-ZONE-ID             PIC 9(02).
018700         10  EVT-START-TIME          PIC 9(14).
018800         10  EVT-END-TIME            PIC 9(14).
018900         10  EVT-PLAN-DURATION       PIC 9(03).
019000         10  EVT-TRIGGER             PIC X(10).
019100         10  EVT-USER-ID             PIC X(20).
019200         10  EVT-STATUS              PIC X(10).
019300             88  EVT-STAT-RUNNING              VALUE "running   ".
019400             88  EVT-STAT-COMPLETED            VALUE "completed ".
019500             88  EVT-STAT-STOPPED              VALUE "stopped   ".
019600             88  EVT-STAT-FAILED               VALUE "failed    ".
019700         10  EVT-CREATED-AT          PIC 9(14).
019800 01  C4-EVENT-MAX                PIC S9(04) COMP.
019900 01  C4-EVENT-COUNT              PIC S9(04) COMP.
020000 01  C6-EVENT-LAST-ID            PIC S9(06) COMP.
020100
020200 PROCEDURE DIVISION USING LK-LINK-REC
020300                          WZ-ZONE-TABLE
020400                          WM-ZONE-STATUS-TABLE
020500                          EV-EVENT-TABLE
020600                          C4-EVENT-MAX
020700                          C4-EVENT-COUNT
020800                          C6-EVENT-LAST-ID.
020900
021000******************************************************************
021100* Steuerungs-Section - verteilt nach LK-FUNCTION auf die Zweige.
021200******************************************************************
021300 M000-STEUERUNG SECTION.
021400 M000-00.
021500     MOVE "Y" TO LK-RETURN-CODE.
021600     SET LK-ERR-NONE TO TRUE.
021700     MOVE SPACES TO LK-MESSAGE.
021800     MOVE ZERO   TO LK-EVENT-ID.
021900
022000     EVALUATE TRUE
022100         WHEN LK-FUNC-START
022200             PERFORM C100-START   THRU C100-99
022300         WHEN LK-FUNC-STOP
022400             PERFORM C200-STOP    THRU C200-99
022500         WHEN LK-FUNC-STOPALL
022600             PERFORM C300-STOPALL THRU C300-99
022700         WHEN LK-FUNC-STATUS
022800             PERFORM C400-STATUS  THRU C400-99
022900         WHEN OTHER
023000             SET LK-RC-FAILURE TO TRUE
023100     END-EVALUATE.
023200     EXIT PROGRAM
023300     .
023400 M000-99.
023500     EXIT.
023600
023700******************************************************************
023800* START - Sicherheitskette C110..C160 in dieser Reihenfolge, siehe
023900* SPEC "Start-irrigation safety chain".  Die erste verletzte Regel
024000* liefert sofort den Fehlercode zurueck, es findet keine Aenderung
024100* des Hauptspeicherstands statt.
024200******************************************************************
024300 C100-START SECTION.
024400 C100-00.
024500     PERFORM C110-CHK-DURATION  THRU C110-99.
024600     IF  LK-RC-FAILURE
024700         GO TO C100-99
024800     END-IF.
024900
025000     PERFORM C120-CHK-USER      THRU C120-99.
025100     IF  LK-RC-FAILURE
025200         GO TO C100-99
025300     END-IF.
025400
025500     PERFORM C130-CHK-ZONE      THRU C130-99.
025600     IF  LK-RC-FAILURE
025700         GO TO C100-99
025800     END-IF.
025900
026000     PERFORM C140-CHK-CONFLICT  THRU C140-99.
026100     IF  LK-RC-FAILURE
026200         GO TO C100-99
026300     END-IF.
026400
026500     PERFORM C150-CHK-DAILY     THRU C150-99.
026600     IF  LK-RC-FAILURE
026700         GO TO C100-99
026800     END-IF.
026900
027000     PERFORM C160-CHK-MOISTURE  THRU C160-99.
027100     IF  LK-RC-FAILURE
027200         GO TO C100-99
027300     END-IF.
027400
027500*    ---> alle Regeln bestanden: neues Ereignis buchen, Zone aktiv
027600     ADD 1 TO C4-EVENT-COUNT.
027700     ADD 1 TO C6-EVENT-LAST-ID.
027800     SET EV-TABLE-IX TO C4-EVENT-COUNT.
027900
028000     MOVE C6-EVENT-LAST-ID TO EVT-ID(EV-TABLE-IX).
028100     MOVE LK-ZONE-ID       TO EVT-ZONE-ID(EV-TABLE-IX).
028200     MOVE LK-TIMESTAMP     TO EVT-START-TIME(EV-TABLE-IX).
028300     MOVE ZERO             TO EVT-END-TIME(EV-TABLE-IX).
028400     MOVE LK-DURATION      TO EVT-PLAN-DURATION(EV-TABLE-IX).
028500     MOVE LK-TRIGGER       TO EVT-TRIGGER(EV-TABLE-IX).
028600     MOVE LK-USER-ID       TO EVT-USER-ID(EV-TABLE-IX).
028700     SET EVT-STAT-RUNNING(EV-TABLE-IX) TO TRUE.
028800     MOVE LK-TIMESTAMP     TO EVT-CREATED-AT(EV-TABLE-IX).
028900
029000     SET WM-ZONE-IX TO LK-ZONE-ID.
029100     SET WM-ZONE-ACTIVE(WM-ZONE-IX) TO TRUE.
029200     MOVE C4-EVENT-COUNT TO WM-ACTIVE-EVENT-IX(WM-ZONE-IX).
029300
029400     MOVE C6-EVENT-LAST-ID TO LK-EVENT-ID.
029500     MOVE "START"          TO LK-VALVE-ACTION.
029600     MOVE LK-DURATION      TO LK-VALVE-DURATION.
029700     STRING "Zone " DELIMITED BY SIZE
029800            LK-ZONE-ID DELIMITED BY SIZE
029900            " started for " DELIMITED BY SIZE
030000            LK-DURATION DELIMITED BY SIZE
030100            " minutes" DELIMITED BY SIZE
030200            INTO LK-MESSAGE.
030300     SET LK-RC-SUCCESS TO TRUE.
030400 C100-99.
030500     EXIT.
030600
030700*    ---> Regel 1: Dauer 1-120 Minuten, sonst INVALID-DURATION.
030800 C110-CHK-DURATION SECTION.
030900 C110-00.
031000     IF  LK-DURATION < 1  OR  LK-DURATION > 120
031100         SET LK-ERR-DURATION TO TRUE
031200         SET LK-RC-FAILURE   TO TRUE
031300         MOVE "Duration must be between 1 and 120 minutes"
031400                                                TO LK-MESSAGE
031500     ELSE
031600         SET LK-RC-SUCCESS TO TRUE
031700     END-IF.
031800 C110-99.
031900     EXIT.
032000
032100*    ---> Regel 2: Anwenderkennung nicht blank, hoechstens 20 Zeichen
032200*    ---> (Feld ist ohnehin X(20) - Pruefung reduziert sich auf blank).
032300 C120-CHK-USER SECTION.
032400 C120-00.
032500     IF  LK-USER-ID = SPACES
032600         SET LK-ERR-USER   TO TRUE
032700         SET LK-RC-FAILURE TO TRUE
032800         MOVE "User id is required" TO LK-MESSAGE
032900     ELSE
033000         SET LK-RC-SUCCESS TO TRUE
033100     END-IF.
033200 C120-99.
033300     EXIT.
033400
033500*    ---> Regel 3: Zone muss 1-5 sein und in der Stammtabelle stehen.
033600 C130-CHK-ZONE SECTION.
033700 C130-00.
033800     MOVE ZERO TO ZONE-FOUND-SW.
033900     IF  LK-ZONE-ID >= 1  AND  LK-ZONE-ID <= 5
034000         SET ZONE-FOUND TO TRUE
034100     END-IF.
034200
034300     IF  ZONE-FOUND
034400         SET WZ-ZONE-IX TO LK-ZONE-ID
034500         MOVE WZ-ZONE-NAME(WZ-ZONE-IX) TO LK-ZONE-NAME
034600         MOVE WZ-ZONE-TYPE(WZ-ZONE-IX) TO LK-ZONE-TYPE
034700         SET LK-RC-SUCCESS TO TRUE
034800     ELSE
034900         SET LK-ERR-INVALID-ZONE TO TRUE
035000         SET LK-RC-FAILURE       TO TRUE
035100         MOVE "Zone id must be 1 through 5" TO LK-MESSAGE
035200     END-IF.
035300 C130-99.
035400     EXIT.
035500
035600*    ---> Regel 4: Zone darf nicht bereits aktiv sein.
035700 C140-CHK-CONFLICT SECTION.
035800 C140-00.
035900     SET WM-ZONE-IX TO LK-ZONE-ID.
036000     IF  WM-ZONE-ACTIVE(WM-ZONE-IX)
036100         SET EV-TABLE-IX TO WM-ACTIVE-EVENT-IX(WM-ZONE-IX)
036200         MOVE EVT-START-TIME(EV-TABLE-IX) TO WK-TS-1
036300         MOVE LK-TIMESTAMP                TO WK-TS-2
036400         PERFORM C900-DIFF-MINUTEN THRU C900-99
036500         SET LK-ERR-ZONE-ACTIVE TO TRUE
036600         SET LK-RC-FAILURE      TO TRUE
036700         MOVE C4-ELAPSED-MINUTES TO D-MIN-ED
036800         STRING "Zone already active for " DELIMITED BY SIZE
036900                D-MIN-ED DELIMITED BY SIZE
037000                " minutes" DELIMITED BY SIZE
037100                INTO LK-MESSAGE
037200     ELSE
037300         SET LK-RC-SUCCESS TO TRUE
037400     END-IF.
037500 C140-99.
037600     EXIT.
037700
037800*    ---> Regel 5: Tageslimit 120 Minuten je Zone und Kalendertag
037900*    ---> (UTC), siehe SPEC "Daily limit".  Summiert werden alle
038000*    ---> heutigen Ereignisse der Zone - completed mit gesetztem
038100*    ---> Ende, oder running bis zum aktuellen Kommandozeitpunkt.
038200 C150-CHK-DAILY SECTION.
038300 C150-00.
038400     MOVE ZERO TO C4-USED-MINUTES.
038500     MOVE LK-TIMESTAMP(1:8) TO WK-RUN-DATE.
038600
038700     PERFORM C155-ACCUM-EVENT THRU C155-99
038800         VARYING EV-TABLE-IX FROM 1 BY 1
038900         UNTIL EV-TABLE-IX > C4-EVENT-COUNT.
039000
039100     IF  C4-USED-MINUTES + LK-DURATION > K-MAX-DAILY-MINUTES
039200         SET LK-ERR-DAILY-LIMIT TO TRUE
039300         SET LK-RC-FAILURE      TO TRUE
039400         COMPUTE C4-REMAIN-MINUTES =
039500                 K-MAX-DAILY-MINUTES - C4-USED-MINUTES
039600         IF  C4-REMAIN-MINUTES < ZERO
039700             MOVE ZERO TO C4-REMAIN-MINUTES
039800         END-IF
039900         MOVE C4-USED-MINUTES   TO D-MIN-ED
040000         MOVE C4-REMAIN-MINUTES TO D-MIN2-ED
040100         STRING "Daily limit - " DELIMITED BY SIZE
040200                D-MIN-ED DELIMITED BY SIZE
040300                " minutes used, " DELIMITED BY SIZE
040400                D-MIN2-ED DELIMITED BY SIZE
040500                " remaining" DELIMITED BY SIZE
040600                INTO LK-MESSAGE
040700     ELSE
040800         SET LK-RC-SUCCESS TO TRUE
040900     END-IF.
041000 C150-99.
041100     EXIT.
041200
041300*    ---> je Ereignis der Zone, das heute begonnen hat, die verbrauch-
041400*    ---> ten Minuten aufsummieren (Hilfssatz zu C150-CHK-DAILY).
041500 C155-ACCUM-EVENT SECTION.
041600 C155-00.
041700     IF  EVT-ZONE-ID(EV-TABLE-IX) NOT = LK-ZONE-ID
041800         GO TO C155-99
041900     END-IF.
042000     MOVE EVT-START-TIME(EV-TABLE-IX) TO WK-TS-1.
042100     MOVE WK-TS-1-DATE-PART            TO WK-EVENT-DATE.
042200     IF  WK-EVENT-DATE NOT = WK-RUN-DATE
042300         GO TO C155-99
042400     END-IF.
042500
042600     IF  EVT-STAT-COMPLETED(EV-TABLE-IX)
042700         AND EVT-END-TIME(EV-TABLE-IX) NOT = ZERO
042800         MOVE EVT-START-TIME(EV-TABLE-IX) TO WK-TS-1
042900         MOVE EVT-END-TIME(EV-TABLE-IX)   TO WK-TS-2
043000         PERFORM C900-DIFF-MINUTEN THRU C900-99
043100         ADD C4-ELAPSED-MINUTES TO C4-USED-MINUTES
043200     ELSE
043300         IF  EVT-STAT-RUNNING(EV-TABLE-IX)
043400             MOVE EVT-START-TIME(EV-TABLE-IX) TO WK-TS-1
043500             MOVE LK-TIMESTAMP                TO WK-TS-2
043600             PERFORM C900-DIFF-MINUTEN THRU C900-99
043700             ADD C4-ELAPSED-MINUTES TO C4-USED-MINUTES
043800         END-IF
043900     END-IF.
044000 C155-99.
044100     EXIT.
044200
044300*    ---> Regel 6: Feuchtesperre - bekannte Bodenfeuchte > 85.0% ->
044400*    ---> MOISTURE-TOO-HIGH.  Unbekannte Feuchte sperrt nicht.
044500 C160-CHK-MOISTURE SECTION.
044600 C160-00.
044700     SET WM-ZONE-IX TO LK-ZONE-ID.
044800     IF  WM-MOISTURE-KNOWN(WM-ZONE-IX)
044900         AND WM-MOISTURE-VALUE(WM-ZONE-IX) > K-MOISTURE-LIMIT
045000         SET LK-ERR-MOISTURE TO TRUE
045100         SET LK-RC-FAILURE   TO TRUE
045200         MOVE WM-MOISTURE-VALUE(WM-ZONE-IX) TO D-MOISTURE-ED
045300         STRING "Moisture " DELIMITED BY SIZE
045400                D-MOISTURE-ED DELIMITED BY SIZE
045500                " exceeds 85.0 limit" DELIMITED BY SIZE
045600                INTO LK-MESSAGE
045700     ELSE
045800         SET LK-RC-SUCCESS TO TRUE
045900     END-IF.
046000 C160-99.
046100     EXIT.
046200
046300******************************************************************
046400* STOP - eine Zone abschalten, siehe SPEC "STOP" unter U1.
046500******************************************************************
046600 C200-STOP SECTION.
046700 C200-00.
046800     SET WM-ZONE-IX TO LK-ZONE-ID.
046900     IF  WM-ZONE-INACTIVE(WM-ZONE-IX)
047000         SET LK-ERR-NOT-ACTIVE TO TRUE
047100         SET LK-RC-FAILURE     TO TRUE
047200         MOVE "Zone is not active" TO LK-MESSAGE
047300         GO TO C200-99
047400     END-IF.
047500
047600     SET EV-TABLE-IX TO WM-ACTIVE-EVENT-IX(WM-ZONE-IX).
047700     MOVE LK-TIMESTAMP TO EVT-END-TIME(EV-TABLE-IX).
047800     SET EVT-STAT-STOPPED(EV-TABLE-IX) TO TRUE.
047900
048000     MOVE EVT-START-TIME(EV-TABLE-IX) TO WK-TS-1.
048100     MOVE LK-TIMESTAMP                TO WK-TS-2.
048200     PERFORM C900-DIFF-MINUTEN THRU C900-99.
048300
048400     SET WM-ZONE-INACTIVE(WM-ZONE-IX) TO TRUE.
048500     MOVE ZERO TO WM-ACTIVE-EVENT-IX(WM-ZONE-IX).
048600
048700     MOVE "STOP "  TO LK-VALVE-ACTION.
048800     MOVE ZERO     TO LK-VALVE-DURATION.
048900     MOVE EVT-ID(EV-TABLE-IX) TO LK-EVENT-ID.
049000     MOVE C4-ELAPSED-MINUTES TO D-MIN-ED.
049100     STRING "Zone stopped after " DELIMITED BY SIZE
049200            D-MIN-ED DELIMITED BY SIZE
049300            " minutes" DELIMITED BY SIZE
049400            INTO LK-MESSAGE.
049500     SET LK-RC-SUCCESS TO TRUE.
049600 C200-99.
049700     EXIT.
049800
049900******************************************************************
050000* STOPALL - jede zur Zeit aktive Zone ueber die Statustabelle
050100* abschalten (Notabschaltung).  Das unbedingte Ventil-STOP fuer alle
050200* 5 Zonen erledigt IRRDRV0O selbst (B145-STOPALL-VALVES), weil das
050300* nichts mit dem Hauptspeicherstand zu tun hat.
050400******************************************************************
050500 C300-STOPALL SECTION.
050600 C300-00.
050700     MOVE ZERO TO C4-STOPPED-COUNT.
050800
050900     PERFORM C310-STOP-ONE-ZONE THRU C310-99
051000         VARYING C4-WK-ZONE-SUB FROM 1 BY 1
051100         UNTIL C4-WK-ZONE-SUB > 5.
051200
051300     MOVE C4-STOPPED-COUNT TO LK-EVENT-ID.
051400     SET LK-RC-SUCCESS TO TRUE.
051500     MOVE C4-STOPPED-COUNT TO D-MIN-ED.
051600     STRING "Emergency stop - " DELIMITED BY SIZE
051700            D-MIN-ED DELIMITED BY SIZE
051800            " zone(s) were active and stopped" DELIMITED BY SIZE
051900            INTO LK-MESSAGE.
052000 C300-99.
052100     EXIT.
052200
052300*    ---> Hilfssatz zu C300-STOPALL, je Zone der Tabelle.
052400 C310-STOP-ONE-ZONE SECTION.
052500 C310-00.
052600     SET WM-ZONE-IX TO C4-WK-ZONE-SUB.
052700     IF  WM-ZONE-INACTIVE(WM-ZONE-IX)
052800         GO TO C310-99
052900     END-IF.
053000
053100     SET EV-TABLE-IX TO WM-ACTIVE-EVENT-IX(WM-ZONE-IX).
053200     MOVE LK-TIMESTAMP TO EVT-END-TIME(EV-TABLE-IX).
053300     SET EVT-STAT-STOPPED(EV-TABLE-IX) TO TRUE.
053400     SET WM-ZONE-INACTIVE(WM-ZONE-IX) TO TRUE.
053500     MOVE ZERO TO WM-ACTIVE-EVENT-IX(WM-ZONE-IX).
053600     ADD 1 TO C4-STOPPED-COUNT.
053700 C310-99.
053800     EXIT.
053900
054000******************************************************************
054100* STATUS - Zustand der Zone melden, keine Aenderung des Standes.
054200******************************************************************
054300 C400-STATUS SECTION.
054400 C400-00.
054500     MOVE ZERO TO ZONE-FOUND-SW.
054600     IF  LK-ZONE-ID >= 1  AND  LK-ZONE-ID <= 5
054700         SET ZONE-FOUND TO TRUE
054800     END-IF.
054900
055000     IF  NOT ZONE-FOUND
055100         SET LK-ERR-INVALID-ZONE TO TRUE
055200         SET LK-RC-FAILURE       TO TRUE
055300         MOVE "Zone id must be 1 through 5" TO LK-MESSAGE
055400         GO TO C400-99
055500     END-IF.
055600
055700     SET WZ-ZONE-IX TO LK-ZONE-ID.
055800     SET WM-ZONE-IX TO LK-ZONE-ID.
055900     MOVE WZ-ZONE-NAME(WZ-ZONE-IX) TO LK-ZONE-NAME.
056000     MOVE WZ-ZONE-TYPE(WZ-ZONE-IX) TO LK-ZONE-TYPE.
056100     MOVE WM-MOISTURE-FLAG(WM-ZONE-IX) TO LK-MOISTURE-KNOWN.
056200     MOVE WM-MOISTURE-VALUE(WM-ZONE-IX) TO LK-MOISTURE-VALUE.
056300
056400     MOVE ZERO TO LK-ELAPSED-MINUTES.
056500     MOVE ZERO TO LK-REMAINING-MINUTES.
056600
056700     IF  WM-ZONE-ACTIVE(WM-ZONE-IX)
056800         SET EV-TABLE-IX TO WM-ACTIVE-EVENT-IX(WM-ZONE-IX)
056900         MOVE EVT-START-TIME(EV-TABLE-IX) TO WK-TS-1
057000         MOVE LK-TIMESTAMP                TO WK-TS-2
057100         PERFORM C900-DIFF-MINUTEN THRU C900-99
057200         MOVE C4-ELAPSED-MINUTES TO LK-ELAPSED-MINUTES
057300         COMPUTE C4-REMAIN-MINUTES =
057400                 EVT-PLAN-DURATION(EV-TABLE-IX) - C4-ELAPSED-MINUTES
057500         IF  C4-REMAIN-MINUTES < ZERO
057600             MOVE ZERO TO C4-REMAIN-MINUTES
057700         END-IF
057800         MOVE C4-REMAIN-MINUTES TO LK-REMAINING-MINUTES
057900     END-IF.
058000
058100     MOVE ZERO TO C4-USED-MINUTES.
058200     MOVE LK-TIMESTAMP(1:8) TO WK-RUN-DATE.
058300     PERFORM C155-ACCUM-EVENT THRU C155-99
058400         VARYING EV-TABLE-IX FROM 1 BY 1
058500         UNTIL EV-TABLE-IX > C4-EVENT-COUNT.
058600     MOVE C4-USED-MINUTES TO LK-TODAY-MINUTES.
058700
058800     SET LK-RC-SUCCESS TO TRUE.
058900     MOVE "Status reported" TO LK-MESSAGE.
059000 C400-99.
059100     EXIT.
059200
059300******************************************************************
059400* Minutendifferenz zweier 14-stelliger Zeitstempel (WK-TS-1 fru-
059500* eher, WK-TS-2 spaeter) - keine intrinsischen Funktionen auf
059600* diesem System, daher ueber Julianisches Tagesdatum von Hand.
059700* Ergebnis in C4-ELAPSED-MINUTES, ganzzahlig abgeschnitten (nie
059800* gerundet), siehe SPEC "elapsed-minute computations".
059900******************************************************************
060000 C900-DIFF-MINUTEN SECTION.
060100 C900-00.
060200     PERFORM C910-JULIAN THRU C910-99.
060300
060400     COMPUTE C18-SECONDS-1 = C9-JDN-1 * 86400
060500                            + (WK-TS-1-HH * 3600)
060600                            + (WK-TS-1-MI * 60)
060700                            + WK-TS-1-SS.
060800
060900     MOVE WK-TS-2-JJJJ TO WK-TS-1-JJJJ.
061000     MOVE WK-TS-2-MM   TO WK-TS-1-MM.
061100     MOVE WK-TS-2-TT   TO WK-TS-1-TT.
061200     PERFORM C910-JULIAN THRU C910-99.
061300
061400     COMPUTE C18-SECONDS-2 = C9-JDN-1 * 86400
061500                            + (WK-TS-2-HH * 3600)
061600                            + (WK-TS-2-MI * 60)
061700                            + WK-TS-2-SS.
061800
061900     COMPUTE C18-ELAPSED-SECS = C18-SECONDS-2 - C18-SECONDS-1.
062000     COMPUTE C4-ELAPSED-MINUTES = C18-ELAPSED-SECS / 60.
062100     IF  C4-ELAPSED-MINUTES < ZERO
062200         MOVE ZERO TO C4-ELAPSED-MINUTES
062300     END-IF.
062400 C900-99.
062500     EXIT.
062600
062700*    ---> Julianisches Tagesdatum aus WK-TS-1-JJJJ/MM/TT, Ergebnis
062800*    ---> in C9-JDN-1.  Formel nach Fliegel/Van Flandern, in Einzel-
062900*    ---> schritten, damit jede Ganzzahldivision fuer sich abschnei-
063000*    ---> det (kein zusammengesetzter COMPUTE-Ausdruck).
063100 C910-JULIAN SECTION.
063200 C910-00.
063300     COMPUTE C4-JDN-A = (14 - WK-TS-1-MM) / 12.
063400     COMPUTE C9-JDN-Y = WK-TS-1-JJJJ + 4800 - C4-JDN-A.
063500     COMPUTE C4-JDN-M = WK-TS-1-MM + (12 * C4-JDN-A) - 3.
063600     COMPUTE C9-JDN-P1 = (153 * C4-JDN-M + 2) / 5.
063700     COMPUTE C9-JDN-P2 = 365 * C9-JDN-Y.
063800     COMPUTE C9-JDN-P3 = C9-JDN-Y / 4.
063900     COMPUTE C9-JDN-P4 = C9-JDN-Y / 100.
064000     COMPUTE C9-JDN-P5 = C9-JDN-Y / 400.
064100     COMPUTE C9-JDN-1 = WK-TS-1-TT + C9-JDN-P1 + C9-JDN-P2
064200                       + C9-JDN-P3 - C9-JDN-P4 + C9-JDN-P5 - 32045.
064300 C910-99.
064400     EXIT.
