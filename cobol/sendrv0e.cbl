000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =TALLIB
000400?SEARCH  =IRRLIB
000500
000600?NOLMAP, SYMBOLS, INSPECT
000700?SAVE ALL
000800?SAVEABEND
000900?LINES 66
001000?CHECK 3
001100
001200 IDENTIFICATION DIVISION.
001300
001400 PROGRAM-ID.    SENDRV0O.
001500 AUTHOR.        K H LEHMANN.
001600 INSTALLATION.  GRUENWALD FARMS - RECHENZENTRUM.
001700 DATE-WRITTEN.  1998-06-15.
001800 DATE-COMPILED.
001900 SECURITY.      NUR INTERNER GEBRAUCH - BETRIEBSDATEN BEWAESSERUNG.
002000
002100*****************************************************************
002200* Letzte Aenderung :: 2009-03-16
002300* Letzte Version   :: A.03.00
002400* Kurzbeschreibung :: Statistiklauf ueber die vollstaendige Mess-
002500*                     historie aller Sensoren - Anzahl, Summe, Min,
002600*                     Max und juengster Wert je Sensor, dazu Mass-
002700*                     einheit und Sammelbericht.
002800* Auftrag          :: IRR-0006
002900*                     12345678901234567
003000* Aenderungen (Version und Datum in Variable K-MODUL-VERS aendern)
003100*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
003200*----------------------------------------------------------------*
003300* Vers.  | Datum      | von | Kommentar                          *
003400*--------|------------|-----|------------------------------------*
003500* A.00.00| 1998-06-15 | klm | Neuerstellung - Sensor-Sammelbericht*
003600*        |            |     | fuer Feuchte- und Wettersensoren.   *
003700* A.01.00| 1998-11-30 | klm | Jahr-2000 Pruefung aller Datums-    *
003800*        |            |     | felder - keine Aenderung noetig,   *
003900*        |            |     | Zeitstempel bereits 14-stellig.    *
004000* A.02.00| 2004-02-11 | dwr | Sensortabelle auf 100 Eintraege     *
004100*        |            |     | erhoeht - Feldsensoren erweitert.  *
004200* A.03.00| 2009-03-16 | smw | D200-FIND-UNIT vergleicht Messart   *
004300*        |            |     | jetzt tatsaechlich ohne Beachtung   *
004400*        |            |     | von Gross-/Kleinschreibung (war nur *
004500*        |            |     | im Kommentar versprochen, siehe     *
004600*        |            |     | IRR-0231).                          *
004700* A.03.01| 2009-03-17 | smw | B200-UNIT schrieb bei unbekannter    *
004800*        |            |     | Messart Leerzeichen in die Stamm-    *
004900*        |            |     | tabelle WU-UNIT-CODE(C4-UNIT-COUNT)  *
005000*        |            |     | statt in die Berichtszeile - loeschte*
005100*        |            |     | dauerhaft die WIND-SPEED-Zuordnung   *
005200*        |            |     | fuer den Rest des Laufs.  Ergebnis   *
005300*        |            |     | jetzt direkt nach WSD-UNIT, Stamm-   *
005400*        |            |     | tabelle bleibt unangetastet (IRR-0233*
005500*        |            |     | ).                                   *
005600*----------------------------------------------------------------*
005700*
005800* Programmbeschreibung
005900* --------------------
006000* Liest die vollstaendige Sensordatei (nicht nur den juengsten Wert
006100* je Sensor wie im Kommandolauf IRRDRV0O, sondern die gesamte Mess-
006200* historie) und fuehrt je Sensor Anzahl, Summe, kleinsten und
006300* groessten Messwert.  Der juengste Messwert nach Zeitstempel gilt
006400* als aktueller Wert und liefert auch den im Bericht ausgewiesenen
006500* Sensorstatus.  Der Laufzeitstempel des Sammelberichts ist der
006600* juengste in der Datei angetroffene Messzeitpunkt - dieses Pro-
006700* gramm greift wie alle Batchlaeufe des Systems nicht auf die
006800* Systemuhr zu, damit Testlaeufe mit alten Datenbestaenden repro-
006900* duzierbare Berichte liefern.
007000*
007100******************************************************************
007200
007300 ENVIRONMENT DIVISION.
007400 CONFIGURATION SECTION.
007500 SPECIAL-NAMES.
007600     SWITCH-15 IS ANZEIGE-VERSION
007700         ON STATUS IS SHOW-VERSION
007800     CLASS ALPHNUM IS "0123456789"
007900                      "abcdefghijklmnopqrstuvwxyz"
008000                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
008100                      " .,;-_!$%&/=*+"
008200     C01 IS TOP-OF-FORM.
008300
008400 INPUT-OUTPUT SECTION.
008500 FILE-CONTROL.
008600     SELECT SENSOR-READINGS ASSIGN TO SENSRD
008700         ORGANIZATION IS LINE SEQUENTIAL
008800         FILE STATUS IS FS-SENSOR-READINGS.
008900     SELECT PRT-FILE           ASSIGN TO REPORT
009000         FILE STATUS IS FS-PRT-FILE.
009100
009200 DATA DIVISION.
009300 FILE SECTION.
009400*--------------------------------------------------------------------*
009500* Sensordatei - vollstaendige Messhistorie, siehe IRRSNRC.
009600*--------------------------------------------------------------------*
009700 FD  SENSOR-READINGS
009800     LABEL RECORD IS STANDARD.
009900     COPY    IRRSNRC OF "=IRRLIB".
010000
010100*--------------------------------------------------------------------*
010200* Sensor-Sammelbericht.
010300*--------------------------------------------------------------------*
010400 FD  PRT-FILE
010500     LABEL RECORD IS OMITTED.
010600 01  PRT-LINE                    PIC X(132).
010700
010800 WORKING-STORAGE SECTION.
010900*--------------------------------------------------------------------*
011000* Masseinheitentabelle (SPEC U6).
011100*--------------------------------------------------------------------*
011200     COPY    IRRUNITC OF "=IRRLIB".
011300
011400*--------------------------------------------------------------------*
011500* Sensor-Sammeltabelle im Hauptspeicher - ein Eintrag je erstmalig
011600* angetroffenem Sensor, in Antreffreihenfolge (keine Sortierung
011700* noetig - der Bericht druckt in dieser Reihenfolge).
011800*--------------------------------------------------------------------*
011900 01  WS-SENSOR-TABLE.
012000     05  WS-SENSOR-ENTRY             OCCURS 100 TIMES
012100                                      INDEXED BY WS-SENS-IX
012200                                                 WS-SENS-JX.
012300         10  WS-SENSOR-ID            PIC X(10).
012400         10  WS-MEAS-TYPE            PIC X(15).
012500         10  WS-STATUS               PIC X(08).
012600         10  WS-COUNT                PIC S9(04) COMP.
012700         10  WS-SUM                  PIC S9(09)V9(01).
012800         10  WS-MIN                  PIC S9(05)V9(01).
012900         10  WS-MAX                  PIC S9(05)V9(01).
013000         10  WS-CURRENT              PIC S9(05)V9(01).
013100         10  WS-CURRENT-TS           PIC 9(14).
013200         10  FILLER                  PIC X(04) VALUE SPACES.
013300
013400*--------------------------------------------------------------------*
013500* Comp-Felder: Praefix Cn mit n = Anzahl Digits.
013600*--------------------------------------------------------------------*
013700 01  COMP-FELDER.
013800     05  C4-SENSOR-COUNT           PIC S9(04) COMP VALUE ZERO.
013900     05  C4-SENSOR-MAX             PIC S9(04) COMP VALUE 100.
014000     05  C4-ACTIVE-COUNT           PIC S9(04) COMP VALUE ZERO.
014100     05  C4-PAGE-NO                PIC S9(04) COMP VALUE ZERO.
014200     05  FILLER                    PIC X(04) VALUE SPACES.
014300
014400*--------------------------------------------------------------------*
014500* Display-Felder: Praefix D
014600*--------------------------------------------------------------------*
014700 01  DISPLAY-FELDER.
014800     05  D-AVG-ED                  PIC S9(05)V9(02).
014900     05  D-RUN-TIMESTAMP           PIC 9(14) VALUE ZERO.
015000     05  FILLER                    PIC X(04) VALUE SPACES.
015100
015200*--------------------------------------------------------------------*
015300* Felder mit konstantem Inhalt: Praefix K
015400*--------------------------------------------------------------------*
015500 01  KONSTANTE-FELDER.
015600     05  K-MODUL                   PIC X(08) VALUE "SENDRV0O".
015700     05  K-MODUL-VERS              PIC X(30) VALUE
015800                 "A.03.00  2009-03-16".
015900     05  FILLER                    PIC X(04) VALUE SPACES.
016000
016100*----------------------------------------------------------------*
016200* Conditional-Felder
016300*----------------------------------------------------------------*
016400 01  SCHALTER.
016500     05  FS-SENSOR-READINGS        PIC X(02).
016600         88 FS-SENSOR-READINGS-OK             VALUE "00".
016700         88 FS-SENSOR-READINGS-NOK            VALUE "01" THRU "99".
016800     05  FS-PRT-FILE               PIC X(02).
016900         88 FS-PRT-FILE-OK                    VALUE "00".
017000         88 FS-PRT-FILE-NOK                   VALUE "01" THRU "99".
017100
017200     05  SENSOR-STATUS             PIC 9  VALUE ZERO.
017300         88 SENSOR-EOF                        VALUE 1.
017400
017500     05  PRG-STATUS                PIC 9  VALUE ZERO.
017600         88 PRG-OK                           VALUE ZERO.
017700         88 PRG-ABBRUCH                      VALUE 2.
017800
017900     05  SENS-FOUND-SW             PIC 9  VALUE ZERO.
018000         88 SENS-FOUND                       VALUE 1.
018100     05  FILLER                    PIC X(04) VALUE SPACES.
018200
018300*--------------------------------------------------------------------*
018400* Hilfsfelder Gross-/Kleinschreibung fuer D200-FIND-UNIT (IRR-0231) -
018500* Messart aus WS-MEAS-TYPE und Tabelleneintrag aus WU-MEAS-TYPE
018600* werden hierher kopiert und auf Kleinschreibung gebracht, bevor sie
018700* verglichen werden.
018800*--------------------------------------------------------------------*
018900 01  WK-UC-MEAS-TYPE                PIC X(15).
019000 01  WK-UC-UNIT-TYPE                PIC X(15).
019100
019200*--------------------------------------------------------------------*
019300* Berichtszeilen - je Zeilenbild eine REDEFINES auf WK-REPORT-LINE.
019400*--------------------------------------------------------------------*
019500 01  WK-REPORT-LINE.
019600     05  FILLER                   PIC X(132) VALUE SPACES.
019700
019800 01  WK-SENS-HDR-LINE REDEFINES WK-REPORT-LINE.
019900     05  WSH-TITLE                PIC X(40)
020000                 VALUE "SENSOR STATISTICS SUMMARY REPORT".
020100     05  FILLER                   PIC X(05).
020200     05  WSH-RUN-LIT              PIC X(14) VALUE "RUN TIMESTAMP ".
020300     05  WSH-RUN-TS               PIC 9(14).
020400     05  FILLER                   PIC X(59).
020500
020600 01  WK-SENS-COL-LINE REDEFINES WK-REPORT-LINE.
020700     05  WSC-C1                   PIC X(10) VALUE "SENSOR-ID".
020800     05  FILLER                   PIC X(02).
020900     05  WSC-C2                   PIC X(08) VALUE "STATUS".
021000     05  FILLER                   PIC X(02).
021100     05  WSC-C3                   PIC X(09) VALUE "CURRENT".
021200     05  FILLER                   PIC X(02).
021300     05  WSC-C4                   PIC X(09) VALUE "MINIMUM".
021400     05  FILLER                   PIC X(02).
021500     05  WSC-C5                   PIC X(09) VALUE "MAXIMUM".
021600     05  FILLER                   PIC X(02).
021700     05  WSC-C6                   PIC X(09) VALUE "AVERAGE".
021800     05  FILLER                   PIC X(02).
021900     05  WSC-C7                   PIC X(05) VALUE "UNIT".
022000     05  FILLER                   PIC X(61).
022100
022200 01  WK-SENS-DTL-LINE REDEFINES WK-REPORT-LINE.
022300     05  WSD-SENSOR-ID            PIC X(10).
022400     05  FILLER                   PIC X(02).
022500     05  WSD-STATUS               PIC X(08).
022600     05  FILLER                   PIC X(02).
022700     05  WSD-CURRENT              PIC -9(04).9.
022800     05  FILLER                   PIC X(02).
022900     05  WSD-MIN                  PIC -9(04).9.
023000     05  FILLER                   PIC X(02).
023100     05  WSD-MAX                  PIC -9(04).9.
023200     05  FILLER                   PIC X(02).
023300     05  WSD-AVG                  PIC -9(04).99.
023400     05  FILLER                   PIC X(02).
023500     05  WSD-UNIT                 PIC X(05).
023600     05  FILLER                   PIC X(68).
023700
023800 01  WK-SENS-TRL-LINE REDEFINES WK-REPORT-LINE.
023900     05  WST-LIT1                 PIC X(24)
024000                 VALUE "TOTAL SENSORS REPORTED ".
024100     05  WST-TOTAL                PIC ZZZ9.
024200     05  FILLER                   PIC X(04).
024300     05  WST-LIT2                 PIC X(24)
024400                 VALUE "SENSORS ACTIVE ".
024500     05  WST-ACTIVE               PIC ZZZ9.
024600     05  FILLER                   PIC X(72).
024700
024800 PROCEDURE DIVISION.
024900
025000******************************************************************
025100* Steuerung
025200******************************************************************
025300 A100-STEUERUNG SECTION.
025400 A100-00.
025500     PERFORM B000-VORLAUF THRU B000-99.
025600
025700     IF  PRG-OK
025800         PERFORM B100-VERARBEITUNG THRU B100-99
025900     END-IF.
026000
026100     PERFORM B090-ENDE THRU B090-99.
026200
026300     STOP RUN.
026400 A100-99.
026500     EXIT.
026600
026700******************************************************************
026800* Vorlauf
026900******************************************************************
027000 B000-VORLAUF SECTION.
027100 B000-00.
027200     PERFORM C000-INIT THRU C000-99.
027300     PERFORM C010-OPEN THRU C010-99.
027400 B000-99.
027500     EXIT.
027600
027700 C000-INIT SECTION.
027800 C000-00.
027900     MOVE ZERO TO PRG-STATUS.
028000     MOVE ZERO TO SENSOR-STATUS.
028100     MOVE ZERO TO C4-SENSOR-COUNT C4-ACTIVE-COUNT C4-PAGE-NO.
028200 C000-99.
028300     EXIT.
028400
028500 C010-OPEN SECTION.
028600 C010-00.
028700     OPEN INPUT SENSOR-READINGS.
028800     IF  NOT FS-SENSOR-READINGS-OK
028900         DISPLAY "SEN-0110 OPEN SENSOR-READINGS RC=" FS-SENSOR-READINGS
029000         SET PRG-ABBRUCH TO TRUE
029100     END-IF.
029200
029300     IF  PRG-OK
029400         OPEN OUTPUT PRT-FILE
029500         IF  NOT FS-PRT-FILE-OK
029600             DISPLAY "SEN-0111 OPEN PRT-FILE RC=" FS-PRT-FILE
029700             SET PRG-ABBRUCH TO TRUE
029800         END-IF
029900     END-IF.
030000 C010-99.
030100     EXIT.
030200
030300******************************************************************
030400* Verarbeitung - jeder Messwertsatz wird der Sammeltabelle
030500* zugeschlagen, siehe SPEC U4 "Sensor summary run".
030600******************************************************************
030700 B100-VERARBEITUNG SECTION.
030800 B100-00.
030900     PERFORM D010-READ-SENSOR THRU D010-99.
031000     PERFORM D020-SENSOR-BODY THRU D020-99
031100             UNTIL SENSOR-EOF.
031200 B100-99.
031300     EXIT.
031400
031500 D010-READ-SENSOR SECTION.
031600 D010-00.
031700     READ SENSOR-READINGS
031800         AT END
031900             SET SENSOR-EOF TO TRUE
032000     END-READ.
032100 D010-99.
032200     EXIT.
032300
032400 D020-SENSOR-BODY SECTION.
032500 D020-00.
032600     PERFORM B110-ACCUM THRU B110-99.
032700     PERFORM D010-READ-SENSOR THRU D010-99.
032800 D020-99.
032900     EXIT.
033000
033100**  ---> Sensor in der Sammeltabelle suchen (linearer Suchlauf),
033200**  ---> bei Erstantreffen neuen Eintrag anlegen, sonst Werte
033300**  ---> fortschreiben.  Kein VARYING-Suchlauf, damit WS-SENS-IX
033400**  ---> beim Treffer stehen bleibt (siehe SSFSCH0M C610).
033500 B110-ACCUM SECTION.
033600 B110-00.
033700     MOVE ZERO TO SENS-FOUND-SW.
033800     SET WS-SENS-IX TO 1.
033900     PERFORM D110-FIND-SENSOR THRU D110-99
034000         UNTIL WS-SENS-IX > C4-SENSOR-COUNT
034100            OR SENS-FOUND.
034200
034300     IF  NOT SENS-FOUND
034400         IF  C4-SENSOR-COUNT >= C4-SENSOR-MAX
034500             DISPLAY "SEN-0120 SENSORTABELLE VOLL - SATZ UEBERGANGEN "
034600                     SR-SENSOR-ID
034700             GO TO B110-99
034800         END-IF
034900         ADD 1 TO C4-SENSOR-COUNT
035000         SET WS-SENS-IX TO C4-SENSOR-COUNT
035100         MOVE SR-SENSOR-ID TO WS-SENSOR-ID(WS-SENS-IX)
035200         MOVE ZERO         TO WS-COUNT(WS-SENS-IX)
035300         MOVE ZERO         TO WS-SUM(WS-SENS-IX)
035400         MOVE SR-VALUE     TO WS-MIN(WS-SENS-IX)
035500         MOVE SR-VALUE     TO WS-MAX(WS-SENS-IX)
035600         MOVE ZERO         TO WS-CURRENT-TS(WS-SENS-IX)
035700     END-IF.
035800
035900     MOVE SR-MEAS-TYPE TO WS-MEAS-TYPE(WS-SENS-IX).
036000     ADD 1        TO WS-COUNT(WS-SENS-IX).
036100     ADD SR-VALUE TO WS-SUM(WS-SENS-IX).
036200     IF  SR-VALUE < WS-MIN(WS-SENS-IX)
036300         MOVE SR-VALUE TO WS-MIN(WS-SENS-IX)
036400     END-IF.
036500     IF  SR-VALUE > WS-MAX(WS-SENS-IX)
036600         MOVE SR-VALUE TO WS-MAX(WS-SENS-IX)
036700     END-IF.
036800
036900**  ---> Juengster Wert nach Zeitstempel gilt als aktueller Wert und
037000**  ---> liefert den Sensorstatus, siehe SPEC U4.
037100     IF  SR-TIMESTAMP >= WS-CURRENT-TS(WS-SENS-IX)
037200         MOVE SR-VALUE     TO WS-CURRENT(WS-SENS-IX)
037300         MOVE SR-TIMESTAMP TO WS-CURRENT-TS(WS-SENS-IX)
037400         MOVE SR-STATUS    TO WS-STATUS(WS-SENS-IX)
037500     END-IF.
037600
037700**  ---> Laufzeitstempel = juengster Messzeitpunkt der gesamten
037800**  ---> Datei (kein Zugriff auf die Systemuhr in diesem System).
037900     IF  SR-TIMESTAMP > D-RUN-TIMESTAMP
038000         MOVE SR-TIMESTAMP TO D-RUN-TIMESTAMP
038100     END-IF.
038200 B110-99.
038300     EXIT.
038400
038500 D110-FIND-SENSOR SECTION.
038600 D110-00.
038700     IF  WS-SENSOR-ID(WS-SENS-IX) = SR-SENSOR-ID
038800         SET SENS-FOUND TO TRUE
038900     ELSE
039000         SET WS-SENS-IX UP BY 1
039100     END-IF.
039200 D110-99.
039300     EXIT.
039400
039500******************************************************************
039600* Nachlauf - Bericht drucken, Dateien schliessen.
039700******************************************************************
039800 B090-ENDE SECTION.
039900 B090-00.
040000     IF  PRG-OK
040100         ADD 1 TO C4-PAGE-NO
040200         MOVE SPACES TO WK-REPORT-LINE
040300         MOVE D-RUN-TIMESTAMP TO WSH-RUN-TS
040400         WRITE PRT-LINE FROM WK-SENS-HDR-LINE
040500             AFTER ADVANCING PAGE
040600         MOVE SPACES TO WK-REPORT-LINE
040700         WRITE PRT-LINE FROM WK-SENS-COL-LINE
040800             AFTER ADVANCING 2 LINES
040900
041000         PERFORM D080-PRINT-SENSOR THRU D080-99
041100                 VARYING WS-SENS-IX FROM 1 BY 1
041200                 UNTIL WS-SENS-IX > C4-SENSOR-COUNT
041300
041400         MOVE SPACES TO WK-REPORT-LINE
041500         MOVE C4-SENSOR-COUNT TO WST-TOTAL
041600         MOVE C4-ACTIVE-COUNT TO WST-ACTIVE
041700         WRITE PRT-LINE FROM WK-SENS-TRL-LINE
041800             AFTER ADVANCING 2 LINES
041900     END-IF.
042000
042100     IF  PRG-ABBRUCH
042200         DISPLAY "   >>> ABBRUCH !!! <<< aus > " K-MODUL " <"
042300     END-IF.
042400
042500     CLOSE SENSOR-READINGS.
042600     IF  PRG-OK
042700         CLOSE PRT-FILE
042800     END-IF.
042900 B090-99.
043000     EXIT.
043100
043200**  ---> Bericht je Sensor: Anzeigewerte aufbereiten, Masseinheit
043300**  ---> ermitteln (SPEC U6), aktiv-Zaehler fortschreiben, drucken.
043400 D080-PRINT-SENSOR SECTION.
043500 D080-00.
043600     PERFORM B120-AVERAGE THRU B120-99.
043700
043800     MOVE SPACES TO WK-REPORT-LINE.
043900     MOVE WS-SENSOR-ID(WS-SENS-IX) TO WSD-SENSOR-ID.
044000     MOVE WS-STATUS(WS-SENS-IX)    TO WSD-STATUS.
044100     MOVE WS-CURRENT(WS-SENS-IX)   TO WSD-CURRENT.
044200     MOVE WS-MIN(WS-SENS-IX)       TO WSD-MIN.
044300     MOVE WS-MAX(WS-SENS-IX)       TO WSD-MAX.
044400     MOVE D-AVG-ED                 TO WSD-AVG.
044500
044600     PERFORM B200-UNIT THRU B200-99.
044700
044800     IF  WS-STATUS(WS-SENS-IX) = "active  "
044900         ADD 1 TO C4-ACTIVE-COUNT
045000     END-IF.
045100
045200     WRITE PRT-LINE FROM WK-SENS-DTL-LINE
045300         AFTER ADVANCING 1 LINE.
045400 D080-99.
045500     EXIT.
045600
045700**  ---> Durchschnitt = Summe / Anzahl, auf 2 Dezimalstellen kaufmaen-
045800**  ---> nisch gerundet, siehe SPEC U4 "Statistics".
045900 B120-AVERAGE SECTION.
046000 B120-00.
046100     IF  WS-COUNT(WS-SENS-IX) > ZERO
046200         COMPUTE D-AVG-ED ROUNDED =
046300             WS-SUM(WS-SENS-IX) / WS-COUNT(WS-SENS-IX)
046400     ELSE
046500         MOVE ZERO TO D-AVG-ED
046600     END-IF.
046700 B120-99.
046800     EXIT.
046900
047000**  ---> Messart -> Masseinheit, siehe IRRUNITC / SPEC U6.  Ohne
047100**  ---> Beachtung von Gross-/Kleinschreibung; unbekannte Messart
047200**  ---> liefert Leerzeichen.  Ergebnis kommt nach WSD-UNIT - WU-UNIT-
047300**  ---> CODE ist die einmalig aus IRRUNITC geladene Stammtabelle und
047400**  ---> darf bei einer nicht gefundenen Messart nicht ueberschrieben
047500**  ---> werden, sonst waere die Zuordnung fuer alle folgenden Saetze
047600**  ---> der letzten Tabellenzeile (WIND-SPEED) im Lauf zerstoert.
047700 B200-UNIT SECTION.
047800 B200-00.
047900     MOVE ZERO TO SENS-FOUND-SW.
048000     SET WU-UNIT-IX TO 1.
048100     PERFORM D200-FIND-UNIT THRU D200-99
048200         UNTIL WU-UNIT-IX > C4-UNIT-COUNT
048300            OR SENS-FOUND.
048400
048500     IF  SENS-FOUND
048600         MOVE WU-UNIT-CODE(WU-UNIT-IX) TO WSD-UNIT
048700     ELSE
048800         MOVE SPACES TO WSD-UNIT
048900     END-IF.
049000 B200-99.
049100     EXIT.
049200
049300 D200-FIND-UNIT SECTION.
049400 D200-00.
049500     MOVE WS-MEAS-TYPE(WS-SENS-IX) TO WK-UC-MEAS-TYPE.
049600     INSPECT WK-UC-MEAS-TYPE CONVERTING
049700         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO "abcdefghijklmnopqrstuvwxyz".
049800     MOVE WU-MEAS-TYPE(WU-UNIT-IX) TO WK-UC-UNIT-TYPE.
049900     INSPECT WK-UC-UNIT-TYPE CONVERTING
050000         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO "abcdefghijklmnopqrstuvwxyz".
050100     IF  WK-UC-UNIT-TYPE = WK-UC-MEAS-TYPE
050200         SET SENS-FOUND TO TRUE
050300     ELSE
050400         SET WU-UNIT-IX UP BY 1
050500     END-IF.
050600 D200-99.
050700     EXIT.
