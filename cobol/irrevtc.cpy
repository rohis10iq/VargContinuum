000100*--------------------------------------------------------------------*
000200* IRREVTC  -  Bewaesserungsereignissatz / IRRIGATION EVENT RECORD     *
000300*--------------------------------------------------------------------*
000400* Auftrag          :: IRR-0004                                       *
000500*----------------------------------------------------------------*
000600* Vers.  | Datum      | von | Kommentar                          *
000700*--------|------------|-----|------------------------------------*
000800* A.00.00| 1989-04-18 | rdw | Neuerstellung - Ereignisjournal.   *
000900* A.01.00| 1996-09-23 | tjh | EV-CREATED-AT ergaenzt fuer Revi-  *
001000*        |            |     | sionsnachweis.                     *
001100*----------------------------------------------------------------*
001200*
001300* Journalsatz je Bewaesserungsereignis (das "Ledger").  Vorlauf-
001400* bestand kommt aus EVENTS-IN, Endbestand geht nach EVENTS-OUT in
001500* EV-ID Reihenfolge - siehe SPEC Irrigation event record.  Wird
001600* per COPY ... REPLACING in FDs UND als Zeilenbild in der Tabelle
001700* IRREVWC eingebunden - Feldnamen dort mit Praefix EVT- getrennt.
001800*
001900 01  EV-EVENT-RECORD.
002000     05  EV-ID                    PIC 9(06).
002100     05  EV-ZONE-ID               PIC 9(02).
002200     05  EV-START-TIME            PIC 9(14).
002300     05  EV-END-TIME              PIC 9(14).
002400     05  EV-PLAN-DURATION         PIC 9(03).
002500     05  EV-TRIGGER               PIC X(10).
002600     05  EV-USER-ID               PIC X(20).
002700     05  EV-STATUS                PIC X(10).
002800         88  EV-STAT-RUNNING                VALUE "running   ".
002900         88  EV-STAT-COMPLETED              VALUE "completed ".
003000         88  EV-STAT-STOPPED                VALUE "stopped   ".
003100         88  EV-STAT-FAILED                 VALUE "failed    ".
003200     05  EV-CREATED-AT            PIC 9(14).
003300     05  FILLER                   PIC X(03).
