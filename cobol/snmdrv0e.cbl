000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =TALLIB
000400?SEARCH  =IRRLIB
000500
000600?NOLMAP, SYMBOLS, INSPECT
000700?SAVE ALL
000800?SAVEABEND
000900?LINES 66
001000?CHECK 3
001100
001200 IDENTIFICATION DIVISION.
001300
001400 PROGRAM-ID.    SNMDRV0O.
001500 AUTHOR.        K H LEHMANN.
001600 INSTALLATION.  GRUENWALD FARMS - RECHENZENTRUM.
001700 DATE-WRITTEN.  1998-06-22.
001800 DATE-COMPILED.
001900 SECURITY.      NUR INTERNER GEBRAUCH - BETRIEBSDATEN BEWAESSERUNG.
002000
002100*****************************************************************
002200* Letzte Aenderung :: 2004-02-11
002300* Letzte Version   :: A.01.00
002400* Kurzbeschreibung :: Aufbereitung eingehender Sensormeldungen aus
002500*                     der Feldbus-Anbindung - Sensorkennung aus dem
002600*                     Pfad ergaenzen, Wert pruefen, Zeitstempel
002700*                     nachtragen, verworfene Saetze zaehlen.
002800* Auftrag          :: IRR-0007
002900*                     12345678901234567
003000* Aenderungen (Version und Datum in Variable K-MODUL-VERS aendern)
003100*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
003200*----------------------------------------------------------------*
003300* Vers.  | Datum      | von | Kommentar                          *
003400*--------|------------|-----|------------------------------------*
003500* A.00.00| 1998-06-22 | klm | Neuerstellung - Vorlauf fuer die     *
003600*        |            |     | Feldbus-Anbindung neuer Sensoren.    *
003700* A.01.00| 2004-02-11 | dwr | Pruefung auf numerischen Messwert    *
003800*        |            |     | verschaerft (Dezimalpunkt/Vorzeichen)*
003900*----------------------------------------------------------------*
004000*
004100* Programmbeschreibung
004200* --------------------
004300* Liest die Rohmeldungen der Sensor-Feldbus-Anbindung (Datei
004400* SENSOR-RAW, siehe IRRSNMC) und bereitet sie zu Saetzen im Format
004500* der Datei SENSOR-READINGS auf (siehe IRRSNRC).  Fehlt in der
004600* Meldung die Sensorkennung, wird sie aus dem Pfad SM-ROUTING-PATH
004700* ("sensors/<id>/<messgroesse>") entnommen.  Fehlt der Zeitstempel,
004800* wird der Laufzeitstempel eingesetzt - das ist der erste in der
004900* Datei angetroffene gueltige Zeitstempel, denn dieses System greift
005000* wie alle Batchlaeufe hier nicht auf die Systemuhr zu.  Saetze ohne
005100* ermittelbare Sensorkennung oder mit nicht-numerischem Messwert
005200* werden verworfen und in einer Warnungszahl mitgezaehlt.
005300*
005400******************************************************************
005500
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SPECIAL-NAMES.
005900     SWITCH-15 IS ANZEIGE-VERSION
006000         ON STATUS IS SHOW-VERSION
006100     CLASS ALPHNUM IS "0123456789"
006200                      "abcdefghijklmnopqrstuvwxyz"
006300                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
006400                      " .,;-_!$%&/=*+"
006500     C01 IS TOP-OF-FORM.
006600
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900     SELECT SENSOR-RAW      ASSIGN TO SENRAW
007000         ORGANIZATION IS LINE SEQUENTIAL
007100         FILE STATUS IS FS-SENSOR-RAW.
007200     SELECT SENSOR-READINGS ASSIGN TO SENSRD
007300         ORGANIZATION IS LINE SEQUENTIAL
007400         FILE STATUS IS FS-SENSOR-READINGS.
007500     SELECT PRT-FILE           ASSIGN TO REPORT
007600         FILE STATUS IS FS-PRT-FILE.
007700
007800 DATA DIVISION.
007900 FILE SECTION.
008000*--------------------------------------------------------------------*
008100* Rohmeldungen aus der Feldbus-Anbindung, siehe IRRSNMC.
008200*--------------------------------------------------------------------*
008300 FD  SENSOR-RAW
008400     LABEL RECORD IS STANDARD.
008500     COPY    IRRSNMC OF "=IRRLIB".
008600
008700*--------------------------------------------------------------------*
008800* Aufbereitete Messwertsaetze, siehe IRRSNRC.
008900*--------------------------------------------------------------------*
009000 FD  SENSOR-READINGS
009100     LABEL RECORD IS STANDARD.
009200     COPY    IRRSNRC OF "=IRRLIB".
009300
009400*--------------------------------------------------------------------*
009500* Kontrollbericht.
009600*--------------------------------------------------------------------*
009700 FD  PRT-FILE
009800     LABEL RECORD IS OMITTED.
009900 01  PRT-LINE                    PIC X(132).
010000
010100 WORKING-STORAGE SECTION.
010200*--------------------------------------------------------------------*
010300* Comp-Felder: Praefix Cn mit n = Anzahl Digits.
010400*--------------------------------------------------------------------*
010500 01  COMP-FELDER.
010600     05  C4-READ-COUNT             PIC S9(04) COMP VALUE ZERO.
010700     05  C4-WRITE-COUNT            PIC S9(04) COMP VALUE ZERO.
010800     05  C4-REJECT-COUNT           PIC S9(04) COMP VALUE ZERO.
010900     05  C4-LEN-INT                PIC S9(04) COMP VALUE ZERO.
011000     05  C4-LEN-DEC                PIC S9(04) COMP VALUE ZERO.
011100     05  FILLER                    PIC X(04) VALUE SPACES.
011200
011300*--------------------------------------------------------------------*
011400* Display-Felder: Praefix D
011500*--------------------------------------------------------------------*
011600 01  DISPLAY-FELDER.
011700     05  D-READ-ED                 PIC ZZZ9.
011800     05  D-WRITE-ED                PIC ZZZ9.
011900     05  D-REJECT-ED               PIC ZZZ9.
012000     05  FILLER                    PIC X(04) VALUE SPACES.
012100
012200*--------------------------------------------------------------------*
012300* Felder mit konstantem Inhalt: Praefix K
012400*--------------------------------------------------------------------*
012500 01  KONSTANTE-FELDER.
012600     05  K-MODUL                   PIC X(08) VALUE "SNMDRV0O".
012700     05  K-MODUL-VERS              PIC X(30) VALUE
012800                 "A.01.00  2004-02-11".
012900     05  FILLER                    PIC X(04) VALUE SPACES.
013000
013100*----------------------------------------------------------------*
013200* Conditional-Felder
013300*----------------------------------------------------------------*
013400 01  SCHALTER.
013500     05  FS-SENSOR-RAW             PIC X(02).
013600         88 FS-SENSOR-RAW-OK                  VALUE "00".
013700         88 FS-SENSOR-RAW-NOK                 VALUE "01" THRU "99".
013800     05  FS-SENSOR-READINGS        PIC X(02).
013900         88 FS-SENSOR-READINGS-OK             VALUE "00".
014000         88 FS-SENSOR-READINGS-NOK            VALUE "01" THRU "99".
014100     05  FS-PRT-FILE               PIC X(02).
014200         88 FS-PRT-FILE-OK                    VALUE "00".
014300         88 FS-PRT-FILE-NOK                   VALUE "01" THRU "99".
014400
014500     05  RAW-STATUS                PIC 9  VALUE ZERO.
014600         88 RAW-EOF                          VALUE 1.
014700
014800     05  PRG-STATUS                PIC 9  VALUE ZERO.
014900         88 PRG-OK                           VALUE ZERO.
015000         88 PRG-ABBRUCH                      VALUE 2.
015100
015200     05  SATZ-OK-SW                PIC 9  VALUE ZERO.
015300         88 SATZ-OK                          VALUE 1.
015400
015500     05  RUN-TS-SW                 PIC 9  VALUE ZERO.
015600         88 RUN-TS-GESETZT                   VALUE 1.
015700
015800     05  WERT-SIGN-SW              PIC 9  VALUE ZERO.
015900         88 WERT-NEGATIV                     VALUE 1.
016000     05  FILLER                    PIC X(04) VALUE SPACES.
016100
016200*--------------------------------------------------------------------*
016300* Arbeitsfelder fuer die Wertpruefung - Praefix W (siehe SSFANO0M/
016400* SSFEIN0M fuer dieselbe Namenskonvention bei Zerlegungsfeldern).
016500*--------------------------------------------------------------------*
016600 01  W-WERT-FELDER.
016700     05  W-VAL-RAW                 PIC X(10).
016800     05  W-VAL-INT-PART            PIC X(10).
016900     05  W-VAL-DEC-PART            PIC X(10).
017000     05  W-VAL-DIGITS              PIC X(10).
017100     05  W-INT-NUM                 PIC 9(05).
017200     05  W-DEC-NUM                 PIC 9(01).
017300     05  W-RUN-TIMESTAMP           PIC 9(14) VALUE ZERO.
017400     05  FILLER                    PIC X(04) VALUE SPACES.
017500
017600*--------------------------------------------------------------------*
017700* Zerlegung des Pfades "sensors/<id>/<messgroesse>" - Praefix P.
017800*--------------------------------------------------------------------*
017900 01  P-PFAD-FELDER.
018000     05  P-PFAD-LIT                PIC X(10).
018100     05  P-PFAD-ID                 PIC X(10).
018200     05  P-PFAD-MEAS               PIC X(15).
018300     05  FILLER                    PIC X(04) VALUE SPACES.
018400
018500*--------------------------------------------------------------------*
018600* Berichtszeilen - je Zeilenbild eine REDEFINES auf WK-REPORT-LINE.
018700*--------------------------------------------------------------------*
018800 01  WK-REPORT-LINE.
018900     05  FILLER                   PIC X(132) VALUE SPACES.
019000
019100 01  WK-SNM-HDR-LINE REDEFINES WK-REPORT-LINE.
019200     05  WSN-TITLE                PIC X(40)
019300                 VALUE "SENSOR MESSAGE NORMALISATION CONTROL RUN".
019400     05  FILLER                   PIC X(92).
019500
019600 01  WK-SNM-TRL-LINE REDEFINES WK-REPORT-LINE.
019700     05  WST-LIT1                 PIC X(24)
019800                 VALUE "MESSAGES READ          ".
019900     05  WST-READ                 PIC ZZZ9.
020000     05  FILLER                   PIC X(04).
020100     05  WST-LIT2                 PIC X(24)
020200                 VALUE "READINGS WRITTEN       ".
020300     05  WST-WRITE                PIC ZZZ9.
020400     05  FILLER                   PIC X(04).
020500     05  WST-LIT3                 PIC X(24)
020600                 VALUE "MESSAGES REJECTED      ".
020700     05  WST-REJECT               PIC ZZZ9.
020800     05  FILLER                   PIC X(40).
020900
021000 01  WK-SNM-RJT-LINE REDEFINES WK-REPORT-LINE.
021100     05  WSR-LIT                  PIC X(20) VALUE "REJECTED - ROUTING ".
021200     05  WSR-PATH                 PIC X(30).
021300     05  FILLER                   PIC X(82).
021400
021500 PROCEDURE DIVISION.
021600
021700******************************************************************
021800* Steuerung
021900******************************************************************
022000 A100-STEUERUNG SECTION.
022100 A100-00.
022200     PERFORM B000-VORLAUF THRU B000-99.
022300
022400     IF  PRG-OK
022500         PERFORM B100-VERARBEITUNG THRU B100-99
022600     END-IF.
022700
022800     PERFORM B090-ENDE THRU B090-99.
022900
023000     STOP RUN.
023100 A100-99.
023200     EXIT.
023300
023400******************************************************************
023500* Vorlauf
023600******************************************************************
023700 B000-VORLAUF SECTION.
023800 B000-00.
023900     PERFORM C000-INIT THRU C000-99.
024000     PERFORM C010-OPEN THRU C010-99.
024100 B000-99.
024200     EXIT.
024300
024400 C000-INIT SECTION.
024500 C000-00.
024600     MOVE ZERO TO PRG-STATUS.
024700     MOVE ZERO TO RAW-STATUS.
024800     MOVE ZERO TO C4-READ-COUNT C4-WRITE-COUNT C4-REJECT-COUNT.
024900     MOVE ZERO TO RUN-TS-SW.
025000     MOVE ZERO TO W-RUN-TIMESTAMP.
025100     MOVE SPACES TO WK-REPORT-LINE.
025200     WRITE PRT-LINE FROM WK-SNM-HDR-LINE.
025300 C000-99.
025400     EXIT.
025500
025600 C010-OPEN SECTION.
025700 C010-00.
025800     OPEN INPUT SENSOR-RAW.
025900     IF  NOT FS-SENSOR-RAW-OK
026000         DISPLAY "SNM-0110 OPEN SENSOR-RAW RC=" FS-SENSOR-RAW
026100         SET PRG-ABBRUCH TO TRUE
026200     END-IF.
026300
026400     IF  PRG-OK
026500         OPEN OUTPUT SENSOR-READINGS
026600         IF  NOT FS-SENSOR-READINGS-OK
026700             DISPLAY "SNM-0111 OPEN SENSOR-READINGS RC="
026800                     FS-SENSOR-READINGS
026900             SET PRG-ABBRUCH TO TRUE
027000         END-IF
027100     END-IF.
027200
027300     IF  PRG-OK
027400         OPEN OUTPUT PRT-FILE
027500         IF  NOT FS-PRT-FILE-OK
027600             DISPLAY "SNM-0112 OPEN PRT-FILE RC=" FS-PRT-FILE
027700             SET PRG-ABBRUCH TO TRUE
027800         ELSE
027900             WRITE PRT-LINE FROM WK-REPORT-LINE
028000                 AFTER ADVANCING PAGE
028100         END-IF
028200     END-IF.
028300 C010-99.
028400     EXIT.
028500
028600******************************************************************
028700* Verarbeitung - je Rohmeldung: Sensorkennung ergaenzen, Zeitstempel
028800* nachtragen, Messwert pruefen (SPEC U5 "Sensor message normalisa-
028900* tion"), Ergebnis schreiben oder verwerfen.
029000******************************************************************
029100 B100-VERARBEITUNG SECTION.
029200 B100-00.
029300     PERFORM D010-READ-RAW THRU D010-99.
029400     PERFORM D020-RAW-BODY THRU D020-99
029500             UNTIL RAW-EOF.
029600 B100-99.
029700     EXIT.
029800
029900 D010-READ-RAW SECTION.
030000 D010-00.
030100     READ SENSOR-RAW
030200         AT END
030300             SET RAW-EOF TO TRUE
030400     END-READ.
030500 D010-99.
030600     EXIT.
030700
030800 D020-RAW-BODY SECTION.
030900 D020-00.
031000     ADD 1 TO C4-READ-COUNT.
031100     PERFORM C100-PARSE    THRU C100-99.
031200     PERFORM C200-VALIDATE THRU C200-99.
031300
031400     IF  SATZ-OK
031500         PERFORM D030-WRITE-READING THRU D030-99
031600     ELSE
031700         ADD 1 TO C4-REJECT-COUNT
031800         MOVE SPACES TO WK-REPORT-LINE
031900         MOVE SM-ROUTING-PATH TO WSR-PATH
032000         WRITE PRT-LINE FROM WK-SNM-RJT-LINE
032100             AFTER ADVANCING 1 LINE
032200     END-IF.
032300
032400     PERFORM D010-READ-RAW THRU D010-99.
032500 D020-99.
032600     EXIT.
032700
032800**  ---> Pfad "sensors/<id>/<messgroesse>" zerlegen und Sensor-
032900**  ---> kennung sowie Messgroesse ergaenzen, falls im Meldungstext
033000**  ---> nicht bereits vorhanden (siehe SPEC U5).
033100 C100-PARSE SECTION.
033200 C100-00.
033300     MOVE ZERO TO SATZ-OK-SW.
033400     MOVE SPACES TO P-PFAD-FELDER.
033500
033600     IF  SM-ROUTING-PATH NOT = SPACES
033700         UNSTRING SM-ROUTING-PATH DELIMITED BY "/"
033800             INTO P-PFAD-LIT
033900                , P-PFAD-ID
034000                , P-PFAD-MEAS
034100         END-UNSTRING
034200     END-IF.
034300
034400     IF  SM-SENSOR-ID = SPACES
034500         MOVE P-PFAD-ID TO SM-SENSOR-ID
034600     END-IF.
034700
034800     IF  SM-MEAS-TYPE = SPACES
034900         MOVE P-PFAD-MEAS TO SM-MEAS-TYPE
035000     END-IF.
035100 C100-99.
035200     EXIT.
035300
035400**  ---> Satz pruefen: Sensorkennung muss ermittelbar sein, Messwert
035500**  ---> muss numerisch sein, fehlender Zeitstempel wird durch den
035600**  ---> Laufzeitstempel ersetzt (SPEC U5 "Normalisation").
035700 C200-VALIDATE SECTION.
035800 C200-00.
035900     MOVE 1 TO SATZ-OK-SW.
036000
036100     IF  SM-SENSOR-ID = SPACES
036200         MOVE ZERO TO SATZ-OK-SW
036300         GO TO C200-99
036400     END-IF.
036500
036600     PERFORM C210-CHECK-WERT THRU C210-99.
036700     IF  NOT SATZ-OK
036800         GO TO C200-99
036900     END-IF.
037000
037100     IF  SM-TIMESTAMP-TEXT = SPACES
037200         IF  RUN-TS-GESETZT
037300             MOVE W-RUN-TIMESTAMP TO SR-TIMESTAMP
037400         ELSE
037500             MOVE ZERO             TO SR-TIMESTAMP
037600         END-IF
037700     ELSE
037800         MOVE SM-TIMESTAMP-TEXT TO SR-TIMESTAMP
037900         IF  NOT RUN-TS-GESETZT
038000             MOVE SR-TIMESTAMP TO W-RUN-TIMESTAMP
038100             SET RUN-TS-GESETZT TO TRUE
038200         END-IF
038300     END-IF.
038400
038500     MOVE SM-SENSOR-ID  TO SR-SENSOR-ID.
038600     MOVE SM-MEAS-TYPE  TO SR-MEAS-TYPE.
038700     SET  SR-STAT-ACTIVE TO TRUE.
038800 C200-99.
038900     EXIT.
039000
039100**  ---> Messwert aus Textform pruefen: optionales Vorzeichen, Ziffern
039200**  ---> vor und - falls vorhanden - nach dem Dezimalpunkt.  Der
039300**  ---> NUMERIC-Klassentest wird nur ueber die tatsaechlich belegte
039400**  ---> Laenge gefahren, die INSPECT ... TALLYING liefert (nachge-
039500**  ---> stellte Leerzeichen zaehlen nicht als Ziffern).
039600 C210-CHECK-WERT SECTION.
039700 C210-00.
039800     MOVE SM-VALUE-TEXT TO W-VAL-RAW.
039900     MOVE SPACES TO W-VAL-INT-PART W-VAL-DEC-PART.
040000     MOVE ZERO   TO WERT-SIGN-SW C4-LEN-INT C4-LEN-DEC.
040100
040200     UNSTRING W-VAL-RAW DELIMITED BY "."
040300         INTO W-VAL-INT-PART
040400            , W-VAL-DEC-PART
040500     END-UNSTRING.
040600
040700     IF  W-VAL-INT-PART(1:1) = "-"
040800         SET WERT-NEGATIV TO TRUE
040900         MOVE W-VAL-INT-PART(2:9) TO W-VAL-DIGITS
041000     ELSE
041100         MOVE W-VAL-INT-PART TO W-VAL-DIGITS
041200     END-IF.
041300
041400     INSPECT W-VAL-DIGITS   TALLYING C4-LEN-INT
041500             FOR CHARACTERS BEFORE INITIAL SPACE.
041600     INSPECT W-VAL-DEC-PART TALLYING C4-LEN-DEC
041700             FOR CHARACTERS BEFORE INITIAL SPACE.
041800
041900     IF  C4-LEN-INT = ZERO
042000         MOVE ZERO TO SATZ-OK-SW
042100         GO TO C210-99
042200     END-IF.
042300     IF  W-VAL-DIGITS(1:C4-LEN-INT) IS NOT NUMERIC
042400         MOVE ZERO TO SATZ-OK-SW
042500         GO TO C210-99
042600     END-IF.
042700     IF  C4-LEN-DEC > ZERO
042800         IF  W-VAL-DEC-PART(1:C4-LEN-DEC) IS NOT NUMERIC
042900             MOVE ZERO TO SATZ-OK-SW
043000             GO TO C210-99
043100         END-IF
043200     END-IF.
043300
043400     MOVE W-VAL-DIGITS TO W-INT-NUM.
043500     IF  C4-LEN-DEC > ZERO
043600         MOVE W-VAL-DEC-PART(1:1) TO W-DEC-NUM
043700     ELSE
043800         MOVE ZERO TO W-DEC-NUM
043900     END-IF.
044000
044100     IF  WERT-NEGATIV
044200         COMPUTE SR-VALUE = ZERO - W-INT-NUM - (W-DEC-NUM / 10)
044300     ELSE
044400         COMPUTE SR-VALUE = W-INT-NUM + (W-DEC-NUM / 10)
044500     END-IF.
044600 C210-99.
044700     EXIT.
044800
044900 D030-WRITE-READING SECTION.
045000 D030-00.
045100     WRITE SR-SENSOR-RECORD.
045200     ADD 1 TO C4-WRITE-COUNT.
045300 D030-99.
045400     EXIT.
045500
045600******************************************************************
045700* Nachlauf
045800******************************************************************
045900 B090-ENDE SECTION.
046000 B090-00.
046100     IF  PRG-OK
046200         MOVE SPACES TO WK-REPORT-LINE
046300         MOVE C4-READ-COUNT   TO WST-READ
046400         MOVE C4-WRITE-COUNT  TO WST-WRITE
046500         MOVE C4-REJECT-COUNT TO WST-REJECT
046600         WRITE PRT-LINE FROM WK-SNM-TRL-LINE
046700             AFTER ADVANCING 2 LINES
046800     END-IF.
046900
047000     IF  PRG-ABBRUCH
047100         DISPLAY "   >>> ABBRUCH !!! <<< aus > " K-MODUL " <"
047200     END-IF.
047300
047400     CLOSE SENSOR-RAW.
047500     IF  PRG-OK
047600         CLOSE SENSOR-READINGS
047700         CLOSE PRT-FILE
047800     END-IF.
047900 B090-99.
048000     EXIT.
