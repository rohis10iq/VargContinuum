000100*--------------------------------------------------------------------*
000200* IRRSNMC  -  Rohsatz Sensor-Meldung / RAW SENSOR MESSAGE RECORD      *
000300*--------------------------------------------------------------------*
000400* Auftrag          :: IRR-0007                                       *
000500*----------------------------------------------------------------*
000600* Vers.  | Datum      | von | Kommentar                          *
000700*--------|------------|-----|------------------------------------*
000800* A.00.00| 1998-06-22 | klm | Neuerstellung fuer SNMDRV0O.        *
000900*----------------------------------------------------------------*
001000*
001100* Unaufbereitete Sensormeldung, wie sie aus der Feldbus-Anbindung
001200* kommt, bevor sie durch SNMDRV0O geprueft und in das Format der
001300* Datei SENSOR-READINGS (siehe IRRSNRC) umgesetzt wird.  Die Sensor-
001400* kennung kann im Meldungstext fehlen - sie steckt dann nur noch im
001500* Pfad SM-ROUTING-PATH ("sensors/<id>/<messgroesse>").  Wert und
001600* Zeitstempel werden zunaechst als Text uebernommen, da beide Felder
001700* fehlerhaft oder leer ankommen koennen.
001800*
001900 01  SM-SENSOR-MESSAGE.
002000     05  SM-ROUTING-PATH         PIC X(30).
002100     05  SM-SENSOR-ID            PIC X(10).
002200     05  SM-MEAS-TYPE            PIC X(15).
002300     05  SM-VALUE-TEXT           PIC X(10).
002400     05  SM-TIMESTAMP-TEXT       PIC X(14).
002500     05  FILLER                  PIC X(09).
