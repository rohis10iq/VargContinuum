000100*--------------------------------------------------------------------*
000200* IRRRESC  -  Kommandoergebnissatz / COMMAND RESULT RECORD            *
000300*--------------------------------------------------------------------*
000400* Auftrag          :: IRR-0007                                       *
000500*----------------------------------------------------------------*
000600* Vers.  | Datum      | von | Kommentar                          *
000700*--------|------------|-----|------------------------------------*
000800* A.00.00| 1989-04-18 | rdw | Neuerstellung.                     *
000900* A.01.00| 1997-05-14 | klm | RS-MESSAGE auf X(70) erweitert.    *
001000*----------------------------------------------------------------*
001100*
001200* Ein Satz je verarbeitetem Kommando, Datei RESULTS - Echo der
001300* Aktion, Erfolg/Fehlercode und Klartextmeldung.  Siehe SPEC
001400* Command result record und die Fehlercodes der BUSINESS RULES.
001500*
001600 01  RS-RESULT-RECORD.
001700     05  RS-ACTION                PIC X(08).
001800     05  RS-ZONE-ID               PIC 9(02).
001900     05  RS-SUCCESS               PIC X(01).
002000         88  RS-SUCC-YES                    VALUE "Y".
002100         88  RS-SUCC-NO                     VALUE "N".
002200     05  RS-ERROR-CODE            PIC X(20).
002300         88  RS-ERR-NONE                    VALUE SPACES.
002400         88  RS-ERR-INVALID-ZONE            VALUE "INVALID-ZONE        ".
002500         88  RS-ERR-ZONE-ACTIVE             VALUE "ZONE-ALREADY-ACTIVE ".
002600         88  RS-ERR-DAILY-LIMIT             VALUE "DAILY-LIMIT-EXCEEDED".
002700         88  RS-ERR-MOISTURE                VALUE "MOISTURE-TOO-HIGH   ".
002800         88  RS-ERR-NOT-ACTIVE              VALUE "ZONE-NOT-ACTIVE     ".
002900         88  RS-ERR-DURATION                VALUE "INVALID-DURATION    ".
003000         88  RS-ERR-USER                    VALUE "INVALID-USER        ".
003100         88  RS-ERR-SCHED-NOT-FOUND         VALUE "SCHED-NOT-FOUND     ".
003200     05  RS-EVENT-ID               PIC 9(06).
003300     05  RS-MESSAGE                PIC X(70).
003400     05  FILLER                    PIC X(01).
