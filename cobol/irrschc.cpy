000100*--------------------------------------------------------------------*
000200* IRRSCHC  -  Zeitplansatz / IRRIGATION SCHEDULE RECORD               *
000300*--------------------------------------------------------------------*
000400* Auftrag          :: IRR-0005                                       *
000500*----------------------------------------------------------------*
000600* Vers.  | Datum      | von | Kommentar                          *
000700*--------|------------|-----|------------------------------------*
000800* A.00.00| 1993-07-05 | tjh | Neuerstellung - Wartungsplaene.    *
000900*----------------------------------------------------------------*
001000*
001100* Ein Satz je Bewaesserungszeitplan, Datei SCHEDULES-OUT (Endbe-
001200* stand nach dem Lauf) - siehe SPEC Schedule record und U2.
001300*
001400 01  SC-SCHEDULE-RECORD.
001500     05  SC-ID                    PIC 9(04).
001600     05  SC-ZONE-ID               PIC 9(02).
001700     05  SC-SCHED-TIME            PIC 9(14).
001800     05  SC-DURATION              PIC 9(03).
001900     05  SC-REPEAT                PIC X(06).
002000         88  SC-REPEAT-DAILY               VALUE "daily ".
002100         88  SC-REPEAT-WEEKLY              VALUE "weekly".
002200         88  SC-REPEAT-NONE                VALUE "none  ".
002300     05  SC-USER-ID               PIC X(20).
002400     05  SC-ACTIVE-FLAG           PIC X(01).
002500         88  SC-ACTIVE                     VALUE "Y".
002600         88  SC-INACTIVE                   VALUE "N".
002700     05  SC-CREATED-AT            PIC 9(14).
002800     05  SC-UPDATED-AT            PIC 9(14).
002900     05  FILLER                   PIC X(02).
