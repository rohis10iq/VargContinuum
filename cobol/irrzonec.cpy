000100*--------------------------------------------------------------------*
000200* IRRZONEC  -  Zonenstammtabelle / IRRIGATION ZONE MASTER TABLE       *
000300*--------------------------------------------------------------------*
000400* Auftrag          :: IRR-0001                                       *
000500* Aenderungen (Version und Datum unten in der Kommentartabelle)      *
000600*----------------------------------------------------------------*
000700* Vers.  | Datum      | von | Kommentar                          *
000800*--------|------------|-----|------------------------------------*
000900* A.00.00| 1989-04-11 | rdw | Neuerstellung - 5 Bewaesserungszonen*
001000* A.01.00| 1994-02-08 | tjh | Zonenbeschreibung auf X(30) erwtrt.*
001100* A.02.00| 1998-11-30 | klm | Jahr-2000 Pruefung Aenderungsdatum.*
001200* A.03.00| 2009-03-17 | smw | WM-MOISTURE-TIMESTAMP ergaenzt, damit*
001300*        |            |     | B020-LOAD-MOISTURE nur den zeitlich  *
001400*        |            |     | juengsten Feuchtewert je Zone haelt  *
001500*        |            |     | (IRR-0234).                          *
001600*----------------------------------------------------------------*
001700*
001800* Feste Stammtabelle der fuenf Bewaesserungszonen des Betriebs:
001900* vier Obstgarten-Abschnitte und ein Kartoffelfeld.  Die Tabelle
002000* wird per REDEFINES auf eine feste VALUE-Kette gelegt, es gibt
002100* keine Stammdatei fuer die Zonen - siehe SPEC Zone master.
002200*
002300 01  WZ-ZONE-MASTER-VALUES.
002400     05  FILLER              PIC X(62) VALUE
002500         "01Orchard A           orchard   Apple trees section           ".
002600     05  FILLER              PIC X(62) VALUE
002700         "02Orchard B           orchard   Pear trees section            ".
002800     05  FILLER              PIC X(62) VALUE
002900         "03Orchard C           orchard   Cherry trees section          ".
003000     05  FILLER              PIC X(62) VALUE
003100         "04Orchard D           orchard   Mixed fruit section           ".
003200     05  FILLER              PIC X(62) VALUE
003300         "05Potato Field        potato    Main potato cultivation       ".
003400*
003500 01  WZ-ZONE-TABLE REDEFINES WZ-ZONE-MASTER-VALUES.
003600     05  WZ-ZONE-ENTRY               OCCURS 5 TIMES
003700                                      INDEXED BY WZ-ZONE-IX.
003800         10  WZ-ZONE-ID              PIC 9(02).
003900         10  WZ-ZONE-NAME            PIC X(20).
004000         10  WZ-ZONE-TYPE            PIC X(10).
004100         10  WZ-ZONE-DESC            PIC X(30).
004200*
004300* WZ-ZONE-COUNT ist konstant 5 - Praefix C4 (COMP, 4 Digits).
004400 01  C4-ZONE-COUNT           PIC S9(04) COMP VALUE 5.
004500*--------------------------------------------------------------------*
004600* Laufzeittabelle je Zone (Feuchte, Aktiv-Flag, laufendes Ereignis).
004700* Subskript = Zonennummer 1-5, direkter Zugriff, kein SEARCH.
004800*--------------------------------------------------------------------*
004900 01  WM-ZONE-STATUS-TABLE.
005000     05  WM-ZONE-STATUS-ENTRY        OCCURS 5 TIMES
005100                                      INDEXED BY WM-ZONE-IX.
005200         10  WM-MOISTURE-FLAG        PIC X(01) VALUE "N".
005300             88  WM-MOISTURE-KNOWN            VALUE "Y".
005400             88  WM-MOISTURE-UNKNOWN          VALUE "N".
005500         10  WM-MOISTURE-VALUE       PIC S9(05)V9(01) VALUE ZERO.
005600         10  WM-MOISTURE-TIMESTAMP   PIC 9(14) VALUE ZERO.
005700         10  WM-ACTIVE-FLAG          PIC X(01) VALUE "N".
005800             88  WM-ZONE-ACTIVE               VALUE "Y".
005900             88  WM-ZONE-INACTIVE             VALUE "N".
006000         10  WM-ACTIVE-EVENT-IX      PIC S9(04) COMP VALUE ZERO.
006100         10  FILLER                  PIC X(04) VALUE SPACES.
