000100*--------------------------------------------------------------------*
000200* IRRUNITC -  Masseinheitentabelle / MEASUREMENT UNIT TABLE           *
000300*--------------------------------------------------------------------*
000400* Auftrag          :: IRR-0009                                       *
000500*----------------------------------------------------------------*
000600* Vers.  | Datum      | von | Kommentar                          *
000700*--------|------------|-----|------------------------------------*
000800* A.00.00| 1998-06-19 | klm | Neuerstellung fuer Sensorbericht.  *
000900*----------------------------------------------------------------*
001000*
001100* Messart -> Ingenieureinheit, fester Suchtabelle, Vergleich ohne
001200* Beachtung von Gross-/Kleinschreibung (siehe SPEC U6).  Nicht
001300* aufgefuehrte Messarten liefern Leerzeichen.
001400*
001500 01  WU-UNIT-MASTER-VALUES.
001600     05  FILLER              PIC X(20) VALUE "temperature    degC ".
001700     05  FILLER              PIC X(20) VALUE "humidity       %    ".
001800     05  FILLER              PIC X(20) VALUE "soil_moisture  %    ".
001900     05  FILLER              PIC X(20) VALUE "pressure       hPa  ".
002000     05  FILLER              PIC X(20) VALUE "light          lux  ".
002100     05  FILLER              PIC X(20) VALUE "rainfall       mm   ".
002200     05  FILLER              PIC X(20) VALUE "wind_speed     m/s  ".
002300*
002400 01  WU-UNIT-TABLE REDEFINES WU-UNIT-MASTER-VALUES.
002500     05  WU-UNIT-ENTRY                OCCURS 7 TIMES
002600                                       INDEXED BY WU-UNIT-IX.
002700         10  WU-MEAS-TYPE             PIC X(15).
002800         10  WU-UNIT-CODE             PIC X(05).
002900*
003000 01  C4-UNIT-COUNT              PIC S9(04) COMP VALUE 7.
