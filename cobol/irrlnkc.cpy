000100*--------------------------------------------------------------------*
000200* IRRLNKC  -  Uebergabebereich Treiber/Modul / LINK-REC               *
000300*--------------------------------------------------------------------*
000400* Auftrag          :: IRR-0008                                       *
000500*----------------------------------------------------------------*
000600* Vers.  | Datum      | von | Kommentar                          *
000700*--------|------------|-----|------------------------------------*
000800* A.00.00| 1989-04-25 | rdw | Neuerstellung - START/STOP/STATUS. *
000900* A.01.00| 1993-07-12 | tjh | Zeitplanfelder fuer SSFSCH0M ergnzt*
000950* A.02.00| 1997-05-14 | klm | 88-Stufen auf LK-ERROR-CODE, wie in *
000960*        |            |     | RS-ERROR-CODE der RESULTS-Datei.   *
001000*----------------------------------------------------------------*
001100*
001200* Gemeinsamer Uebergabebereich fuer CALL "SSFIRR0M" USING LINK-REC
001300* und CALL "SSFSCH0M" USING LINK-REC.  Nicht jedes Feld wird von
001400* jeder Funktion belegt - je nach LK-FUNCTION werden nur die dort
001500* zutreffenden Felder ausgewertet bzw. zurueckgegeben.
001600*
001700 01  LK-LINK-REC.
001800*        --- Eingabe: welche Funktion, welche Zone/Kommando ---
001900     05  LK-FUNCTION              PIC X(08).
002000         88  LK-FUNC-START                  VALUE "START   ".
002100         88  LK-FUNC-STOP                   VALUE "STOP    ".
002150         88  LK-FUNC-STOPALL                VALUE "STOPALL ".
002200         88  LK-FUNC-STATUS                 VALUE "STATUS  ".
002300         88  LK-FUNC-SCHED                  VALUE "SCHED   ".
002400         88  LK-FUNC-UPDSCHED               VALUE "UPDSCHED".
002500     05  LK-ZONE-ID                PIC 9(02).
002600     05  LK-DURATION               PIC 9(03).
002700     05  LK-TRIGGER                PIC X(10).
002800     05  LK-USER-ID                PIC X(20).
002900     05  LK-TIMESTAMP              PIC 9(14).
003000     05  LK-SCHED-ID               PIC 9(04).
003100     05  LK-SCHED-TIME             PIC 9(14).
003200     05  LK-REPEAT                 PIC X(06).
003300     05  LK-ACTIVE-FLAG            PIC X(01).
003400*        --- Ausgabe: Ergebnis der Funktion ---
003500     05  LK-RETURN-CODE            PIC X(01).
003600         88  LK-RC-SUCCESS                  VALUE "Y".
003700         88  LK-RC-FAILURE                  VALUE "N".
003800     05  LK-ERROR-CODE             PIC X(20).
003810         88  LK-ERR-NONE                    VALUE SPACES.
003820         88  LK-ERR-INVALID-ZONE            VALUE "INVALID-ZONE        ".
003830         88  LK-ERR-ZONE-ACTIVE             VALUE "ZONE-ALREADY-ACTIVE ".
003840         88  LK-ERR-DAILY-LIMIT             VALUE "DAILY-LIMIT-EXCEEDED".
003850         88  LK-ERR-MOISTURE                VALUE "MOISTURE-TOO-HIGH   ".
003860         88  LK-ERR-NOT-ACTIVE              VALUE "ZONE-NOT-ACTIVE     ".
003870         88  LK-ERR-DURATION                VALUE "INVALID-DURATION    ".
003880         88  LK-ERR-USER                    VALUE "INVALID-USER        ".
003890         88  LK-ERR-SCHED-NOT-FOUND         VALUE "SCHED-NOT-FOUND     ".
003900     05  LK-MESSAGE                PIC X(70).
004000     05  LK-EVENT-ID               PIC 9(06).
004100     05  LK-VALVE-ACTION           PIC X(05).
004200     05  LK-VALVE-DURATION         PIC 9(03).
004300*        --- Ausgabe: fuer STATUS-Funktion ---
004400     05  LK-ZONE-NAME              PIC X(20).
004500     05  LK-ZONE-TYPE              PIC X(10).
004600     05  LK-ELAPSED-MINUTES        PIC 9(05).
004700     05  LK-REMAINING-MINUTES      PIC 9(05).
004800     05  LK-TODAY-MINUTES          PIC 9(05).
004900     05  LK-MOISTURE-KNOWN         PIC X(01).
005000     05  LK-MOISTURE-VALUE         PIC S9(05)V9(01).
