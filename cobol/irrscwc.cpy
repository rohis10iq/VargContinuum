000100*--------------------------------------------------------------------*
000200* IRRSCWC  -  Zeitplantabelle im Hauptspeicher / SCHEDULE WORK TABLE  *
000300*--------------------------------------------------------------------*
000400* Auftrag          :: IRR-0005                                       *
000500*----------------------------------------------------------------*
000600* Vers.  | Datum      | von | Kommentar                          *
000700*--------|------------|-----|------------------------------------*
000800* A.00.00| 1993-07-05 | tjh | Neuerstellung - Wartungsplaene.    *
000900*----------------------------------------------------------------*
001000*
001100* Zeitplantabelle im Hauptspeicher, wird komplett neu aufgebaut
001200* je Lauf (kein Zeitplan-Vorlauf im Sinne des SPEC) und am Ende
001300* nach SCHEDULES-OUT geschrieben.  C4-SCHED-MAX = Obergrenze.
001400*
001500 01  C4-SCHED-MAX                PIC S9(04) COMP VALUE 500.
001600 01  C4-SCHED-COUNT              PIC S9(04) COMP VALUE ZERO.
001700 01  C4-SCHED-LAST-ID            PIC S9(04) COMP VALUE ZERO.
001800 01  SC-SCHEDULE-TABLE.
001900     05  SC-TABLE-ENTRY               OCCURS 500 TIMES
002000                                       INDEXED BY SC-TABLE-IX.
002100         10  SCT-ID                   PIC 9(04).
002200         10  SCT-ZONE-ID              PIC 9(02).
002300         10  SCT-SCHED-TIME           PIC 9(14).
002400         10  SCT-DURATION             PIC 9(03).
002500         10  SCT-REPEAT               PIC X(06).
002600         10  SCT-USER-ID              PIC X(20).
002700         10  SCT-ACTIVE-FLAG          PIC X(01).
002800         10  SCT-CREATED-AT           PIC 9(14).
002900         10  SCT-UPDATED-AT           PIC 9(14).
