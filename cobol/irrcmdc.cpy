000100*--------------------------------------------------------------------*
000200* IRRCMDC  -  Kommandosatz / IRRIGATION COMMAND RECORD                *
000300*--------------------------------------------------------------------*
000400* Auftrag          :: IRR-0003                                       *
000500*----------------------------------------------------------------*
000600* Vers.  | Datum      | von | Kommentar                          *
000700*--------|------------|-----|------------------------------------*
000800* A.00.00| 1989-04-18 | rdw | Neuerstellung - START/STOP/STATUS. *
000900* A.01.00| 1993-07-05 | tjh | SCHED/UPDSCHED-Felder ergaenzt.    *
001000*----------------------------------------------------------------*
001100*
001200* Ein Satz je Bewaesserungskommando, Datei COMMANDS, in Eingangs-
001300* reihenfolge zu verarbeiten (kein Datumssortieren).  Siehe SPEC
001400* Command record und BATCH FLOW Schritt 4.
001500*
001600 01  CM-COMMAND-RECORD.
001700     05  CM-ACTION               PIC X(08).
001800         88  CM-ACT-START                  VALUE "START   ".
001900         88  CM-ACT-STOP                   VALUE "STOP    ".
002000         88  CM-ACT-STOPALL                VALUE "STOPALL ".
002100         88  CM-ACT-STATUS                 VALUE "STATUS  ".
002200         88  CM-ACT-SCHED                  VALUE "SCHED   ".
002300         88  CM-ACT-UPDSCHED               VALUE "UPDSCHED".
002400     05  CM-ZONE-ID               PIC 9(02).
002500     05  CM-DURATION              PIC 9(03).
002600     05  CM-TRIGGER               PIC X(10).
002700     05  CM-USER-ID               PIC X(20).
002800     05  CM-TIMESTAMP             PIC 9(14).
002900     05  CM-SCHED-ID              PIC 9(04).
003000     05  CM-SCHED-TIME            PIC 9(14).
003100     05  CM-REPEAT                PIC X(06).
003200     05  CM-ACTIVE-FLAG           PIC X(01).
003300         88  CM-ACTIVATE                   VALUE "Y".
003400         88  CM-DEACTIVATE                 VALUE "N".
003500     05  FILLER                   PIC X(01).
