000100*--------------------------------------------------------------------*
000200* IRRSNRC  -  Sensor-Messwertsatz / SENSOR READING RECORD             *
000300*--------------------------------------------------------------------*
000400* Auftrag          :: IRR-0002                                       *
000500*----------------------------------------------------------------*
000600* Vers.  | Datum      | von | Kommentar                          *
000700*--------|------------|-----|------------------------------------*
000800* A.00.00| 1989-04-11 | rdw | Neuerstellung.                     *
000900* A.01.00| 1998-12-02 | klm | Statusfeld auf X(08) angeglichen.  *
001000*----------------------------------------------------------------*
001100*
001200* Ein Satz je Sensor (neuester Messwert) im Statuslauf U1/U5, oder
001300* die vollstaendige Messhistorie eines Sensors im Statistiklauf U4.
001400* Datei SENSOR-READINGS, LINE SEQUENTIAL, siehe SPEC Sensor reading.
001500*
001600 01  SR-SENSOR-RECORD.
001700     05  SR-SENSOR-ID            PIC X(10).
001800     05  SR-MEAS-TYPE            PIC X(15).
001900     05  SR-VALUE                PIC S9(05)V9(01).
002000     05  SR-TIMESTAMP            PIC 9(14).
002100     05  SR-STATUS               PIC X(08).
002200         88  SR-STAT-ACTIVE                VALUE "active  ".
002300         88  SR-STAT-INACTIVE              VALUE "inactive".
002400         88  SR-STAT-ERROR                 VALUE "error   ".
002500     05  FILLER                  PIC X(05).
