000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =TALLIB
000400?SEARCH  =IRRLIB
000500
000600?NOLMAP, SYMBOLS, INSPECT
000700?SAVE ALL
000800?SAVEABEND
000900?LINES 66
001000?CHECK 3
001100
001200 IDENTIFICATION DIVISION.
001300
001400 PROGRAM-ID.    SSFSCH0M.
001500 AUTHOR.        T J HELLER.
001600 INSTALLATION.  GRUENWALD FARMS - RECHENZENTRUM.
001700 DATE-WRITTEN.  1993-07-05.
001800 DATE-COMPILED.
001900 SECURITY.      NUR INTERNER GEBRAUCH - BETRIEBSDATEN BEWAESSERUNG.
002000
002100*****************************************************************
002200* Letzte Aenderung :: 1998-11-30
002300* Letzte Version   :: A.02.00
002400* Kurzbeschreibung :: Fachmodul Zeitplanpflege - SCHED legt einen
002500*                     Wartungsplan an, UPDSCHED aendert nur die
002600*                     mitgegebenen Felder eines bestehenden Plans.
002700* Auftrag          :: IRR-0003
002800*                     12345678901234567
002900* Aenderungen (Version und Datum in Variable K-MODUL-VERS aendern)
003000*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
003100*----------------------------------------------------------------*
003200* Vers.  | Datum      | von | Kommentar                          *
003300*--------|------------|-----|------------------------------------*
003400* A.00.00| 1993-07-05 | tjh | Neuerstellung - SCHED anlegen.      *
003500* A.01.00| 1995-01-17 | tjh | UPDSCHED - nur mitgegebene Felder   *
003600*        |            |     | ueberschreiben, Rest unangetastet. *
003700* A.02.00| 1998-11-30 | klm | Jahr-2000 Pruefung aller Datums-    *
003800*        |            |     | felder - keine Aenderung noetig.   *
003900*----------------------------------------------------------------*
004000*
004100* Programmbeschreibung
004200* --------------------
004300* Wird von IRRDRV0O fuer die Kommandos SCHED und UPDSCHED aufgerufen.
004400* Die Zeitplantabelle SC-SCHEDULE-TABLE wird nur im Hauptspeicher
004500* gefuehrt (kein Zeitplan-Vorlauf) - IRRDRV0O schreibt sie am Lauf-
004600* ende komplett nach SCHEDULES-OUT.  Dieses Modul veraendert nur die
004700* Tabelle und den Rueckgabebereich LK-LINK-REC.
004800*
004900******************************************************************
005000
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SPECIAL-NAMES.
005400     SWITCH-15 IS ANZEIGE-VERSION
005500         ON STATUS IS SHOW-VERSION
005600     CLASS ALPHNUM IS "0123456789"
005700                      "abcdefghijklmnopqrstuvwxyz"
005800                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
005900                      " .,;-_!$%&/=*+"
006000     C01 IS TOP-OF-FORM.
006100
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400
006500 DATA DIVISION.
006600 FILE SECTION.
006700
006800 WORKING-STORAGE SECTION.
006900*--------------------------------------------------------------------*
007000* Comp-Felder: Praefix Cn mit n = Anzahl Digits.  C4-SCHED-IX-SAVE
007100* sichert den von C610-FIND-SCHED gefundenen Tabellenplatz weg, damit
007200* SC-TABLE-IX in C600-UPDSCHED nach jeder weiteren Tabellensuche
007300* (z.B. kuenftige Erweiterung um mehrere Zonen je Aufruf) wieder auf
007400* den richtigen Satz gesetzt werden kann.
007500*--------------------------------------------------------------------*
007600 01  COMP-FELDER.
007700     05  C4-SCHED-IX-SAVE          PIC S9(04) COMP VALUE ZERO.
007800     05  FILLER                    PIC X(02) VALUE SPACES.
007900*--------------------------------------------------------------------*
008000* Display-Felder - editierte Ausgabe fuer LK-MESSAGE.
008100*--------------------------------------------------------------------*
008200 01  DISPLAY-FELDER.
008300     05  D-ID-ED                  PIC Z(03)9.
008400     05  D-COUNT-ED               PIC Z(03)9.
008500     05  FILLER                   PIC X(04) VALUE SPACES.
008600 01  D-COUNT-ED-ALT REDEFINES D-COUNT-ED
008700                              PIC X(04).
008800*--------------------------------------------------------------------*
008900* Zerlegung eines 14-stelligen Zeitstempels fuer die Bestaetigungs-
009000* meldung (Datum ohne Uhrzeit reicht fuer den Anwender).
009100*--------------------------------------------------------------------*
009200 01  WK-TIME-VAL                 PIC 9(14) VALUE ZERO.
009300 01  WK-TIME-TEILE REDEFINES WK-TIME-VAL.
009400     05  WK-TIME-DATE-PART        PIC 9(08).
009500     05  WK-TIME-TIME-PART        PIC 9(06).
009600 01  WK-TIME-TEILE2 REDEFINES WK-TIME-VAL.
009700     05  WK-TIME-JJJJ             PIC 9(04).
009800     05  WK-TIME-MM               PIC 9(02).
009900     05  WK-TIME-TT               PIC 9(02).
010000     05  WK-TIME-REST             PIC 9(06).
010100*--------------------------------------------------------------------*
010200* Schalter.
010300*--------------------------------------------------------------------*
010400 01  SCHALTER.
010500     05  SCHED-FOUND-SW           PIC 9 VALUE ZERO.
010600         88  SCHED-FOUND                  VALUE 1.
010700     05  FILLER                   PIC X(04) VALUE SPACES.
010800*--------------------------------------------------------------------*
010900* Konstante-Felder.
011000*--------------------------------------------------------------------*
011100 01  KONSTANTE-FELDER.
011200     05  K-MODUL                  PIC X(08) VALUE "SSFSCH0M".
011300     05  K-MODUL-VERS             PIC X(08) VALUE "A.02.00 ".
011400     05  FILLER                   PIC X(04) VALUE SPACES.
011500
011600 LINKAGE SECTION.
011700 COPY IRRLNKC OF "=IRRLIB".
011800*--------------------------------------------------------------------*
011900* Entspricht Feld fuer Feld IRRSCWC im Treiber.
012000*--------------------------------------------------------------------*
012100 01  SC-SCHEDULE-TABLE.
012200     05  SC-TABLE-ENTRY               OCCURS 500 TIMES
012300                                       INDEXED BY SC-TABLE-IX.
012400         10  SCT-ID                   PIC 9(04).
012500         10  SCT-ZONE-ID              PIC 9(02).
012600         10  SCT-SCHED-TIME           PIC 9(14).
012700         10  SCT-DURATION             PIC 9(03).
012800         10  SCT-REPEAT               PIC X(06).
012900         10  SCT-USER-ID              PIC X(20).
013000         10  SCT-ACTIVE-FLAG          PIC X(01).
013100         10  SCT-CREATED-AT           PIC 9(14).
013200         10  SCT-UPDATED-AT           PIC 9(14).
013300 01  C4-SCHED-MAX                PIC S9(04) COMP.
013400 01  C4-SCHED-COUNT              PIC S9(04) COMP.
013500 01  C4-SCHED-LAST-ID            PIC S9(04) COMP.
013600
013700 PROCEDURE DIVISION USING LK-LINK-REC
013800                          SC-SCHEDULE-TABLE
013900                          C4-SCHED-MAX
014000                          C4-SCHED-COUNT
014100                          C4-SCHED-LAST-ID.
014200
014300******************************************************************
014400* Steuerungs-Section - verteilt nach LK-FUNCTION auf die Zweige.
014500******************************************************************
014600 M000-STEUERUNG SECTION.
014700 M000-00.
014800     MOVE "Y" TO LK-RETURN-CODE.
014900     SET LK-ERR-NONE TO TRUE.
015000     MOVE SPACES TO LK-MESSAGE.
015100
015200     EVALUATE TRUE
015300         WHEN LK-FUNC-SCHED
015400             PERFORM C500-SCHED    THRU C500-99
015500         WHEN LK-FUNC-UPDSCHED
015600             PERFORM C600-UPDSCHED THRU C600-99
015700         WHEN OTHER
015800             SET LK-RC-FAILURE TO TRUE
015900     END-EVALUATE.
016000     EXIT PROGRAM
016100     .
016200 M000-99.
016300     EXIT.
016400
016500******************************************************************
016600* SCHED - neuen Wartungsplan anlegen, siehe SPEC U2 "Schedules".
016700******************************************************************
016800 C500-SCHED SECTION.
016900 C500-00.
017000     PERFORM C510-VALIDATE THRU C510-99.
017100     IF  LK-RC-FAILURE
017200         GO TO C500-99
017300     END-IF.
017400
017500     IF  C4-SCHED-COUNT >= C4-SCHED-MAX
017600         SET LK-ERR-SCHED-NOT-FOUND TO TRUE
017700         SET LK-RC-FAILURE          TO TRUE
017800         MOVE C4-SCHED-MAX TO D-COUNT-ED
017900         STRING "Schedule table is full - limit " DELIMITED BY SIZE
018000                D-COUNT-ED-ALT DELIMITED BY SIZE
018100                INTO LK-MESSAGE
018200         GO TO C500-99
018300     END-IF.
018400
018500     ADD 1 TO C4-SCHED-COUNT.
018600     ADD 1 TO C4-SCHED-LAST-ID.
018700     SET SC-TABLE-IX TO C4-SCHED-COUNT.
018800
018900     MOVE C4-SCHED-LAST-ID TO SCT-ID(SC-TABLE-IX).
019000     MOVE LK-ZONE-ID       TO SCT-ZONE-ID(SC-TABLE-IX).
019100     MOVE LK-SCHED-TIME    TO SCT-SCHED-TIME(SC-TABLE-IX).
019200     MOVE LK-DURATION      TO SCT-DURATION(SC-TABLE-IX).
019300     IF  LK-REPEAT = SPACES
019400         MOVE "none  " TO SCT-REPEAT(SC-TABLE-IX)
019500     ELSE
019600         MOVE LK-REPEAT TO SCT-REPEAT(SC-TABLE-IX)
019700     END-IF.
019800     MOVE LK-USER-ID       TO SCT-USER-ID(SC-TABLE-IX).
019900     MOVE "Y"              TO SCT-ACTIVE-FLAG(SC-TABLE-IX).
020000     MOVE LK-TIMESTAMP     TO SCT-CREATED-AT(SC-TABLE-IX).
020100     MOVE LK-TIMESTAMP     TO SCT-UPDATED-AT(SC-TABLE-IX).
020200
020300     MOVE C4-SCHED-LAST-ID TO LK-SCHED-ID.
020400     MOVE C4-SCHED-LAST-ID TO D-ID-ED.
020500     MOVE LK-SCHED-TIME    TO WK-TIME-VAL.
020600     STRING "Schedule " DELIMITED BY SIZE
020700            D-ID-ED DELIMITED BY SIZE
020800            " created for " DELIMITED BY SIZE
020900            WK-TIME-JJJJ DELIMITED BY SIZE
021000            "-" DELIMITED BY SIZE
021100            WK-TIME-MM DELIMITED BY SIZE
021200            "-" DELIMITED BY SIZE
021300            WK-TIME-TT DELIMITED BY SIZE
021400            INTO LK-MESSAGE.
021500     SET LK-RC-SUCCESS TO TRUE.
021600 C500-99.
021700     EXIT.
021800
021900*    ---> Zone 1-5, Dauer 1-120, Wiederholung daily/weekly/none oder
022000*    ---> blank (wird bei SCHED auf "none" gesetzt), siehe SPEC U2.
022100 C510-VALIDATE SECTION.
022200 C510-00.
022300     IF  LK-ZONE-ID < 1  OR  LK-ZONE-ID > 5
022400         SET LK-ERR-INVALID-ZONE TO TRUE
022500         SET LK-RC-FAILURE       TO TRUE
022600         MOVE "Zone id must be 1 through 5" TO LK-MESSAGE
022700         GO TO C510-99
022800     END-IF.
022900
023000     IF  LK-DURATION < 1  OR  LK-DURATION > 120
023100         SET LK-ERR-DURATION TO TRUE
023200         SET LK-RC-FAILURE   TO TRUE
023300         MOVE "Duration must be between 1 and 120 minutes"
023400                                                TO LK-MESSAGE
023500         GO TO C510-99
023600     END-IF.
023700
023800     IF  LK-REPEAT NOT = SPACES
023900         AND LK-REPEAT NOT = "daily "
024000         AND LK-REPEAT NOT = "weekly"
024100         AND LK-REPEAT NOT = "none  "
024200         SET LK-ERR-SCHED-NOT-FOUND TO TRUE
024300         SET LK-RC-FAILURE          TO TRUE
024400         MOVE "Repeat must be daily, weekly, none or blank"
024500                                                TO LK-MESSAGE
024600         GO TO C510-99
024700     END-IF.
024800
024900     SET LK-RC-SUCCESS TO TRUE.
025000 C510-99.
025100     EXIT.
025200
025300******************************************************************
025400* UPDSCHED - bestehenden Plan aendern, nur mitgegebene Felder,
025500* siehe SPEC U2 "Update modifies only supplied fields".
025600******************************************************************
025700 C600-UPDSCHED SECTION.
025800 C600-00.
025900     MOVE ZERO TO SCHED-FOUND-SW.
026000     SET SC-TABLE-IX TO 1.
026100     PERFORM C610-FIND-SCHED THRU C610-99
026200         UNTIL SC-TABLE-IX > C4-SCHED-COUNT
026300            OR SCHED-FOUND.
026400
026500     IF  NOT SCHED-FOUND
026600         SET LK-ERR-SCHED-NOT-FOUND TO TRUE
026700         SET LK-RC-FAILURE          TO TRUE
026800         MOVE "Schedule id not found" TO LK-MESSAGE
026900         GO TO C600-99
027000     END-IF.
027100     SET C4-SCHED-IX-SAVE TO SC-TABLE-IX.
027200
027300     IF  LK-SCHED-TIME NOT = ZERO
027400         MOVE LK-SCHED-TIME TO SCT-SCHED-TIME(SC-TABLE-IX)
027500     END-IF.
027600     IF  LK-DURATION NOT = ZERO
027700         MOVE LK-DURATION TO SCT-DURATION(SC-TABLE-IX)
027800     END-IF.
027900     IF  LK-REPEAT NOT = SPACES
028000         MOVE LK-REPEAT TO SCT-REPEAT(SC-TABLE-IX)
028100     END-IF.
028200     IF  LK-ACTIVE-FLAG NOT = SPACES
028300         MOVE LK-ACTIVE-FLAG TO SCT-ACTIVE-FLAG(SC-TABLE-IX)
028400     END-IF.
028500     MOVE LK-TIMESTAMP TO SCT-UPDATED-AT(SC-TABLE-IX).
028600
028700*    ---> SC-TABLE-IX ueber den gesicherten Platz zurueckholen, statt
028800*    ---> sich auf den Stand vom Suchlauf zu verlassen.
028900     SET SC-TABLE-IX TO C4-SCHED-IX-SAVE.
029000     MOVE SCT-ID(SC-TABLE-IX) TO LK-SCHED-ID.
029100     MOVE SCT-ID(SC-TABLE-IX) TO D-ID-ED.
029200     MOVE SCT-SCHED-TIME(SC-TABLE-IX) TO WK-TIME-VAL.
029300     STRING "Schedule " DELIMITED BY SIZE
029400            D-ID-ED DELIMITED BY SIZE
029500            " updated, next run " DELIMITED BY SIZE
029600            WK-TIME-JJJJ DELIMITED BY SIZE
029700            "-" DELIMITED BY SIZE
029800            WK-TIME-MM DELIMITED BY SIZE
029900            "-" DELIMITED BY SIZE
030000            WK-TIME-TT DELIMITED BY SIZE
030100            INTO LK-MESSAGE.
030200     SET LK-RC-SUCCESS TO TRUE.
030300 C600-99.
030400     EXIT.
030500
030600*    ---> Hilfssatz zu C600-UPDSCHED, sucht LK-SCHED-ID in der Tabelle.
030700*    ---> SC-TABLE-IX bleibt beim Treffer stehen (kein VARYING benutzt,
030800*    ---> weil der Nachlauf-Increment sonst den Treffer verschiebt).
030900 C610-FIND-SCHED SECTION.
031000 C610-00.
031100     IF  SCT-ID(SC-TABLE-IX) = LK-SCHED-ID
031200         SET SCHED-FOUND TO TRUE
031300     ELSE
031400         SET SC-TABLE-IX UP BY 1
031500     END-IF.
031600 C610-99.
031700     EXIT.
