000100*--------------------------------------------------------------------*
000200* IRREVWC  -  Ereignistabelle im Hauptspeicher / EVENT WORK TABLE     *
000300*--------------------------------------------------------------------*
000400* Auftrag          :: IRR-0004                                       *
000500*----------------------------------------------------------------*
000600* Vers.  | Datum      | von | Kommentar                          *
000700*--------|------------|-----|------------------------------------*
000800* A.00.00| 1989-04-18 | rdw | Neuerstellung - Ereignisjournal.   *
000900* A.01.00| 2004-02-11 | dwr | Tabellenobergrenze auf 5000 erhoeht*
001000*----------------------------------------------------------------*
001100*
001200* Ereignistabelle im Hauptspeicher: Vorlaufbestand (EVENTS-IN)
001300* plus im Lauf neu gebuchte Ereignisse, in EV-ID Reihenfolge.
001400* C4-EVENT-MAX = groesste zulaessige Anzahl Ereignisse je Lauf.
001500* Nur in IRRDRV0O gefuehrt, an SSFIRR0M/SSFSCH0M feldweise oder
001600* per Index uebergeben.
001700*
001800 01  C4-EVENT-MAX                PIC S9(04) COMP VALUE 5000.
001900 01  C4-EVENT-COUNT              PIC S9(04) COMP VALUE ZERO.
002000 01  C6-EVENT-LAST-ID            PIC S9(06) COMP VALUE ZERO.
002100 01  EV-EVENT-TABLE.
002200     05  EV-TABLE-ENTRY              OCCURS 5000 TIMES
002300                                      INDEXED BY EV-TABLE-IX
002310                                                 EV-TABLE-JX
002320                                                 EV-TABLE-KX.
002400         10  EVT-ID                  PIC 9(06).
002500         10  EVT-ZONE-ID             PIC 9(02).
002600         10  EVT-START-TIME          PIC 9(14).
002700         10  EVT-END-TIME            PIC 9(14).
002800         10  EVT-PLAN-DURATION       PIC 9(03).
002900         10  EVT-TRIGGER             PIC X(10).
003000         10  EVT-USER-ID             PIC X(20).
003100         10  EVT-STATUS              PIC X(10).
003200             88  EVT-STAT-RUNNING              VALUE "running   ".
003300             88  EVT-STAT-COMPLETED            VALUE "completed ".
003400             88  EVT-STAT-STOPPED              VALUE "stopped   ".
003500             88  EVT-STAT-FAILED               VALUE "failed    ".
003600         10  EVT-CREATED-AT          PIC 9(14).
